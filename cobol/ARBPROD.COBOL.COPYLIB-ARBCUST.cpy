      ***************************************************************** 00100001
      * CUSTOMER MASTER RECORD -- FIXED-WIDTH SEQUENTIAL EXTRACT      * 00200001
      * FILE  : CUSMAS                                                * 00300001
      ***************************************************************** 00400001
       01  ARB-CUSTOMER-RECORD.                                         00500001
           05  ARB-CUST-ID              PIC 9(07).                      00600001
           05  ARB-CUST-NAME            PIC X(40).                      00700001
           05  ARB-CUST-CONTACT-NAME    PIC X(30).                      00800001
           05  ARB-CUST-ADDRESS-LINE1   PIC X(30).                      00900001
           05  ARB-CUST-CITY            PIC X(19).                      01000001
           05  ARB-CUST-STATE           PIC X(02).                      01100001
           05  ARB-CUST-ZIP-CODE        PIC X(10).                      01200001
           05  ARB-CUST-PHONE           PIC X(10).                      01300001
           05  ARB-CUST-EMAIL           PIC X(50).                      01400001
           05  ARB-CUST-REGION          PIC X(02).                      01500001
           05  ARB-CUST-INDUSTRY-CODE   PIC X(03).                      01600001
           05  ARB-CUST-SEGMENT         PIC X(01).                      01700001
               88  ARB-SEG-ENTERPRISE       VALUE 'E'.                  01800001
               88  ARB-SEG-MID              VALUE 'M'.                  01900001
               88  ARB-SEG-SMALL            VALUE 'S'.                  02000001
               88  ARB-SEG-STARTUP          VALUE 'T'.                  02100001
           05  ARB-CUST-TYPE            PIC X(01).                      02200001
               88  ARB-CUST-TYPE-REGULAR    VALUE 'R'.                  02300001
           05  ARB-CUST-CREDIT-LIMIT    PIC S9(9)V99.                   02400001
           05  ARB-CUST-CREDIT-USED     PIC S9(9)V99.                   02500001
           05  ARB-CUST-PAYMENT-TERMS   PIC 9(03).                      02600001
           05  ARB-CUST-CREDIT-STATUS   PIC X(01).                      02700001
               88  ARB-CREDIT-ACTIVE        VALUE 'A'.                  02800001
               88  ARB-CREDIT-HOLD          VALUE 'H'.                  02900001
               88  ARB-CREDIT-SUSPENDED     VALUE 'S'.                  03000001
           05  ARB-CUST-ACCOUNT-STATUS  PIC X(01).                      03100001
               88  ARB-ACCT-ACTIVE          VALUE 'A'.                  03200001
               88  ARB-ACCT-INACTIVE        VALUE 'I'.                  03300001
           05  ARB-CUST-CREATED-DATE    PIC 9(07).                      03400001
           05  ARB-CUST-CREATED-DT-R    REDEFINES                       03500001
               ARB-CUST-CREATED-DATE.                                   03600001
               10  ARB-CUST-CRTDT-CENT  PIC 9(01).                      03700001
               10  ARB-CUST-CRTDT-YR    PIC 9(02).                      03800001
               10  ARB-CUST-CRTDT-MO    PIC 9(02).                      03900001
               10  ARB-CUST-CRTDT-DA    PIC 9(02).                      04000001
           05  ARB-CUST-UPDATED-DATE    PIC 9(07).                      04100001
           05  ARB-CUST-UPDATED-DT-R    REDEFINES                       04200001
               ARB-CUST-UPDATED-DATE.                                   04300001
               10  ARB-CUST-UPDT-CENT   PIC 9(01).                      04400001
               10  ARB-CUST-UPDT-YR     PIC 9(02).                      04500001
               10  ARB-CUST-UPDT-MO     PIC 9(02).                      04600001
               10  ARB-CUST-UPDT-DA     PIC 9(02).                      04700001
           05  ARB-CUST-UPDATED-TIME    PIC 9(06).                      04800001
           05  ARB-CUST-UPDATED-BY      PIC X(10).                      04900001
           05  FILLER                   PIC X(01).                      05000001
