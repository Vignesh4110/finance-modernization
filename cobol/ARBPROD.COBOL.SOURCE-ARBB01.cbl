       IDENTIFICATION DIVISION.                                         00100003
       PROGRAM-ID.    ARBB01.                                           00200003
       AUTHOR.        R DELVECCHIO.                                     00300003
       INSTALLATION.  GREAT LAKES FINANCIAL SERVICES - AR SYSTEMS.      00400003
       DATE-WRITTEN.  04/18/89.                                         00500003
       DATE-COMPILED.                                                   00600003
       SECURITY.      THIS PROGRAM IS THE PROPERTY OF GREAT LAKES       00700003
           FINANCIAL SERVICES.  UNAUTHORIZED USE, DISCLOSURE OR         00800003
           REPRODUCTION IS PROHIBITED.                                  00900003
      *                                                                 01000003
      ***************************************************************** 01100003
      *                                                                *01200003
      *                 ACCOUNTS RECEIVABLE BATCH SYSTEM (ARB)         *01300003
      *                 GREAT LAKES FINANCIAL SERVICES                * 01400003
      *                                                                *01500003
      ***************************************************************** 01600003
      *                                                                 01700003
      *    PROGRAM  :  ARBB01                                           01800003
      *                                                                 01900003
      *    FUNCTION :  PRODUCES THE NIGHTLY AR AGING REPORT (AGERPT).   02000003
      *                READS THE INVOICE MASTER (ARMAS) SEQUENTIALLY,   02100003
      *                SELECTS EVERY OPEN, PARTIALLY-PAID, OR DISPUTED  02200003
      *                INVOICE, CALLS ARBS01 TO AGE EACH INVOICE AGAINST02300003
      *                THE FIXED BATCH AS-OF DATE, AND ACCUMULATES THE  02400003
      *                CURRENT-BALANCE DOLLARS INTO FIVE AGING BUCKETS. 02500003
      *                A CUSTOMER IS FLAGGED HIGH-RISK WHEN THE OLDEST  02600003
      *                OPEN INVOICE ON HIS ACCOUNT IS MORE THAN 90 DAYS 02700003
      *                PAST DUE.                                        02800003
      *                                                                 02900003
      *    FILES    :  ARMAS-IN    (INPUT)  - AR INVOICE MASTER EXTRACT 03000003
      *                AGERPT-OUT  (OUTPUT) - AR AGING REPORT, PRINT    03100003
      *                                                                 03200003
      *    CALLS    :  ARBS01  (FUNCTION 'K' - AGE BUCKET/DAYS PAST DUE)03300003
      *                                                                 03400003
      ***************************************************************** 03500003
      *                     PROGRAM CHANGE LOG                        * 03600003
      ***************************************************************** 03700003
      *                                                                 03800003
      *    DATE      PGMR   REQUEST     DESCRIPTION                     03900003
      *    --------  -----  ----------  -----------------------------   04000003
      *    04/18/89  RJD    AR-004      ORIGINAL PROGRAM.               04100003
      *    09/02/90  RJD    AR-041      ADDED DISPUTED-INVOICE COUNT    04200003
      *                                 TO THE REPORT FOOTER.           04300003
      *    03/14/92  MLO    AR-098      HIGH-RISK ACCOUNT COUNT ADDED   04400003
      *                                 PER COLLECTIONS MGR REQUEST.    04500003
      *    11/09/93  MLO    AR-166      CORRECTED BUCKET TOTALS WHEN    04600003
      *                                 MULTI-YEAR SPAN CROSSES A       04700003
      *                                 CENTURY (SEE ARBS01 AR-166).    04800003
      *    01/06/99  MLO    Y2K-0037    Y2K REMEDIATION.  DATE FIELDS   04900003
      *                                 EXPANDED TO CYYMMDD THROUGHOUT. 05000003
      *    07/11/00  MLO    AR-201      REPORT HEADING NOW SHOWS THE    05100003
      *                                 BATCH AS-OF DATE INSTEAD OF THE 05200003
      *                                 RUN DATE.                       05300003
      *    09/22/01  TCF    AR-241      CONVERTED FROM THE OLD ITEM-    05400003
      *                                 AVAILABILITY REPORT TO THE AR   05500003
      *                                 AGING REPORT.  VSAM/DB2 ITEM    05600003
      *                                 LOOKUP LOGIC REMOVED.           05700003
      *    06/18/04  TCF    AR-255      SWITCHED TO ARBS01 FUNCTION 'K' 05800003
      *                                 FOR A SINGLE-CALL AGE LOOKUP.   05900003
      *                                                                 06000003
       ENVIRONMENT DIVISION.                                            06100003
       CONFIGURATION SECTION.                                           06200003
       SPECIAL-NAMES.                                                   06300003
           C01 IS TOP-OF-FORM.                                          06400003
       INPUT-OUTPUT SECTION.                                            06500003
       FILE-CONTROL.                                                    06600003
           SELECT ARMAS-IN         ASSIGN TO ARMASIN                    06700003
                                    FILE STATUS IS WS-ARMAS-STATUS.     06800003
           SELECT AGERPT-OUT       ASSIGN TO AGERPTO.                   06900003
      *                                                                 07000003
       DATA DIVISION.                                                   07100003
       FILE SECTION.                                                    07200003
      *                                                                 07300003
       FD  ARMAS-IN                                                     07400003
           LABEL RECORDS ARE STANDARD                                   07500003
           RECORD CONTAINS 166 CHARACTERS.                              07600003
           COPY ARBINVC.                                                07700003
      *                                                                 07800003
       FD  AGERPT-OUT                                                   07900003
           LABEL RECORDS ARE STANDARD                                   08000003
           RECORDING MODE IS F                                          08100003
           RECORD CONTAINS 133 CHARACTERS.                              08200003
       01  AGERPT-OUT-REC              PIC X(133).                      08300003
      *                                                                 08400003
       WORKING-STORAGE SECTION.                                         08500003
      *                                                                 08600003
       77  WS-CALL-COUNT               PIC S9(4) COMP VALUE +0.         08700003
       01  WS-CALL-COUNT-DISPLAY       PIC 9(04) VALUE ZERO.            08800003
       01  WS-CCD-R  REDEFINES WS-CALL-COUNT-DISPLAY.                   08900003
           05  WS-CCD-HUNDREDS         PIC 9(02).                       09000003
           05  WS-CCD-UNITS            PIC 9(02).                       09100003
      *                                                                 09200003
       01  WS-SWITCHES.                                                 09300003
           05  WS-ARMAS-STATUS         PIC X(02)  VALUE SPACES.         09400003
               88  ARMAS-OK                VALUE '00'.                  09500003
               88  ARMAS-END               VALUE '10'.                  09600003
           05  WS-END-OF-PROCESS-SW    PIC X(01)  VALUE 'N'.            09700003
               88  END-OF-PROCESS          VALUE 'Y'.                   09800003
           05  FILLER                  PIC X(05)  VALUE SPACES.         09900003
      *                                                                 10000003
       01  WS-MISCELLANEOUS-FIELDS.                                     10100003
           05  WS-OPEN-INVOICE-CNT     PIC S9(7) COMP-3 VALUE ZERO.     10200003
           05  WS-DISPUTED-CNT         PIC S9(7) COMP-3 VALUE ZERO.     10300003
           05  WS-HIGH-RISK-CNT        PIC S9(7) COMP-3 VALUE ZERO.     10400003
           05  WS-TOTAL-AR-BALANCE     PIC S9(11)V99 COMP-3 VALUE ZERO. 10500003
           05  WS-TOTAL-AR-BAL-R  REDEFINES WS-TOTAL-AR-BALANCE.        10600003
               10  WS-TAB-WHOLE         PIC S9(9).                      10700003
               10  WS-TAB-CENTS         PIC 99.                         10800003
           05  WS-BUCKET-TOTAL-CURRENT PIC S9(11)V99 COMP-3 VALUE ZERO. 10900003
           05  WS-BUCKET-TOTAL-1-30    PIC S9(11)V99 COMP-3 VALUE ZERO. 11000003
           05  WS-BUCKET-TOTAL-31-60   PIC S9(11)V99 COMP-3 VALUE ZERO. 11100003
           05  WS-BUCKET-TOTAL-61-90   PIC S9(11)V99 COMP-3 VALUE ZERO. 11200003
           05  WS-BUCKET-TOTAL-OVER-90 PIC S9(11)V99 COMP-3 VALUE ZERO. 11300003
           05  FILLER                  PIC X(04)  VALUE SPACES.         11400003
      *                                                                 11500003
      *    BATCH AS-OF DATE (FIXED FOR THE NIGHTLY RUN -- SEE ARBS01).  11600003
      *                                                                 11700003
       01  WS-AS-OF-DATE               PIC 9(7) VALUE 1241231.          11800003
       01  WS-AOD-R  REDEFINES WS-AS-OF-DATE.                           11900003
           05  WS-AOD-CENT             PIC 9(1).                        12000003
           05  WS-AOD-YR               PIC 9(2).                        12100003
           05  WS-AOD-MO               PIC 9(2).                        12200003
           05  WS-AOD-DA               PIC 9(2).                        12300003
      *                                                                 12400003
      *    CUSTOMER MAX-DAYS-PAST-DUE TABLE -- ONE ENTRY PER CUSTOMER   12500003
      *    SEEN ON THE ARMAS PASS.  USED ONLY TO COUNT HIGH-RISK        12600003
      *    ACCOUNTS (OLDEST OPEN INVOICE OVER 90 DAYS PAST DUE).        12700003
      *                                                                 12800003
       01  WS-CUST-AGE-TABLE.                                           12900003
           05  WS-CAT-ENTRY-CNT        PIC S9(5) COMP VALUE ZERO.       13000003
           05  WS-CAT-ENTRY OCCURS 2000 TIMES                           13100003
                             INDEXED BY WS-CAT-IDX.                     13200003
               10  WS-CAT-CUST-ID      PIC 9(07).                       13300003
               10  WS-CAT-MAX-DPD      PIC S9(07) COMP-3.               13400003
           05  FILLER                  PIC X(04) VALUE SPACES.          13500003
      *                                                                 13600003
      *    PRINT LINES                                                  13700003
      *                                                                 13800003
       01  WS-RPT-TITLE.                                                13900003
           05  WS-RT-CC                PIC X      VALUE ' '.            14000003
           05  FILLER                  PIC X(28) VALUE SPACES.          14100003
           05  FILLER                  PIC X(30) VALUE                  14200003
               'GREAT LAKES FINANCIAL SVCS'.                            14300003
           05  FILLER                  PIC X(74) VALUE SPACES.          14400003
      *                                                                 14500003
       01  WS-RPT-HEADING-1.                                            14600003
           05  WS-RH1-CC               PIC X      VALUE ' '.            14700003
           05  FILLER                  PIC X(35) VALUE SPACES.          14800003
           05  FILLER                  PIC X(16) VALUE                  14900003
               'AR AGING REPORT'.                                       15000003
           05  FILLER                  PIC X(81) VALUE SPACES.          15100003
      *                                                                 15200003
       01  WS-RPT-HEADING-2.                                            15300003
           05  WS-RH2-CC               PIC X      VALUE ' '.            15400003
           05  FILLER                  PIC X(35) VALUE SPACES.          15500003
           05  FILLER                  PIC X(07) VALUE 'AS OF: '.       15600003
           05  WS-RH2-YEAR              PIC 9(4).                       15700003
           05  FILLER                  PIC X      VALUE '-'.            15800003
           05  WS-RH2-MONTH             PIC 99.                         15900003
           05  FILLER                  PIC X      VALUE '-'.            16000003
           05  WS-RH2-DAY               PIC 99.                         16100003
           05  FILLER                  PIC X(80) VALUE SPACES.          16200003
      *                                                                 16300003
       01  WS-RPT-COUNT-LINE.                                           16400003
           05  WS-RCL-CC               PIC X      VALUE ' '.            16500003
           05  FILLER                  PIC X(04) VALUE SPACES.          16600003
           05  WS-RCL-LABEL            PIC X(30) VALUE SPACES.          16700003
           05  WS-RCL-VALUE            PIC ZZZ,ZZ9.                     16800003
           05  FILLER                  PIC X(91) VALUE SPACES.          16900003
      *                                                                 17000003
       01  WS-RPT-AMOUNT-LINE.                                          17100003
           05  WS-RAL-CC               PIC X      VALUE ' '.            17200003
           05  FILLER                  PIC X(04) VALUE SPACES.          17300003
           05  WS-RAL-LABEL            PIC X(30) VALUE SPACES.          17400003
           05  WS-RAL-VALUE            PIC $Z,ZZZ,ZZZ,ZZ9.99.           17500003
           05  FILLER                  PIC X(81) VALUE SPACES.          17600003
      *                                                                 17700003
       01  WS-RPT-BLANK-LINE.                                           17800003
           05  WS-RBL-CC               PIC X      VALUE ' '.            17900003
           05  FILLER                  PIC X(132) VALUE SPACES.         18000003
      *                                                                 18100003
      *    ARBS01 CALL PARAMETERS AND SHOP ERROR WORK AREA              18200003
      *                                                                 18300003
           COPY ARBS01CY.                                               18400003
           COPY ARBERRWS.                                               18500003
      *                                                                 18600003
       PROCEDURE DIVISION.                                              18700003
      *                                                                 18800003
       P00000-MAINLINE.                                                 18900003
           ADD 1 TO WS-CALL-COUNT.                                      19000003
           OPEN INPUT ARMAS-IN.                                         19100003
           OPEN OUTPUT AGERPT-OUT.                                      19200003
           PERFORM P10000-RPT-LOOP THRU P10000-EXIT                     19300003
               UNTIL END-OF-PROCESS.                                    19400003
           PERFORM P90000-PRINT-SUMMARY THRU P90000-EXIT.               19500003
           CLOSE ARMAS-IN.                                              19600003
           CLOSE AGERPT-OUT.                                            19700003
           GOBACK.                                                      19800003
      *                                                                 19900003
       P10000-RPT-LOOP.                                                 20000003
           READ ARMAS-IN.                                               20100003
           IF ARMAS-END                                                 20200003
               SET END-OF-PROCESS TO TRUE                               20300003
               GO TO P10000-EXIT.                                       20400003
           IF NOT ARB-INVC-OPEN-AR                                      20500003
               GO TO P10000-EXIT.                                       20600003
           ADD 1 TO WS-OPEN-INVOICE-CNT.                                20700003
           ADD ARB-INVC-CURRENT-BAL TO WS-TOTAL-AR-BALANCE.             20800003
           IF ARB-INVC-DISPUTED                                         20900003
               ADD 1 TO WS-DISPUTED-CNT.                                21000003
           MOVE ARB-INVC-DUE-DATE TO ARBS01-CYYMMDD-1.                  21100003
           SET ARBS01-FN-AGE-BUCKET TO TRUE.                            21200003
           CALL 'ARBS01' USING ARBS01-PARMS.                            21300003
           PERFORM P15000-BUCKET-INVOICE THRU P15000-EXIT.              21400003
           PERFORM P20000-UPDATE-CUST-MAX THRU P20000-EXIT.             21500003
       P10000-EXIT.                                                     21600003
           EXIT.                                                        21700003
      *                                                                 21800003
       P15000-BUCKET-INVOICE.                                           21900003
           IF ARBS01-BKT-CURRENT                                        22000003
               ADD ARB-INVC-CURRENT-BAL TO WS-BUCKET-TOTAL-CURRENT      22100003
           ELSE                                                         22200003
           IF ARBS01-BKT-1-30                                           22300003
               ADD ARB-INVC-CURRENT-BAL TO WS-BUCKET-TOTAL-1-30         22400003
           ELSE                                                         22500003
           IF ARBS01-BKT-31-60                                          22600003
               ADD ARB-INVC-CURRENT-BAL TO WS-BUCKET-TOTAL-31-60        22700003
           ELSE                                                         22800003
           IF ARBS01-BKT-61-90                                          22900003
               ADD ARB-INVC-CURRENT-BAL TO WS-BUCKET-TOTAL-61-90        23000003
           ELSE                                                         23100003
               ADD ARB-INVC-CURRENT-BAL TO WS-BUCKET-TOTAL-OVER-90.     23200003
       P15000-EXIT.                                                     23300003
           EXIT.                                                        23400003
      *                                                                 23500003
      *    STRAIGHT LINEAR SCAN OF THE ENTRIES ADDED SO FAR.  NO        23600003
      *    SEARCH VERB -- THE TABLE IS UNSORTED, SO A SORTED SEARCH     23700003
      *    WOULD NOT APPLY, AND A MANUAL PERFORM LOOP KEEPS THE STYLE   23800003
      *    CONSISTENT WITH THE REST OF THE PROGRAM.                     23900003
      *                                                                 24000003
       P20000-UPDATE-CUST-MAX.                                          24100003
           SET WS-CAT-IDX TO 1.                                         24200003
           IF WS-CAT-ENTRY-CNT = ZERO                                   24300003
               GO TO P20000-NOT-FOUND.                                  24400003
       P20000-SCAN.                                                     24500003
           IF WS-CAT-CUST-ID (WS-CAT-IDX) = ARB-INVC-CUST-ID            24600003
               GO TO P20000-FOUND.                                      24700003
           SET WS-CAT-IDX UP BY 1.                                      24800003
           IF WS-CAT-IDX NOT > WS-CAT-ENTRY-CNT                         24900003
               GO TO P20000-SCAN.                                       25000003
       P20000-NOT-FOUND.                                                25100003
           IF WS-CAT-ENTRY-CNT < 2000                                   25200003
               ADD 1 TO WS-CAT-ENTRY-CNT                                25300003
               SET WS-CAT-IDX TO WS-CAT-ENTRY-CNT                       25400003
               MOVE ARB-INVC-CUST-ID TO WS-CAT-CUST-ID (WS-CAT-IDX)     25500003
               MOVE ARBS01-DAY-SPAN TO WS-CAT-MAX-DPD (WS-CAT-IDX).     25600003
           GO TO P20000-EXIT.                                           25700003
       P20000-FOUND.                                                    25800003
           IF ARBS01-DAY-SPAN > WS-CAT-MAX-DPD (WS-CAT-IDX)             25900003
               MOVE ARBS01-DAY-SPAN TO WS-CAT-MAX-DPD (WS-CAT-IDX).     26000003
       P20000-EXIT.                                                     26100003
           EXIT.                                                        26200003
      *                                                                 26300003
       P90000-PRINT-SUMMARY.                                            26400003
           PERFORM P95000-COUNT-HIGH-RISK THRU P95000-EXIT.             26500003
           PERFORM P91000-WRITE-HEADINGS THRU P91000-EXIT.              26600003
           MOVE 'OPEN INVOICES' TO WS-RCL-LABEL.                        26700003
           MOVE WS-OPEN-INVOICE-CNT TO WS-RCL-VALUE.                    26800003
           WRITE AGERPT-OUT-REC FROM WS-RPT-COUNT-LINE                  26900003
               AFTER ADVANCING 2 LINES.                                 27000003
           MOVE 'TOTAL AR BALANCE' TO WS-RAL-LABEL.                     27100003
           MOVE WS-TOTAL-AR-BALANCE TO WS-RAL-VALUE.                    27200003
           WRITE AGERPT-OUT-REC FROM WS-RPT-AMOUNT-LINE                 27300003
               AFTER ADVANCING 1 LINES.                                 27400003
           WRITE AGERPT-OUT-REC FROM WS-RPT-BLANK-LINE                  27500003
               AFTER ADVANCING 2 LINES.                                 27600003
           MOVE 'CURRENT' TO WS-RAL-LABEL.                              27700003
           MOVE WS-BUCKET-TOTAL-CURRENT TO WS-RAL-VALUE.                27800003
           WRITE AGERPT-OUT-REC FROM WS-RPT-AMOUNT-LINE                 27900003
               AFTER ADVANCING 1 LINES.                                 28000003
           MOVE '1-30 DAYS PAST DUE' TO WS-RAL-LABEL.                   28100003
           MOVE WS-BUCKET-TOTAL-1-30 TO WS-RAL-VALUE.                   28200003
           WRITE AGERPT-OUT-REC FROM WS-RPT-AMOUNT-LINE                 28300003
               AFTER ADVANCING 1 LINES.                                 28400003
           MOVE '31-60 DAYS PAST DUE' TO WS-RAL-LABEL.                  28500003
           MOVE WS-BUCKET-TOTAL-31-60 TO WS-RAL-VALUE.                  28600003
           WRITE AGERPT-OUT-REC FROM WS-RPT-AMOUNT-LINE                 28700003
               AFTER ADVANCING 1 LINES.                                 28800003
           MOVE '61-90 DAYS PAST DUE' TO WS-RAL-LABEL.                  28900003
           MOVE WS-BUCKET-TOTAL-61-90 TO WS-RAL-VALUE.                  29000003
           WRITE AGERPT-OUT-REC FROM WS-RPT-AMOUNT-LINE                 29100003
               AFTER ADVANCING 1 LINES.                                 29200003
           MOVE 'OVER 90 DAYS PAST DUE' TO WS-RAL-LABEL.                29300003
           MOVE WS-BUCKET-TOTAL-OVER-90 TO WS-RAL-VALUE.                29400003
           WRITE AGERPT-OUT-REC FROM WS-RPT-AMOUNT-LINE                 29500003
               AFTER ADVANCING 1 LINES.                                 29600003
           WRITE AGERPT-OUT-REC FROM WS-RPT-BLANK-LINE                  29700003
               AFTER ADVANCING 2 LINES.                                 29800003
           MOVE 'HIGH RISK ACCOUNTS' TO WS-RCL-LABEL.                   29900003
           MOVE WS-HIGH-RISK-CNT TO WS-RCL-VALUE.                       30000003
           WRITE AGERPT-OUT-REC FROM WS-RPT-COUNT-LINE                  30100003
               AFTER ADVANCING 1 LINES.                                 30200003
           MOVE 'DISPUTED INVOICES' TO WS-RCL-LABEL.                    30300003
           MOVE WS-DISPUTED-CNT TO WS-RCL-VALUE.                        30400003
           WRITE AGERPT-OUT-REC FROM WS-RPT-COUNT-LINE                  30500003
               AFTER ADVANCING 1 LINES.                                 30600003
       P90000-EXIT.                                                     30700003
           EXIT.                                                        30800003
      *                                                                 30900003
      *    A CUSTOMER IS HIGH RISK WHEN THE OLDEST OPEN INVOICE ON THE  31000003
      *    ACCOUNT (I.E. THE LARGEST DAYS-PAST-DUE SEEN) EXCEEDS 90.    31100003
      *                                                                 31200003
       P95000-COUNT-HIGH-RISK.                                          31300003
           IF WS-CAT-ENTRY-CNT = ZERO                                   31400003
               GO TO P95000-EXIT.                                       31500003
           SET WS-CAT-IDX TO 1.                                         31600003
       P95000-LOOP.                                                     31700003
           IF WS-CAT-MAX-DPD (WS-CAT-IDX) > 90                          31800003
               ADD 1 TO WS-HIGH-RISK-CNT.                               31900003
           SET WS-CAT-IDX UP BY 1.                                      32000003
           IF WS-CAT-IDX NOT > WS-CAT-ENTRY-CNT                         32100003
               GO TO P95000-LOOP.                                       32200003
       P95000-EXIT.                                                     32300003
           EXIT.                                                        32400003
      *                                                                 32500003
       P91000-WRITE-HEADINGS.                                           32600003
           WRITE AGERPT-OUT-REC FROM WS-RPT-TITLE                       32700003
               AFTER ADVANCING TOP-OF-FORM.                             32800003
           WRITE AGERPT-OUT-REC FROM WS-RPT-HEADING-1                   32900003
               AFTER ADVANCING 1 LINES.                                 33000003
           IF WS-AOD-CENT = 0                                           33100003
               COMPUTE WS-RH2-YEAR = 1900 + WS-AOD-YR                   33200003
           ELSE                                                         33300003
               COMPUTE WS-RH2-YEAR = 2000 + WS-AOD-YR.                  33400003
           MOVE WS-AOD-MO TO WS-RH2-MONTH.                              33500003
           MOVE WS-AOD-DA TO WS-RH2-DAY.                                33600003
           WRITE AGERPT-OUT-REC FROM WS-RPT-HEADING-2                   33700003
               AFTER ADVANCING 1 LINES.                                 33800003
       P91000-EXIT.                                                     33900003
           EXIT.                                                        34000003
