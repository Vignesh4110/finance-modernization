       IDENTIFICATION DIVISION.                                         00100000
       PROGRAM-ID. ARBS01.                                              00200000
       AUTHOR. R DELVECCHIO.                                            00300000
       INSTALLATION. GREAT LAKES FINANCIAL SERVICES - AR SYSTEMS.       00400000
       DATE-WRITTEN. 04/11/89.                                          00500000
       DATE-COMPILED.                                                   00600000
       SECURITY.  PROPERTY OF THE INSTALLATION.  NOT TO BE COPIED OR    00700000
           DISTRIBUTED WITHOUT WRITTEN AUTHORIZATION.                   00800000
      *                                                                 00900000
      ***************************************************************** 01000000
      * ACCOUNTS RECEIVABLE BATCH SYSTEM (ARB)                        * 01100000
      * GREAT LAKES FINANCIAL SERVICES                                * 01200000
      *                                                                *01300000
      * PROGRAM :  ARBS01                                             * 01400000
      *                                                                *01500000
      * FUNCTION:  ARBS01 IS A CALLED SUBROUTINE THAT PERFORMS ALL    * 01600000
      *            CYYMMDD DATE EDITING AND AGING ARITHMETIC FOR THE  * 01700000
      *            NIGHTLY AR BATCH STREAM.  THE FUNCTION CODE PASSED * 01800000
      *            BY THE CALLER SELECTS ONE OF FOUR SERVICES --      * 01900000
      *            EDIT A CYYMMDD DATE, COMPUTE THE EXACT CALENDAR    * 02000000
      *            DAY SPAN BETWEEN TWO DATES, COMPUTE DAYS PAST DUE  * 02100000
      *            AGAINST THE FIXED BATCH AS-OF DATE, OR ASSIGN AN   * 02200000
      *            AGING BUCKET FOR A DAYS-PAST-DUE VALUE.            * 02300000
      *                                                                *02400000
      * FILES   :  NONE                                               * 02500000
      *                                                                *02600000
      * CALLED BY:  ARBB01, ARBB02, ARBB03, ARBB04, ARBB05             *02700000
      *                                                                *02800000
      ***************************************************************** 02900000
      *            PROGRAM CHANGE LOG                                 * 03000000
      *            -------------------                                * 03100000
      *                                                                *03200000
      * DATE      UPDATED BY           CHANGE DESCRIPTION             * 03300000
      * --------  --------------------  -------------------------     * 03400000
      *                                                                *03500000
      * 04/11/89  R DELVECCHIO          ORIGINAL PROGRAM -- CYYMMDD   * 03600000
      *                                 EDIT AND SINGLE-YEAR AGING     *03700000
      *                                 CALCULATION FOR INVOICE PRINT. *03800000
      *                                                                *03900000
      * 02/14/91  R DELVECCHIO          ADDED AGING BUCKET FUNCTION   * 04000000
      *                                 FOR THE NEW AR AGING REPORT.   *04100000
      *                                 (REQ AR-114)                   *04200000
      *                                                                *04300000
      * 11/03/93  M ODUYA               DAY-SPAN CALC FAILED WHEN THE * 04400000
      *                                 TWO DATES SPANNED MORE THAN    *04500000
      *                                 ONE CALENDAR YEAR -- REPLACED  *04600000
      *                                 THE SINGLE-YEAR SUBTRACT WITH  *04700000
      *                                 A PROLEPTIC ABSOLUTE-DAY-      *04800000
      *                                 NUMBER CALC GOOD FOR ANY YEAR  *04900000
      *                                 SPAN.  (REQ AR-166)            *05000000
      *                                                                *05100000
      * 01/06/99  M ODUYA               Y2K REMEDIATION -- CENTURY    * 05200000
      *                                 DIGIT IN CYYMMDD NOW DRIVES    *05300000
      *                                 YEAR EXPANSION DIRECTLY, NO    *05400000
      *                                 MORE 2-DIGIT WINDOWING.        *05500000
      *                                 (REQ Y2K-0037)                 *05600000
      *                                                                *05700000
      * 09/22/01  T FALGOUT             ADDED DAYS-PAST-DUE AND       * 05800000
      *                                 AGE-BUCKET FUNCTION CODES FOR  *05900000
      *                                 THE COLLECTION SCORER AND THE  *06000000
      *                                 DUNNING LETTER RUN.            *06100000
      *                                 (REQ AR-241)                   *06200000
      *                                                                *06300000
      * 06/18/04  T FALGOUT             DROPPED THE ABEND-AID GMT      *06400000
      *                                 DIAGNOSTIC CALL -- NO LONGER   *06500000
      *                                 NEEDED NOW THAT AGING USES THE *06600000
      *                                 FIXED BATCH AS-OF DATE INSTEAD *06700000
      *                                 OF TODAY'S DATE.               *06800000
      *                                                                *06900000
      ***************************************************************** 07000000
                                                                        07100000
       ENVIRONMENT DIVISION.                                            07200000
       CONFIGURATION SECTION.                                           07300000
       SPECIAL-NAMES.                                                   07400000
           UPSI-0 ON STATUS IS ARBS01-TRACE-ON                          07500000
                  OFF STATUS IS ARBS01-TRACE-OFF.                       07600000
       DATA DIVISION.                                                   07700000
           EJECT                                                        07800000
       WORKING-STORAGE SECTION.                                         07900000
                                                                        08000000
      ***************************************************************** 08100000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 08200000
      ***************************************************************** 08300000
       77  WS-CALL-COUNT               PIC S9(4) COMP VALUE +0.         08400000
                                                                        08500000
      ***************************************************************** 08600000
      *    SWITCHES                                                   * 08700000
      ***************************************************************** 08800000
                                                                        08900000
       01  WS-SWITCHES.                                                 09000000
           05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.             09100000
               88  END-OF-PROCESS               VALUE 'Y'.              09200000
               88  NOT-END-OF-PROCESS           VALUE 'N'.              09300000
           05  WS-ERROR-FOUND-SW       PIC X     VALUE 'N'.             09400000
               88  ERROR-FOUND                  VALUE 'Y'.              09500000
               88  NO-ERROR-FOUND               VALUE 'N'.              09600000
           EJECT                                                        09700000
      ***************************************************************** 09800000
      *    MISCELLANEOUS WORK FIELDS                                  * 09900000
      ***************************************************************** 10000000
                                                                        10100000
       01  WS-MISCELLANEOUS-FIELDS.                                     10200000
           05  WS-LEAP-QUOTIENT        PIC 9(4)  VALUE ZEROES  COMP.    10300000
           05  WS-LEAP-REMAINDER       PIC 9(4)  VALUE ZEROES  COMP.    10400000
           05  WS-DAY-LIMIT            PIC 99    VALUE ZEROES.          10500000
           05  WS-YEAR-LESS-1          PIC 9(4)  VALUE ZEROES  COMP.    10600000
           05  WS-DIV-4-QUOT           PIC 9(4)  VALUE ZEROES  COMP.    10700000
           05  WS-DIV-4-REM            PIC 9(4)  VALUE ZEROES  COMP.    10800000
           05  WS-DIV-100-QUOT         PIC 9(4)  VALUE ZEROES  COMP.    10900000
           05  WS-DIV-100-REM          PIC 9(4)  VALUE ZEROES  COMP.    11000000
           05  WS-DIV-400-QUOT         PIC 9(4)  VALUE ZEROES  COMP.    11100000
           05  WS-DIV-400-REM          PIC 9(4)  VALUE ZEROES  COMP.    11200000
           05  WS-LEAP-YEARS-BEFORE    PIC S9(7) VALUE ZEROES  COMP-3.  11300000
           05  WS-ABS-DAYS-1           PIC S9(9) VALUE ZEROES  COMP-3.  11400000
           05  WS-ABS-DAYS-2           PIC S9(9) VALUE ZEROES  COMP-3.  11500000
           05  WS-CALC-DATE-1          PIC 9(7)  VALUE ZEROES.          11600000
           05  FILLER                  REDEFINES WS-CALC-DATE-1.        11700000
               07  WS-CD1-YEAR         PIC 9(4).                        11800000
               07  FILLER              REDEFINES WS-CD1-YEAR.           11900000
                   09  FILLER          PIC XX.                          12000000
                   09  WS-CD1-YR       PIC XX.                          12100000
               07  WS-CD1-DOY          PIC 9(3).                        12200000
           05  WS-CALC-DATE-2          PIC 9(7)  VALUE ZEROES.          12300000
           05  FILLER                  REDEFINES WS-CALC-DATE-2.        12400000
               07  WS-CD2-YEAR         PIC 9(4).                        12500000
               07  FILLER              REDEFINES WS-CD2-YEAR.           12600000
                   09  FILLER          PIC XX.                          12700000
                   09  WS-CD2-YR       PIC XX.                          12800000
               07  WS-CD2-DOY          PIC 9(3).                        12900000
           05  WS-AS-OF-DATE           PIC 9(7)  VALUE 1241231.         13000000
           05  FILLER                  REDEFINES WS-AS-OF-DATE.         13100000
               07  WS-AOD-CENT         PIC 9.                           13200000
               07  WS-AOD-YR           PIC 99.                          13300000
               07  WS-AOD-MO           PIC 99.                          13400000
               07  WS-AOD-DA           PIC 99.                          13500000
           05  WS-YEAR-TABLE.                                           13600000
               07  FILLER              PIC 9(3)  VALUE 0.               13700000
               07  FILLER              PIC 9(3)  VALUE 31.              13800000
               07  FILLER              PIC 9(3)  VALUE 59.              13900000
               07  FILLER              PIC 9(3)  VALUE 90.              14000000
               07  FILLER              PIC 9(3)  VALUE 120.             14100000
               07  FILLER              PIC 9(3)  VALUE 151.             14200000
               07  FILLER              PIC 9(3)  VALUE 181.             14300000
               07  FILLER              PIC 9(3)  VALUE 212.             14400000
               07  FILLER              PIC 9(3)  VALUE 243.             14500000
               07  FILLER              PIC 9(3)  VALUE 273.             14600000
               07  FILLER              PIC 9(3)  VALUE 304.             14700000
               07  FILLER              PIC 9(3)  VALUE 334.             14800000
           05  FILLER                  REDEFINES WS-YEAR-TABLE.         14900000
               07  WS-DAYS             OCCURS 12 TIMES                  15000000
                                       PIC 9(3).                        15100000
           05  WS-LEAP-YEAR-TABLE.                                      15200000
               07  FILLER              PIC 9(3)  VALUE 0.               15300000
               07  FILLER              PIC 9(3)  VALUE 31.              15400000
               07  FILLER              PIC 9(3)  VALUE 60.              15500000
               07  FILLER              PIC 9(3)  VALUE 91.              15600000
               07  FILLER              PIC 9(3)  VALUE 121.             15700000
               07  FILLER              PIC 9(3)  VALUE 152.             15800000
               07  FILLER              PIC 9(3)  VALUE 182.             15900000
               07  FILLER              PIC 9(3)  VALUE 213.             16000000
               07  FILLER              PIC 9(3)  VALUE 244.             16100000
               07  FILLER              PIC 9(3)  VALUE 274.             16200000
               07  FILLER              PIC 9(3)  VALUE 305.             16300000
               07  FILLER              PIC 9(3)  VALUE 335.             16400000
           05  FILLER                  REDEFINES WS-LEAP-YEAR-TABLE.    16500000
               07  WS-LEAP-DAYS        OCCURS 12 TIMES                  16600000
                                       PIC 9(3).                        16700000
           05  WS-MAXDAY-TABLE.                                         16800000
               07  FILLER              PIC 99    VALUE 31.              16900000
               07  FILLER              PIC 99    VALUE 28.              17000000
               07  FILLER              PIC 99    VALUE 31.              17100000
               07  FILLER              PIC 99    VALUE 30.              17200000
               07  FILLER              PIC 99    VALUE 31.              17300000
               07  FILLER              PIC 99    VALUE 30.              17400000
               07  FILLER              PIC 99    VALUE 31.              17500000
               07  FILLER              PIC 99    VALUE 31.              17600000
               07  FILLER              PIC 99    VALUE 30.              17700000
               07  FILLER              PIC 99    VALUE 31.              17800000
               07  FILLER              PIC 99    VALUE 30.              17900000
               07  FILLER              PIC 99    VALUE 31.              18000000
           05  FILLER                  REDEFINES WS-MAXDAY-TABLE.       18100000
               07  WS-MAX-DAY          OCCURS 12 TIMES                  18200000
                                       PIC 99.                          18300000
           05  WS-LEAP-MAXDAY-TABLE.                                    18400000
               07  FILLER              PIC 99    VALUE 31.              18500000
               07  FILLER              PIC 99    VALUE 29.              18600000
               07  FILLER              PIC 99    VALUE 31.              18700000
               07  FILLER              PIC 99    VALUE 30.              18800000
               07  FILLER              PIC 99    VALUE 31.              18900000
               07  FILLER              PIC 99    VALUE 30.              19000000
               07  FILLER              PIC 99    VALUE 31.              19100000
               07  FILLER              PIC 99    VALUE 31.              19200000
               07  FILLER              PIC 99    VALUE 30.              19300000
               07  FILLER              PIC 99    VALUE 31.              19400000
               07  FILLER              PIC 99    VALUE 30.              19500000
               07  FILLER              PIC 99    VALUE 31.              19600000
           05  FILLER                  REDEFINES WS-LEAP-MAXDAY-TABLE.  19700000
               07  WS-LEAP-MAX-DAY     OCCURS 12 TIMES PIC 99.          19800000
           05  FILLER                  PIC X(04) VALUE SPACES.          19900000
           EJECT                                                        20000000
      ***************************************************************** 20100000
      *    SUBROUTINE PARAMETER / WORK AREAS                          * 20200000
      ***************************************************************** 20300000
                                                                        20400000
           COPY ARBS01CY.                                               20500000
           EJECT                                                        20600000
      ***************************************************************** 20700000
      *    GENERAL ERROR PROCESSING WORK AREAS                        * 20800000
      ***************************************************************** 20900000
                                                                        21000000
           COPY ARBERRWS.                                               21100000
           EJECT                                                        21200000
      ***************************************************************** 21300000
      *    L I N K A G E     S E C T I O N                            * 21400000
      ***************************************************************** 21500000
                                                                        21600000
       LINKAGE SECTION.                                                 21700000
                                                                        21800000
       01  LS-ARBS01-PARMS             PIC X(39).                       21900000
                                                                        22000000
      ***************************************************************** 22100000
      *    P R O C E D U R E    D I V I S I O N                       * 22200000
      ***************************************************************** 22300000
                                                                        22400000
       PROCEDURE DIVISION USING LS-ARBS01-PARMS.                        22500000
                                                                        22600000
      ***************************************************************** 22700000
      *                                                                *22800000
      *    PARAGRAPH:  P00000-MAINLINE                                * 22900000
      *                                                                *23000000
      *    FUNCTION :  MOVE THE PASSED PARM AREA INTO ARBS01-PARMS,   * 23100000
      *                DISPATCH ON THE FUNCTION CODE, RETURN RESULTS. * 23200000
      *                                                                *23300000
      *    CALLED BY:  NONE                                           * 23400000
      *                                                                *23500000
      ***************************************************************** 23600000
                                                                        23700000
       P00000-MAINLINE.                                                 23800000
                                                                        23900000
           ADD +1                      TO WS-CALL-COUNT.                24000000
           MOVE LS-ARBS01-PARMS        TO ARBS01-PARMS.                 24100000
           MOVE ZERO                   TO ARBS01-RETURN-CODE.           24200000
                                                                        24300000
           IF ARBS01-TRACE-ON                                           24400000
               DISPLAY 'ARBS01 CALLED - FUNCTION CODE = '               24500000
                       ARBS01-FUNCTION-CODE.                            24600000
                                                                        24700000
           IF ARBS01-FN-EDIT-DATE                                       24800000
               PERFORM P0100-EDIT-CYYMMDD  THRU P0100-EXIT              24900000
               GO TO P00000-RETURN.                                     25000000
                                                                        25100000
           IF ARBS01-FN-DAYS-BETWEEN                                    25200000
               PERFORM P0200-CALC-JULIAN   THRU P0200-EXIT              25300000
               PERFORM P0300-CALC-DAY-SPAN THRU P0300-EXIT              25400000
               GO TO P00000-RETURN.                                     25500000
                                                                        25600000
           IF ARBS01-FN-DAYS-PAST-DUE                                   25700000
               PERFORM P0200-CALC-JULIAN   THRU P0200-EXIT              25800000
               PERFORM P0300-CALC-DAY-SPAN THRU P0300-EXIT              25900000
               IF ARBS01-DAY-SPAN < 0                                   26000000
                   MOVE ZEROES             TO ARBS01-DAY-SPAN           26100000
               END-IF                                                   26200000
               GO TO P00000-RETURN.                                     26300000
                                                                        26400000
           IF ARBS01-FN-AGE-BUCKET                                      26500000
               PERFORM P0200-CALC-JULIAN   THRU P0200-EXIT              26600000
               PERFORM P0300-CALC-DAY-SPAN THRU P0300-EXIT              26700000
               IF ARBS01-DAY-SPAN < 0                                   26800000
                   MOVE ZEROES             TO ARBS01-DAY-SPAN           26900000
               END-IF                                                   27000000
               PERFORM P0400-ASSIGN-BUCKET THRU P0400-EXIT              27100000
               GO TO P00000-RETURN.                                     27200000
                                                                        27300000
           MOVE 1                      TO ARBS01-RETURN-CODE.           27400000
                                                                        27500000
       P00000-RETURN.                                                   27600000
                                                                        27700000
           MOVE ARBS01-PARMS           TO LS-ARBS01-PARMS.              27800000
           GOBACK.                                                      27900000
                                                                        28000000
       P00000-EXIT.                                                     28100000
           EXIT.                                                        28200000
           EJECT                                                        28300000
      ***************************************************************** 28400000
      *                                                                *28500000
      *    PARAGRAPH:  P0100-EDIT-CYYMMDD                             * 28600000
      *                                                                *28700000
      *    FUNCTION :  VALIDATE ARBS01-CYYMMDD-1, EXPAND THE CENTURY  * 28800000
      *                DIGIT INTO A FULL 4-DIGIT YEAR, VALIDATE THE   * 28900000
      *                MONTH AND DAY (LEAP-AWARE), AND RETURN THE     * 29000000
      *                SPLIT YEAR/MONTH/DAY TO THE CALLER.  A ZERO OR * 29100000
      *                OUT-OF-RANGE DATE SETS ARBS01-RC-INVALID-DATE. * 29200000
      *                                                                *29300000
      *    CALLED BY:  P00000-MAINLINE                                * 29400000
      *                                                                *29500000
      ***************************************************************** 29600000
                                                                        29700000
       P0100-EDIT-CYYMMDD.                                              29800000
                                                                        29900000
           IF ARBS01-CYYMMDD-1 = ZEROES                                 30000000
               MOVE 1                  TO ARBS01-RETURN-CODE            30100000
               GO TO P0100-EXIT.                                        30200000
                                                                        30300000
           IF ARBS01-C1-MO < 1 OR ARBS01-C1-MO > 12                     30400000
               MOVE 1                  TO ARBS01-RETURN-CODE            30500000
               GO TO P0100-EXIT.                                        30600000
                                                                        30700000
           IF ARBS01-C1-CENT = 0                                        30800000
               COMPUTE WS-CD1-YEAR = 1900 + ARBS01-C1-YR                30900000
           ELSE                                                         31000000
               COMPUTE WS-CD1-YEAR = 2000 + ARBS01-C1-YR                31100000
           END-IF.                                                      31200000
                                                                        31300000
           IF WS-CD1-YR = '00'                                          31400000
               DIVIDE WS-CD1-YEAR BY 400 GIVING WS-LEAP-QUOTIENT        31500000
                                         REMAINDER WS-LEAP-REMAINDER    31600000
           ELSE                                                         31700000
               DIVIDE WS-CD1-YEAR BY 4   GIVING WS-LEAP-QUOTIENT        31800000
                                         REMAINDER WS-LEAP-REMAINDER    31900000
           END-IF.                                                      32000000
                                                                        32100000
           IF WS-LEAP-REMAINDER = 0                                     32200000
               MOVE WS-LEAP-MAX-DAY(ARBS01-C1-MO) TO WS-DAY-LIMIT       32300000
           ELSE                                                         32400000
               MOVE WS-MAX-DAY(ARBS01-C1-MO)      TO WS-DAY-LIMIT       32500000
           END-IF.                                                      32600000
                                                                        32700000
           IF ARBS01-C1-DA < 1 OR ARBS01-C1-DA > WS-DAY-LIMIT           32800000
               MOVE 1                  TO ARBS01-RETURN-CODE            32900000
               GO TO P0100-EXIT.                                        33000000
                                                                        33100000
           MOVE WS-CD1-YEAR            TO ARBS01-CALC-YEAR.             33200000
           MOVE ARBS01-C1-MO           TO ARBS01-CALC-MONTH.            33300000
           MOVE ARBS01-C1-DA           TO ARBS01-CALC-DAY.              33400000
                                                                        33500000
       P0100-EXIT.                                                      33600000
           EXIT.                                                        33700000
           EJECT                                                        33800000
      ***************************************************************** 33900000
      *                                                                *34000000
      *    PARAGRAPH:  P0200-CALC-JULIAN                              * 34100000
      *                                                                *34200000
      *    FUNCTION :  BUILD THE (YEAR, DAY-OF-YEAR) PAIR FOR DATE-1  * 34300000
      *                (ARBS01-CYYMMDD-1) AND FOR DATE-2 -- WHICH IS  * 34400000
      *                ARBS01-CYYMMDD-2 FOR THE DAYS-BETWEEN FUNCTION * 34500000
      *                OR THE FIXED BATCH AS-OF DATE FOR THE DAYS-    * 34600000
      *                PAST-DUE AND AGE-BUCKET FUNCTIONS.             * 34700000
      *                                                                *34800000
      *    CALLED BY:  P00000-MAINLINE                                * 34900000
      *                                                                *35000000
      ***************************************************************** 35100000
                                                                        35200000
       P0200-CALC-JULIAN.                                               35300000
                                                                        35400000
           IF ARBS01-C1-CENT = 0                                        35500000
               COMPUTE WS-CD1-YEAR = 1900 + ARBS01-C1-YR                35600000
           ELSE                                                         35700000
               COMPUTE WS-CD1-YEAR = 2000 + ARBS01-C1-YR                35800000
           END-IF.                                                      35900000
                                                                        36000000
           IF WS-CD1-YR = '00'                                          36100000
               DIVIDE WS-CD1-YEAR BY 400 GIVING WS-LEAP-QUOTIENT        36200000
                                         REMAINDER WS-LEAP-REMAINDER    36300000
           ELSE                                                         36400000
               DIVIDE WS-CD1-YEAR BY 4   GIVING WS-LEAP-QUOTIENT        36500000
                                         REMAINDER WS-LEAP-REMAINDER    36600000
           END-IF.                                                      36700000
                                                                        36800000
           IF WS-LEAP-REMAINDER = 0                                     36900000
               MOVE WS-LEAP-DAYS(ARBS01-C1-MO) TO WS-CD1-DOY            37000000
           ELSE                                                         37100000
               MOVE WS-DAYS(ARBS01-C1-MO)      TO WS-CD1-DOY            37200000
           END-IF.                                                      37300000
                                                                        37400000
           ADD ARBS01-C1-DA            TO WS-CD1-DOY.                   37500000
                                                                        37600000
           IF ARBS01-FN-DAYS-BETWEEN                                    37700000
               IF ARBS01-C2-CENT = 0                                    37800000
                   COMPUTE WS-CD2-YEAR = 1900 + ARBS01-C2-YR            37900000
               ELSE                                                     38000000
                   COMPUTE WS-CD2-YEAR = 2000 + ARBS01-C2-YR            38100000
               END-IF                                                   38200000
                                                                        38300000
               IF WS-CD2-YR = '00'                                      38400000
                   DIVIDE WS-CD2-YEAR BY 400 GIVING WS-LEAP-QUOTIENT    38500000
                                             REMAINDER WS-LEAP-REMAINDER38600000
               ELSE                                                     38700000
                   DIVIDE WS-CD2-YEAR BY 4   GIVING WS-LEAP-QUOTIENT    38800000
                                             REMAINDER WS-LEAP-REMAINDER38900000
               END-IF                                                   39000000
                                                                        39100000
               IF WS-LEAP-REMAINDER = 0                                 39200000
                   MOVE WS-LEAP-DAYS(ARBS01-C2-MO) TO WS-CD2-DOY        39300000
               ELSE                                                     39400000
                   MOVE WS-DAYS(ARBS01-C2-MO)      TO WS-CD2-DOY        39500000
               END-IF                                                   39600000
                                                                        39700000
               ADD ARBS01-C2-DA            TO WS-CD2-DOY                39800000
           ELSE                                                         39900000
               IF WS-AOD-CENT = 0                                       40000000
                   COMPUTE WS-CD2-YEAR = 1900 + WS-AOD-YR               40100000
               ELSE                                                     40200000
                   COMPUTE WS-CD2-YEAR = 2000 + WS-AOD-YR               40300000
               END-IF                                                   40400000
                                                                        40500000
               IF WS-CD2-YR = '00'                                      40600000
                   DIVIDE WS-CD2-YEAR BY 400 GIVING WS-LEAP-QUOTIENT    40700000
                                             REMAINDER WS-LEAP-REMAINDER40800000
               ELSE                                                     40900000
                   DIVIDE WS-CD2-YEAR BY 4   GIVING WS-LEAP-QUOTIENT    41000000
                                             REMAINDER WS-LEAP-REMAINDER41100000
               END-IF                                                   41200000
                                                                        41300000
               IF WS-LEAP-REMAINDER = 0                                 41400000
                   MOVE WS-LEAP-DAYS(WS-AOD-MO) TO WS-CD2-DOY           41500000
               ELSE                                                     41600000
                   MOVE WS-DAYS(WS-AOD-MO)      TO WS-CD2-DOY           41700000
               END-IF                                                   41800000
                                                                        41900000
               ADD WS-AOD-DA                TO WS-CD2-DOY               42000000
           END-IF.                                                      42100000
                                                                        42200000
       P0200-EXIT.                                                      42300000
           EXIT.                                                        42400000
           EJECT                                                        42500000
      ***************************************************************** 42600000
      *                                                                *42700000
      *    PARAGRAPH:  P0300-CALC-DAY-SPAN                            * 42800000
      *                                                                *42900000
      *    FUNCTION :  CONVERT (YEAR, DAY-OF-YEAR) FOR DATE-1 AND     * 43000000
      *                DATE-2 TO AN ABSOLUTE DAY NUMBER SINCE A       * 43100000
      *                COMMON EPOCH (PROLEPTIC GREGORIAN), THEN       * 43200000
      *                SUBTRACT.  GOOD FOR ANY YEAR SPAN, NOT JUST    * 43300000
      *                DATES IN THE SAME OR ADJACENT YEAR.            * 43400000
      *                                                                *43500000
      *    CALLED BY:  P00000-MAINLINE                                * 43600000
      *                                                                *43700000
      ***************************************************************** 43800000
                                                                        43900000
       P0300-CALC-DAY-SPAN.                                             44000000
                                                                        44100000
           COMPUTE WS-YEAR-LESS-1 = WS-CD1-YEAR - 1.                    44200000
           PERFORM P0350-CALC-LEAP-BEFORE THRU P0350-EXIT.              44300000
           COMPUTE WS-ABS-DAYS-1 = (365 * WS-CD1-YEAR)                  44400000
                                 + WS-LEAP-YEARS-BEFORE                 44500000
                                 + WS-CD1-DOY.                          44600000
                                                                        44700000
           COMPUTE WS-YEAR-LESS-1 = WS-CD2-YEAR - 1.                    44800000
           PERFORM P0350-CALC-LEAP-BEFORE THRU P0350-EXIT.              44900000
           COMPUTE WS-ABS-DAYS-2 = (365 * WS-CD2-YEAR)                  45000000
                                 + WS-LEAP-YEARS-BEFORE                 45100000
                                 + WS-CD2-DOY.                          45200000
                                                                        45300000
           COMPUTE ARBS01-DAY-SPAN = WS-ABS-DAYS-2 - WS-ABS-DAYS-1.     45400000
                                                                        45500000
       P0300-EXIT.                                                      45600000
           EXIT.                                                        45700000
           EJECT                                                        45800000
      ***************************************************************** 45900000
      *                                                                *46000000
      *    PARAGRAPH:  P0350-CALC-LEAP-BEFORE                         * 46100000
      *                                                                *46200000
      *    FUNCTION :  COUNT LEAP YEARS BEFORE (I.E. UP TO AND        * 46300000
      *                INCLUDING) WS-YEAR-LESS-1, GREGORIAN RULE --   * 46400000
      *                DIVISIBLE BY 4, EXCEPT CENTURY YEARS UNLESS    * 46500000
      *                ALSO DIVISIBLE BY 400.                         * 46600000
      *                                                                *46700000
      *    CALLED BY:  P0300-CALC-DAY-SPAN                            * 46800000
      *                                                                *46900000
      ***************************************************************** 47000000
                                                                        47100000
       P0350-CALC-LEAP-BEFORE.                                          47200000
                                                                        47300000
           DIVIDE WS-YEAR-LESS-1 BY 4   GIVING WS-DIV-4-QUOT            47400000
                                        REMAINDER WS-DIV-4-REM.         47500000
           DIVIDE WS-YEAR-LESS-1 BY 100 GIVING WS-DIV-100-QUOT          47600000
                                        REMAINDER WS-DIV-100-REM.       47700000
           DIVIDE WS-YEAR-LESS-1 BY 400 GIVING WS-DIV-400-QUOT          47800000
                                        REMAINDER WS-DIV-400-REM.       47900000
                                                                        48000000
           COMPUTE WS-LEAP-YEARS-BEFORE =                               48100000
                   WS-DIV-4-QUOT - WS-DIV-100-QUOT + WS-DIV-400-QUOT.   48200000
                                                                        48300000
       P0350-EXIT.                                                      48400000
           EXIT.                                                        48500000
           EJECT                                                        48600000
      ***************************************************************** 48700000
      *                                                                *48800000
      *    PARAGRAPH:  P0400-ASSIGN-BUCKET                            * 48900000
      *                                                                *49000000
      *    FUNCTION :  CLASSIFY ARBS01-DAY-SPAN (DAYS PAST DUE) INTO  * 49100000
      *                ONE OF THE FIVE AGING BUCKETS USED BY THE AR   * 49200000
      *                AGING REPORT AND THE COLLECTION SCORER.        * 49300000
      *                                                                *49400000
      *    CALLED BY:  P00000-MAINLINE                                * 49500000
      *                                                                *49600000
      ***************************************************************** 49700000
                                                                        49800000
       P0400-ASSIGN-BUCKET.                                             49900000
                                                                        50000000
           IF ARBS01-DAY-SPAN = 0                                       50100000
               SET ARBS01-BKT-CURRENT  TO TRUE                          50200000
           ELSE                                                         50300000
               IF ARBS01-DAY-SPAN NOT > 30                              50400000
                   SET ARBS01-BKT-1-30     TO TRUE                      50500000
               ELSE                                                     50600000
                   IF ARBS01-DAY-SPAN NOT > 60                          50700000
                       SET ARBS01-BKT-31-60    TO TRUE                  50800000
                   ELSE                                                 50900000
                       IF ARBS01-DAY-SPAN NOT > 90                      51000000
                           SET ARBS01-BKT-61-90    TO TRUE              51100000
                       ELSE                                             51200000
                           SET ARBS01-BKT-OVER-90  TO TRUE              51300000
                       END-IF                                           51400000
                   END-IF                                               51500000
               END-IF                                                   51600000
           END-IF.                                                      51700000
                                                                        51800000
       P0400-EXIT.                                                      51900000
           EXIT.                                                        52000000
           EJECT                                                        52100000
