      ***************************************************************** 00100001
      * PAYMENT TRANSACTION RECORD -- FIXED-WIDTH SEQUENTIAL EXTRACT  * 00200001
      * FILE  : PAYTRAN                                               * 00300001
      ***************************************************************** 00400001
       01  ARB-PAYMENT-RECORD.                                          00500001
           05  ARB-PMT-ID               PIC 9(09).                      00600001
           05  ARB-PMT-CUST-ID          PIC 9(07).                      00700001
           05  ARB-PMT-DATE             PIC 9(07).                      00800001
           05  ARB-PMT-DATE-R           REDEFINES                       00900001
               ARB-PMT-DATE.                                            01000001
               10  ARB-PMT-DT-CENT      PIC 9(01).                      01100001
               10  ARB-PMT-DT-YR        PIC 9(02).                      01200001
               10  ARB-PMT-DT-MO        PIC 9(02).                      01300001
               10  ARB-PMT-DT-DA        PIC 9(02).                      01400001
           05  ARB-PMT-AMOUNT           PIC S9(9)V99.                   01500001
           05  ARB-PMT-METHOD           PIC X(02).                      01600001
               88  ARB-PMT-CHECK            VALUE 'CK'.                 01700001
               88  ARB-PMT-ACH              VALUE 'AC'.                 01800001
               88  ARB-PMT-WIRE             VALUE 'WR'.                 01900001
               88  ARB-PMT-CARD             VALUE 'CC'.                 02000001
           05  ARB-PMT-CHECK-NUMBER     PIC X(10).                      02100001
           05  ARB-PMT-BANK-REFERENCE   PIC X(10).                      02200001
           05  ARB-PMT-INVOICE-REF      PIC 9(09).                      02300001
           05  ARB-PMT-APPLIED-FLAG     PIC X(01).                      02400001
               88  ARB-PMT-IS-APPLIED       VALUE 'Y'.                  02500001
           05  ARB-PMT-APPLIED-DATE     PIC 9(07).                      02600001
           05  ARB-PMT-APPLIED-AMOUNT   PIC S9(9)V99.                   02700001
           05  ARB-PMT-UNAPPLIED-AMT    PIC S9(9)V99.                   02800001
           05  ARB-PMT-TYPE             PIC X(02).                      02900001
           05  ARB-PMT-STATUS           PIC X(02).                      03000001
               88  ARB-PMT-STAT-APPLIED     VALUE 'AP'.                 03100001
               88  ARB-PMT-STAT-REVERSED    VALUE 'RV'.                 03200001
           05  ARB-PMT-BATCH-SESSION    PIC 9(06).                      03300001
           05  FILLER                   PIC X(26).                      03400001
