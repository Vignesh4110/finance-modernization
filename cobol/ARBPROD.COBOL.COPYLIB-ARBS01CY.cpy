                                                                        00100000
      ***************************************************************** 00200000
      *    ARBS01 PARAMETER PASS AREA                                 * 00300000
      *    ONE COPYBOOK SERVES ALL FOUR ARBS01 FUNCTIONS -- CALLER    * 00400000
      *    SETS ARBS01-FUNCTION-CODE BEFORE THE CALL.                 * 00500000
      ***************************************************************** 00600000
                                                                        00700000
       01  ARBS01-PARMS.                                                00800000
           03  ARBS01-FUNCTION-CODE    PIC X(1)    VALUE SPACE.         00900000
               88  ARBS01-FN-EDIT-DATE     VALUE 'D'.                   01000000
               88  ARBS01-FN-DAYS-BETWEEN  VALUE 'B'.                   01100000
               88  ARBS01-FN-DAYS-PAST-DUE VALUE 'P'.                   01200000
               88  ARBS01-FN-AGE-BUCKET    VALUE 'K'.                   01300000
           03  ARBS01-RETURN-CODE      PIC 9(1)    VALUE ZEROES.        01400000
               88  ARBS01-RC-OK            VALUE 0.                     01500000
               88  ARBS01-RC-INVALID-DATE  VALUE 1.                     01600000
           03  ARBS01-CYYMMDD-1        PIC 9(7)    VALUE ZEROES.        01700000
           03  FILLER                  REDEFINES ARBS01-CYYMMDD-1.      01800000
               05  ARBS01-C1-CENT      PIC 9.                           01900000
               05  ARBS01-C1-YR        PIC 99.                          02000000
               05  ARBS01-C1-MO        PIC 99.                          02100000
               05  ARBS01-C1-DA        PIC 99.                          02200000
           03  ARBS01-CYYMMDD-2        PIC 9(7)    VALUE ZEROES.        02300000
           03  FILLER                  REDEFINES ARBS01-CYYMMDD-2.      02400000
               05  ARBS01-C2-CENT      PIC 9.                           02500000
               05  ARBS01-C2-YR        PIC 99.                          02600000
               05  ARBS01-C2-MO        PIC 99.                          02700000
               05  ARBS01-C2-DA        PIC 99.                          02800000
           03  ARBS01-CALC-YEAR        PIC 9(4)    VALUE ZEROES.        02900000
           03  ARBS01-CALC-MONTH       PIC 99      VALUE ZEROES.        03000000
           03  ARBS01-CALC-DAY         PIC 99      VALUE ZEROES.        03100000
           03  ARBS01-DAY-SPAN         PIC S9(7)   VALUE ZEROES.        03200000
           03  ARBS01-AGE-BUCKET       PIC X(8)    VALUE SPACES.        03300000
               88  ARBS01-BKT-CURRENT      VALUE 'CURRENT '.            03400000
               88  ARBS01-BKT-1-30         VALUE '1-30    '.            03500000
               88  ARBS01-BKT-31-60        VALUE '31-60   '.            03600000
               88  ARBS01-BKT-61-90        VALUE '61-90   '.            03700000
               88  ARBS01-BKT-OVER-90      VALUE '90+     '.            03800000
