      ***************************************************************** 00100001
      * GENERAL LEDGER JOURNAL LINE -- FIXED-WIDTH SEQUENTIAL OUTPUT  * 00200001
      * FILE  : GLJRN  (WRITTEN BY ARBB03)                            * 00300001
      ***************************************************************** 00400001
       01  ARB-JOURNAL-LINE.                                            00500001
           05  ARB-JRNL-ID              PIC 9(09).                      00600001
           05  ARB-JRNL-LINE-NUMBER     PIC 9(03).                      00700001
               88  ARB-JRNL-LINE-DEBIT      VALUE 1.                    00800001
               88  ARB-JRNL-LINE-CREDIT     VALUE 2.                    00900001
           05  ARB-JRNL-POST-DATE       PIC 9(07).                      01000001
           05  ARB-JRNL-POST-DATE-R     REDEFINES                       01100001
               ARB-JRNL-POST-DATE.                                      01200001
               10  ARB-JRNL-PD-CENT     PIC 9(01).                      01300001
               10  ARB-JRNL-PD-YR       PIC 9(02).                      01400001
               10  ARB-JRNL-PD-MO       PIC 9(02).                      01500001
               10  ARB-JRNL-PD-DA       PIC 9(02).                      01600001
           05  ARB-JRNL-PERIOD          PIC 9(06).                      01700001
           05  ARB-JRNL-FISCAL-YEAR     PIC 9(04).                      01800001
           05  ARB-JRNL-GL-ACCOUNT      PIC X(04).                      01900001
           05  ARB-JRNL-DEPARTMENT      PIC X(04).                      02000001
           05  ARB-JRNL-DEBIT-AMOUNT    PIC S9(11)V99.                  02100001
           05  ARB-JRNL-CREDIT-AMOUNT   PIC S9(11)V99.                  02200001
           05  ARB-JRNL-DESCRIPTION     PIC X(30).                      02300001
           05  ARB-JRNL-REFERENCE       PIC X(10).                      02400001
           05  ARB-JRNL-SOURCE          PIC X(02).                      02500001
           05  ARB-JRNL-DOCUMENT-TYPE   PIC X(03).                      02600001
           05  ARB-JRNL-STATUS          PIC X(01).                      02700001
           05  ARB-JRNL-REVERSAL-FLAG   PIC X(01).                      02800001
           05  ARB-JRNL-BATCH-SESSION   PIC 9(06).                      02900001
           05  FILLER                   PIC X(04).                      03000001
