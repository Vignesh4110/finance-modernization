       IDENTIFICATION DIVISION.                                         00100002
       PROGRAM-ID.    ARBB04.                                           00200002
       AUTHOR.        R DELVECCHIO.                                     00300002
       INSTALLATION.  GREAT LAKES FINANCIAL SERVICES - AR SYSTEMS.      00400002
       DATE-WRITTEN.  04/04/89.                                         00500002
       DATE-COMPILED.                                                   00600002
       SECURITY.      THIS PROGRAM IS THE PROPERTY OF GREAT LAKES       00700002
           FINANCIAL SERVICES.  UNAUTHORIZED USE, DISCLOSURE OR         00800002
           REPRODUCTION IS PROHIBITED.                                  00900002
      *                                                                 01000002
      ***************************************************************** 01100002
      *                                                                *01200002
      *                 ACCOUNTS RECEIVABLE BATCH SYSTEM (ARB)         *01300002
      *                 GREAT LAKES FINANCIAL SERVICES                * 01400002
      *                                                                *01500002
      ***************************************************************** 01600002
      *                                                                 01700002
      *    PROGRAM  :  ARBB04                                           01800002
      *                                                                 01900002
      *    FUNCTION :  NIGHTLY EXTRACT INTAKE EDIT.  FIRST PROGRAM OF   02000002
      *                THE NIGHT'S RUN -- READS THE THREE EXTERNAL      02100002
      *                EXTRACT FILES (CUSMAS, ARMAS, PAYTRAN) STRAIGHT  02200002
      *                FROM THE FEEDER SYSTEM, SKIPS BLANK LINES, AND   02300002
      *                EDITS THE KEY AND AMOUNT FIELDS FOR VALID        02400002
      *                NUMERIC CONTENT AND THE CYYMMDD DATE FIELDS FOR  02500002
      *                VALID CALENDAR VALUES.  A RECORD THAT FAILS ANY  02600002
      *                EDIT IS COUNTED AND THE FIRST FEW ARE LOGGED BUT 02700002
      *                THE RUN CONTINUES -- THIS IS A HEALTH CHECK ON   02800002
      *                THE FEED, NOT A HARD STOP.  PER-FILE AND         02900002
      *                GRAND-TOTAL PARSED/FAILED COUNTS ARE PRINTED SO  03000002
      *                OPERATIONS CAN JUDGE WHETHER THE REST OF THE     03100002
      *                NIGHT'S STEPS SHOULD RUN.                        03200002
      *                                                                 03300002
      *    FILES    :  CUSMAS-IN   (INPUT)  - CUSTOMER MASTER EXTRACT   03400002
      *                ARMAS-IN    (INPUT)  - AR INVOICE MASTER EXTRACT 03500002
      *                PAYTRAN-IN  (INPUT)  - PAYMENT TRANSACTION       03600002
      *                                       EXTRACT                   03700002
      *                                                                 03800002
      *    CALLS    :  ARBS01  (FUNCTION 'D' - EDIT DATE)               03900002
      *                                                                 04000002
      ***************************************************************** 04100002
      *                     PROGRAM CHANGE LOG                        * 04200002
      ***************************************************************** 04300002
      *                                                                 04400002
      *    DATE      PGMR   REQUEST     DESCRIPTION                     04500002
      *    --------  -----  ----------  -----------------------------   04600002
      *    04/04/89  RJD    AR-002      ORIGINAL PROGRAM -- FIRST STEP  04700002
      *                                 OF THE NIGHTLY RUN, VALIDATES   04800002
      *                                 THE THREE FEEDER EXTRACTS       04900002
      *                                 BEFORE ANY OTHER STEP TOUCHES   05000002
      *                                 THEM.                           05100002
      *    02/14/91  RJD    AR-090      ADDED PAYTRAN EDITING -- THE    05200002
      *                                 PAYMENT EXTRACT WAS BROUGHT     05300002
      *                                 UP FROM THE OLD CASH-RECEIPTS   05400002
      *                                 FEED AND NEEDED THE SAME        05500002
      *                                 HEALTH CHECK AS CUSMAS/ARMAS.   05600002
      *    01/06/99  MLO    Y2K-0038    Y2K REMEDIATION.  DATE FIELDS   05700002
      *                                 EXPANDED TO CYYMMDD THROUGHOUT  05800002
      *                                 AND EDITED THROUGH ARBS01       05900002
      *                                 RATHER THAN IN-LINE.            06000002
      *    11/03/03  TCF    AR-248      REWORKED THE EDIT LOGIC TO      06100002
      *                                 TREAT A ZERO DATE AS "NOT       06200002
      *                                 PRESENT" RATHER THAN A FAILURE  06300002
      *                                 -- SHIP-DATE AND GL-POST-DATE   06400002
      *                                 ARE LEGITIMATELY BLANK ON MANY  06500002
      *                                 OPEN INVOICES.                  06600002
      *    05/11/08  DKW    AR-291      RAISED THE LOGGED-FAILURE       06700002
      *                                 LIMIT FROM 5 TO 10 RECORDS      06800002
      *                                 PER FILE PER OPERATIONS         06900002
      *                                 REQUEST.                        07000002
      *                                                                 07100002
       ENVIRONMENT DIVISION.                                            07200002
       CONFIGURATION SECTION.                                           07300002
       SPECIAL-NAMES.                                                   07400002
           UPSI-0 ON STATUS IS ARBB04-TRACE-ON                          07500002
                  OFF STATUS IS ARBB04-TRACE-OFF.                       07600002
       INPUT-OUTPUT SECTION.                                            07700002
       FILE-CONTROL.                                                    07800002
           SELECT CUSMAS-IN        ASSIGN TO CUSMASIN                   07900002
                                    FILE STATUS IS WS-CUSMAS-STATUS.    08000002
           SELECT ARMAS-IN         ASSIGN TO ARMASIN                    08100002
                                    FILE STATUS IS WS-ARMAS-STATUS.     08200002
           SELECT PAYTRAN-IN       ASSIGN TO PAYTRANI                   08300002
                                    FILE STATUS IS WS-PAYTRAN-STATUS.   08400002
      *                                                                 08500002
       DATA DIVISION.                                                   08600002
       FILE SECTION.                                                    08700002
      *                                                                 08800002
       FD  CUSMAS-IN                                                    08900002
           LABEL RECORDS ARE STANDARD                                   09000002
           RECORD CONTAINS 263 CHARACTERS.                              09100002
           COPY ARBCUST.                                                09200002
      *                                                                 09300002
       FD  ARMAS-IN                                                     09400002
           LABEL RECORDS ARE STANDARD                                   09500002
           RECORD CONTAINS 166 CHARACTERS.                              09600002
           COPY ARBINVC.                                                09700002
      *                                                                 09800002
       FD  PAYTRAN-IN                                                   09900002
           LABEL RECORDS ARE STANDARD                                   10000002
           RECORD CONTAINS 131 CHARACTERS.                              10100002
           COPY ARBPAYT.                                                10200002
      *                                                                 10300002
       WORKING-STORAGE SECTION.                                         10400002
      *                                                                 10500002
       77  WS-CALL-COUNT               PIC S9(4) COMP VALUE +0.         10600002
       01  WS-CALL-COUNT-DISPLAY       PIC 9(04) VALUE ZERO.            10700002
       01  WS-CCD-R  REDEFINES WS-CALL-COUNT-DISPLAY.                   10800002
           05  WS-CCD-HUNDREDS         PIC 9(02).                       10900002
           05  WS-CCD-UNITS            PIC 9(02).                       11000002
      *                                                                 11100002
       01  WS-SWITCHES.                                                 11200002
           05  WS-CUSMAS-STATUS        PIC X(02)  VALUE SPACES.         11300002
               88  CUSMAS-OK               VALUE '00'.                  11400002
               88  CUSMAS-END              VALUE '10'.                  11500002
           05  WS-ARMAS-STATUS         PIC X(02)  VALUE SPACES.         11600002
               88  ARMAS-OK                VALUE '00'.                  11700002
               88  ARMAS-END               VALUE '10'.                  11800002
           05  WS-PAYTRAN-STATUS       PIC X(02)  VALUE SPACES.         11900002
               88  PAYTRAN-OK              VALUE '00'.                  12000002
               88  PAYTRAN-END             VALUE '10'.                  12100002
           05  WS-RECORD-FAILED-SW     PIC X(01)  VALUE 'N'.            12200002
               88  RECORD-FAILED           VALUE 'Y'.                   12300002
           05  FILLER                  PIC X(02)  VALUE SPACES.         12400002
      *                                                                 12500002
      *    PER-FILE AND GRAND-TOTAL PARSED/FAILED COUNTERS.             12600002
      *                                                                 12700002
       01  WS-FILE-COUNTS.                                              12800002
           05  WS-FILES-PROCESSED-CNT  PIC S9(3) COMP VALUE ZERO.       12900002
           05  WS-CUSMAS-PARSED-CNT    PIC S9(7) COMP-3 VALUE ZERO.     13000002
           05  WS-CUSMAS-FAILED-CNT    PIC S9(7) COMP-3 VALUE ZERO.     13100002
           05  WS-ARMAS-PARSED-CNT     PIC S9(7) COMP-3 VALUE ZERO.     13200002
           05  WS-ARMAS-FAILED-CNT     PIC S9(7) COMP-3 VALUE ZERO.     13300002
           05  WS-PAYTRAN-PARSED-CNT   PIC S9(7) COMP-3 VALUE ZERO.     13400002
           05  WS-PAYTRAN-FAILED-CNT   PIC S9(7) COMP-3 VALUE ZERO.     13500002
           05  WS-GRAND-PARSED-CNT     PIC S9(7) COMP-3 VALUE ZERO.     13600002
           05  WS-GRAND-FAILED-CNT     PIC S9(7) COMP-3 VALUE ZERO.     13700002
           05  FILLER                  PIC X(04)  VALUE SPACES.         13800002
      *                                                                 13900002
       01  WS-GRAND-PARSED-CNT-R  REDEFINES WS-GRAND-PARSED-CNT.        14000002
           05  WS-GPC-WHOLE            PIC S9(7).                       14100002
      *                                                                 14200002
       01  WS-GRAND-FAILED-CNT-R  REDEFINES WS-GRAND-FAILED-CNT.        14300002
           05  WS-GFC-WHOLE            PIC S9(7).                       14400002
      *                                                                 14500002
      *    DISPLAY-EDITED COUNTS FOR THE END-OF-RUN REPORT.  THIS       14600002
      *    PROGRAM HAS NO PRINT FILE, SO THE COUNTS GO TO SYSOUT.       14700002
      *                                                                 14800002
       01  WS-COUNT-DISPLAY-AREA.                                       14900002
           05  WS-PARSED-DISPLAY       PIC ZZZ,ZZ9.                     15000002
           05  WS-FAILED-DISPLAY       PIC ZZZ,ZZ9.                     15100002
      *                                                                 15200002
      *    ARBS01 CALL PARAMETERS AND SHOP ERROR WORK AREA              15300002
      *                                                                 15400002
           COPY ARBS01CY.                                               15500002
           COPY ARBERRWS.                                               15600002
      *                                                                 15700002
       PROCEDURE DIVISION.                                              15800002
      *                                                                 15900002
       P00000-MAINLINE.                                                 16000002
           ADD 1 TO WS-CALL-COUNT.                                      16100002
           OPEN INPUT CUSMAS-IN.                                        16200002
           OPEN INPUT ARMAS-IN.                                         16300002
           OPEN INPUT PAYTRAN-IN.                                       16400002
           PERFORM P10000-VALIDATE-CUSMAS THRU P10000-EXIT              16500002
               UNTIL CUSMAS-END.                                        16600002
           ADD 1 TO WS-FILES-PROCESSED-CNT.                             16700002
           PERFORM P20000-VALIDATE-ARMAS THRU P20000-EXIT               16800002
               UNTIL ARMAS-END.                                         16900002
           ADD 1 TO WS-FILES-PROCESSED-CNT.                             17000002
           PERFORM P30000-VALIDATE-PAYTRAN THRU P30000-EXIT             17100002
               UNTIL PAYTRAN-END.                                       17200002
           ADD 1 TO WS-FILES-PROCESSED-CNT.                             17300002
           PERFORM P90000-PRINT-TOTALS THRU P90000-EXIT.                17400002
           CLOSE CUSMAS-IN.                                             17500002
           CLOSE ARMAS-IN.                                              17600002
           CLOSE PAYTRAN-IN.                                            17700002
           GOBACK.                                                      17800002
      *                                                                 17900002
      *    CUSTOMER MASTER EDIT -- KEY AND CREDIT FIELDS MUST BE        18000002
      *    NUMERIC, CREATED-DATE MUST BE A VALID CALENDAR DATE WHEN     18100002
      *    PRESENT (ZERO MEANS NOT PRESENT AND IS NOT A FAILURE).       18200002
      *                                                                 18300002
       P10000-VALIDATE-CUSMAS.                                          18400002
           READ CUSMAS-IN.                                              18500002
           IF CUSMAS-END                                                18600002
               GO TO P10000-EXIT.                                       18700002
           IF ARB-CUSTOMER-RECORD = SPACES                              18800002
               GO TO P10000-EXIT.                                       18900002
           MOVE 'N' TO WS-RECORD-FAILED-SW.                             19000002
           IF ARB-CUST-ID NOT NUMERIC                                   19100002
            OR ARB-CUST-CREDIT-LIMIT NOT NUMERIC                        19200002
            OR ARB-CUST-CREDIT-USED NOT NUMERIC                         19300002
            OR ARB-CUST-PAYMENT-TERMS NOT NUMERIC                       19400002
               MOVE 'Y' TO WS-RECORD-FAILED-SW.                         19500002
           IF ARB-CUST-CREATED-DATE NOT = ZERO                          19600002
               MOVE ARB-CUST-CREATED-DATE TO ARBS01-CYYMMDD-1           19700002
               SET ARBS01-FN-EDIT-DATE TO TRUE                          19800002
               CALL 'ARBS01' USING ARBS01-PARMS                         19900002
               IF ARBS01-RC-INVALID-DATE                                20000002
                   MOVE 'Y' TO WS-RECORD-FAILED-SW.                     20100002
           IF RECORD-FAILED                                             20200002
               ADD 1 TO WS-CUSMAS-FAILED-CNT                            20300002
           ELSE                                                         20400002
               ADD 1 TO WS-CUSMAS-PARSED-CNT.                           20500002
           IF RECORD-FAILED AND WS-CUSMAS-FAILED-CNT NOT > 10           20600002
               DISPLAY 'ARBB04 - CUSMAS EDIT FAILURE - CUST ID '        20700002
                   ARB-CUST-ID.                                         20800002
       P10000-EXIT.                                                     20900002
           EXIT.                                                        21000002
      *                                                                 21100002
      *    INVOICE MASTER EDIT -- KEY AND AMOUNT FIELDS MUST BE         21200002
      *    NUMERIC, INVOICE-DATE IS REQUIRED AND MUST BE VALID.         21300002
      *    DUE-DATE, SHIP-DATE AND GL-POST-DATE ARE OPTIONAL AND ARE    21400002
      *    ONLY EDITED WHEN PRESENT.                                    21500002
      *                                                                 21600002
       P20000-VALIDATE-ARMAS.                                           21700002
           READ ARMAS-IN.                                               21800002
           IF ARMAS-END                                                 21900002
               GO TO P20000-EXIT.                                       22000002
           IF ARB-INVOICE-RECORD = SPACES                               22100002
               GO TO P20000-EXIT.                                       22200002
           MOVE 'N' TO WS-RECORD-FAILED-SW.                             22300002
           IF ARB-INVC-NUMBER NOT NUMERIC                               22400002
            OR ARB-INVC-CUST-ID NOT NUMERIC                             22500002
            OR ARB-INVC-AMOUNT NOT NUMERIC                              22600002
            OR ARB-INVC-TAX-AMOUNT NOT NUMERIC                          22700002
               MOVE 'Y' TO WS-RECORD-FAILED-SW.                         22800002
           MOVE ARB-INVC-DATE TO ARBS01-CYYMMDD-1.                      22900002
           SET ARBS01-FN-EDIT-DATE TO TRUE.                             23000002
           CALL 'ARBS01' USING ARBS01-PARMS.                            23100002
           IF ARBS01-RC-INVALID-DATE                                    23200002
               MOVE 'Y' TO WS-RECORD-FAILED-SW.                         23300002
           IF ARB-INVC-DUE-DATE NOT = ZERO                              23400002
               MOVE ARB-INVC-DUE-DATE TO ARBS01-CYYMMDD-1               23500002
               SET ARBS01-FN-EDIT-DATE TO TRUE                          23600002
               CALL 'ARBS01' USING ARBS01-PARMS                         23700002
               IF ARBS01-RC-INVALID-DATE                                23800002
                   MOVE 'Y' TO WS-RECORD-FAILED-SW.                     23900002
           IF ARB-INVC-SHIP-DATE NOT = ZERO                             24000002
               MOVE ARB-INVC-SHIP-DATE TO ARBS01-CYYMMDD-1              24100002
               SET ARBS01-FN-EDIT-DATE TO TRUE                          24200002
               CALL 'ARBS01' USING ARBS01-PARMS                         24300002
               IF ARBS01-RC-INVALID-DATE                                24400002
                   MOVE 'Y' TO WS-RECORD-FAILED-SW.                     24500002
           IF RECORD-FAILED                                             24600002
               ADD 1 TO WS-ARMAS-FAILED-CNT                             24700002
           ELSE                                                         24800002
               ADD 1 TO WS-ARMAS-PARSED-CNT.                            24900002
           IF RECORD-FAILED AND WS-ARMAS-FAILED-CNT NOT > 10            25000002
               DISPLAY 'ARBB04 - ARMAS EDIT FAILURE - INVC NBR '        25100002
                   ARB-INVC-NUMBER.                                     25200002
       P20000-EXIT.                                                     25300002
           EXIT.                                                        25400002
      *                                                                 25500002
      *    PAYMENT EXTRACT EDIT -- KEY AND AMOUNT FIELDS MUST BE        25600002
      *    NUMERIC, PAYMENT-DATE IS REQUIRED AND MUST BE VALID.         25700002
      *    APPLIED-DATE IS OPTIONAL -- AN UNAPPLIED PAYMENT CARRIES     25800002
      *    ZERO THERE AND THAT IS NOT A FAILURE.                        25900002
      *                                                                 26000002
       P30000-VALIDATE-PAYTRAN.                                         26100002
           READ PAYTRAN-IN.                                             26200002
           IF PAYTRAN-END                                               26300002
               GO TO P30000-EXIT.                                       26400002
           IF ARB-PAYMENT-RECORD = SPACES                               26500002
               GO TO P30000-EXIT.                                       26600002
           MOVE 'N' TO WS-RECORD-FAILED-SW.                             26700002
           IF ARB-PMT-ID NOT NUMERIC                                    26800002
            OR ARB-PMT-CUST-ID NOT NUMERIC                              26900002
            OR ARB-PMT-AMOUNT NOT NUMERIC                               27000002
               MOVE 'Y' TO WS-RECORD-FAILED-SW.                         27100002
           MOVE ARB-PMT-DATE TO ARBS01-CYYMMDD-1.                       27200002
           SET ARBS01-FN-EDIT-DATE TO TRUE.                             27300002
           CALL 'ARBS01' USING ARBS01-PARMS.                            27400002
           IF ARBS01-RC-INVALID-DATE                                    27500002
               MOVE 'Y' TO WS-RECORD-FAILED-SW.                         27600002
           IF ARB-PMT-APPLIED-DATE NOT = ZERO                           27700002
               MOVE ARB-PMT-APPLIED-DATE TO ARBS01-CYYMMDD-1            27800002
               SET ARBS01-FN-EDIT-DATE TO TRUE                          27900002
               CALL 'ARBS01' USING ARBS01-PARMS                         28000002
               IF ARBS01-RC-INVALID-DATE                                28100002
                   MOVE 'Y' TO WS-RECORD-FAILED-SW.                     28200002
           IF RECORD-FAILED                                             28300002
               ADD 1 TO WS-PAYTRAN-FAILED-CNT                           28400002
           ELSE                                                         28500002
               ADD 1 TO WS-PAYTRAN-PARSED-CNT.                          28600002
           IF RECORD-FAILED AND WS-PAYTRAN-FAILED-CNT NOT > 10          28700002
               DISPLAY 'ARBB04 - PAYTRAN EDIT FAILURE - PMT ID '        28800002
                   ARB-PMT-ID.                                          28900002
       P30000-EXIT.                                                     29000002
           EXIT.                                                        29100002
      *                                                                 29200002
      *    END-OF-RUN COUNTS -- PER FILE, THEN THE GRAND TOTAL ACROSS   29300002
      *    ALL THREE FEEDS.                                             29400002
      *                                                                 29500002
       P90000-PRINT-TOTALS.                                             29600002
           COMPUTE WS-GRAND-PARSED-CNT =                                29700002
               WS-CUSMAS-PARSED-CNT + WS-ARMAS-PARSED-CNT               29800002
                   + WS-PAYTRAN-PARSED-CNT.                             29900002
           COMPUTE WS-GRAND-FAILED-CNT =                                30000002
               WS-CUSMAS-FAILED-CNT + WS-ARMAS-FAILED-CNT               30100002
                   + WS-PAYTRAN-FAILED-CNT.                             30200002
           DISPLAY 'ARBB04 - FILES PROCESSED..... '                     30300002
               WS-FILES-PROCESSED-CNT.                                  30400002
           MOVE WS-CUSMAS-PARSED-CNT  TO WS-PARSED-DISPLAY.             30500002
           MOVE WS-CUSMAS-FAILED-CNT  TO WS-FAILED-DISPLAY.             30600002
           DISPLAY 'ARBB04 - CUSMAS PARSED/FAILED  ' WS-PARSED-DISPLAY  30700002
               ' / ' WS-FAILED-DISPLAY.                                 30800002
           MOVE WS-ARMAS-PARSED-CNT   TO WS-PARSED-DISPLAY.             30900002
           MOVE WS-ARMAS-FAILED-CNT   TO WS-FAILED-DISPLAY.             31000002
           DISPLAY 'ARBB04 - ARMAS PARSED/FAILED.  ' WS-PARSED-DISPLAY  31100002
               ' / ' WS-FAILED-DISPLAY.                                 31200002
           MOVE WS-PAYTRAN-PARSED-CNT TO WS-PARSED-DISPLAY.             31300002
           MOVE WS-PAYTRAN-FAILED-CNT TO WS-FAILED-DISPLAY.             31400002
           DISPLAY 'ARBB04 - PAYTRAN PARSED/FAILED ' WS-PARSED-DISPLAY  31500002
               ' / ' WS-FAILED-DISPLAY.                                 31600002
           MOVE WS-GRAND-PARSED-CNT   TO WS-PARSED-DISPLAY.             31700002
           MOVE WS-GRAND-FAILED-CNT   TO WS-FAILED-DISPLAY.             31800002
           DISPLAY 'ARBB04 - GRAND TOTAL PARSED/FAILED '                31900002
               WS-PARSED-DISPLAY ' / ' WS-FAILED-DISPLAY.               32000002
       P90000-EXIT.                                                     32100002
           EXIT.                                                        32200002
