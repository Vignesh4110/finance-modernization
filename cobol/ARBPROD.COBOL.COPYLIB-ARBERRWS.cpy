      ***************************************************************** 00100002
      * AR NIGHTLY BATCH SUBSYSTEM                                    * 00200002
      *                                                                *00300002
      * ERROR WORK AREA DEFINITIONS FOR BATCH FILE I/O AND POSTING    * 00400002
      * BALANCE CHECKS                                                * 00500002
      *                                                                *00600002
      ***************************************************************** 00700002
                                                                        00800002
       77  WS-ARB-ERROR-LENGTH         PIC S9(04)     COMP  VALUE +800. 00900002
                                                                        01000002
                                                                        01100002
       01  WS-ARB-ERROR-GENERAL.                                        01200002
                                                                        01300002
           05  WS-ARB-ERROR-TYPE       PIC X(04)      VALUE SPACES.     01400002
               88  ARB-FILE-ERROR                     VALUE 'FILE'.     01500002
               88  ARB-DATA-ERROR                     VALUE 'DATA'.     01600002
               88  ARB-BAL-ERROR                      VALUE 'BAL '.     01700002
                                                                        01800002
                                                                        01900002
      ***************************************************************** 02000002
      *    ARB FORMATTED ERROR LINES                                  * 02100002
      ***************************************************************** 02200002
                                                                        02300002
       01  WS-ARB-ERROR-AREA.                                           02400002
           05  WAEA-ERROR-01           PIC X(80)      VALUE ALL '*'.    02500002
           05  WAEA-ERROR-02.                                           02600002
               10  FILLER              PIC X(01)      VALUE '*'.        02700002
               10  FILLER              PIC X(78)      VALUE SPACES.     02800002
               10  FILLER              PIC X(01)      VALUE '*'.        02900002
           05  WAEA-ERROR-03.                                           03000002
               10  FILLER              PIC X(01)      VALUE '*'.        03100002
               10  FILLER              PIC X(45)      VALUE             03200002
                   '        ACCOUNTS RECEIVABLE NIGHTLY BATCH -- '.     03300002
               10  FILLER              PIC X(33)      VALUE             03400002
                   'ERROR CONDITION DETECTED         '.                 03500002
               10  FILLER              PIC X(01)      VALUE '*'.        03600002
           05  WAEA-ERROR-04.                                           03700002
               10  FILLER              PIC X(01)      VALUE '*'.        03800002
               10  FILLER              PIC X(78)      VALUE SPACES.     03900002
               10  FILLER              PIC X(01)      VALUE '*'.        04000002
           05  WAEA-ERROR-05           PIC X(80)      VALUE ALL '*'.    04100002
           05  WAEA-ERROR-06.                                           04200002
               10  FILLER              PIC X(01)      VALUE '*'.        04300002
               10  FILLER              PIC X(78)      VALUE SPACES.     04400002
               10  FILLER              PIC X(01)      VALUE '*'.        04500002
           05  WAEA-ERROR-07.                                           04600002
               10  FILLER              PIC X(01)      VALUE '*'.        04700002
               10  WAEA-ERROR-07-TEXT  PIC X(78)      VALUE SPACES.     04800002
               10  FILLER              PIC X(01)      VALUE '*'.        04900002
           05  WAEA-ERROR-08.                                           05000002
               10  FILLER              PIC X(01)      VALUE '*'.        05100002
               10  WAEA-ERROR-08-TEXT  PIC X(78)      VALUE SPACES.     05200002
               10  FILLER              PIC X(01)      VALUE '*'.        05300002
           05  WAEA-ERROR-09.                                           05400002
               10  FILLER              PIC X(01)      VALUE '*'.        05500002
               10  FILLER              PIC X(78)      VALUE SPACES.     05600002
               10  FILLER              PIC X(01)      VALUE '*'.        05700002
           05  WAEA-ERROR-10           PIC X(80)      VALUE ALL '*'.    05800002
                                                                        05900002
                                                                        06000002
      ***************************************************************** 06100002
      *    ARB FILE-STATUS ERROR LINES                                * 06200002
      ***************************************************************** 06300002
                                                                        06400002
       01  WS-ARB-FILE-ERROR-01.                                        06500002
           05  FILLER                  PIC X(01)      VALUE SPACES.     06600002
           05  FILLER                  PIC X(12)      VALUE             06700002
               'FILE ERROR: '.                                          06800002
           05  FILLER                  PIC X(10)      VALUE             06900002
               'PROGRAM = '.                                            07000002
           05  WAFE-PROGRAM-ID         PIC X(08)      VALUE SPACES.     07100002
           05  FILLER                  PIC X(14)      VALUE             07200002
               ', FILE-ID = '.                                          07300002
           05  WAFE-FILE-ID            PIC X(08)      VALUE SPACES.     07400002
           05  FILLER                  PIC X(15)      VALUE SPACES.     07500002
      *                                                                 07600002
       01  WS-ARB-FILE-ERROR-02.                                        07700002
           05  FILLER                  PIC X(01)      VALUE SPACES.     07800002
           05  FILLER                  PIC X(14)      VALUE             07900002
               'FILE-STATUS = '.                                        08000002
           05  WAFE-FILE-STATUS        PIC X(02)      VALUE SPACES.     08100002
           05  FILLER                  PIC X(14)      VALUE             08200002
               ', PARAGRAPH = '.                                        08300002
           05  WAFE-PARAGRAPH          PIC X(20)      VALUE SPACES.     08400002
           05  FILLER                  PIC X(29)      VALUE SPACES.     08500002
                                                                        08600002
                                                                        08700002
      ***************************************************************** 08800002
      *    ARB POSTING BALANCE-CHECK ERROR LINE                       * 08900002
      ***************************************************************** 09000002
                                                                        09100002
       01  WS-ARB-BAL-ERROR-01.                                         09200002
           05  FILLER                  PIC X(01)      VALUE SPACES.     09300002
           05  FILLER                  PIC X(24)      VALUE             09400002
               'GL POSTING OUT OF BALANCE '.                            09500002
           05  FILLER                  PIC X(15)      VALUE             09600002
               'TOT DEBITS = '.                                         09700002
           05  WABE-TOTAL-DEBITS       PIC ZZZZZZZZZZ9.99.              09800002
           05  FILLER                  PIC X(15)      VALUE             09900002
               ' TOT CREDITS = '.                                       10000002
           05  WABE-TOTAL-CREDITS      PIC ZZZZZZZZZZ9.99.              10100002
