       IDENTIFICATION DIVISION.                                         00100002
       PROGRAM-ID.    ARBB05.                                           00200002
       AUTHOR.        M ODUYA.                                          00300002
       INSTALLATION.  GREAT LAKES FINANCIAL SERVICES - AR SYSTEMS.      00400002
       DATE-WRITTEN.  07/10/89.                                         00500002
       DATE-COMPILED.                                                   00600002
       SECURITY.      THIS PROGRAM IS THE PROPERTY OF GREAT LAKES       00700002
           FINANCIAL SERVICES.  UNAUTHORIZED USE, DISCLOSURE OR         00800002
           REPRODUCTION IS PROHIBITED.                                  00900002
      *                                                                 01000002
      ***************************************************************** 01100002
      *                                                                *01200002
      *                 ACCOUNTS RECEIVABLE BATCH SYSTEM (ARB)         *01300002
      *                 GREAT LAKES FINANCIAL SERVICES                * 01400002
      *                                                                *01500002
      ***************************************************************** 01600002
      *                                                                 01700002
      *    PROGRAM  :  ARBB05                                           01800002
      *                                                                 01900002
      *    FUNCTION :  DUNNING LETTER GENERATOR.  READS THE COLLECTION  02000002
      *                PRIORITY WORKLIST WRITTEN BY ARBB02 AND, FOR     02100002
      *                EVERY ACCOUNT THAT IS ACTUALLY PAST DUE, PICKS A 02200002
      *                LETTER TONE BY DAYS PAST DUE (FRIENDLY, FIRM,    02300002
      *                URGENT OR FINAL), FILLS THE MATCHING CANNED      02400002
      *                LETTER WITH THE ACCOUNT'S CONTACT NAME, COMPANY  02500002
      *                NAME, BALANCE, DAYS PAST DUE AND OPEN INVOICE    02600002
      *                COUNT, AND WRITES IT TO THE LETTERS PRINT FILE.  02700002
      *                ACCOUNTS ON THE WORKLIST THAT ARE NOT YET PAST   02800002
      *                DUE (MAX-DAYS-PDUE = ZERO) GET NO LETTER.        02900002
      *                                                                 03000002
      *    FILES    :  WORKLIST-IN (INPUT)  - COLLECTION PRIORITY       03100002
      *                                        WORKLIST FROM ARBB02     03200002
      *                CUSMAS-IN   (INPUT)  - CUSTOMER MASTER EXTRACT   03300002
      *                                        (CONTACT NAME LOOKUP)    03400002
      *                LETTERS-OUT (OUTPUT) - DUNNING LETTER PRINT FILE 03500002
      *                                                                 03600002
      ***************************************************************** 03700002
      *                     PROGRAM CHANGE LOG                        * 03800002
      ***************************************************************** 03900002
      *                                                                 04000002
      *    DATE      PGMR   REQUEST     DESCRIPTION                     04100002
      *    --------  -----  ----------  -----------------------------   04200002
      *    07/10/89  MLO    AR-012      ORIGINAL PROGRAM -- THREE       04300002
      *                                 TONES (FRIENDLY, FIRM, URGENT). 04400002
      *    03/19/92  RJD    AR-097      ADDED THE FINAL-NOTICE TONE FOR 04500002
      *                                 ACCOUNTS OVER 75 DAYS PAST DUE  04600002
      *                                 PER COLLECTIONS DEPT REQUEST.   04700002
      *    01/06/99  MLO    Y2K-0039    Y2K REMEDIATION.  NO DATE MATH  04800002
      *                                 IN THIS PROGRAM -- REVIEWED AND 04900002
      *                                 CLOSED WITH NO CHANGES.         05000002
      *    09/22/01  TCF    AR-241      REWROTE THE CONTACT-NAME LOOKUP 05100002
      *                                 TO LOAD CUSMAS INTO AN IN-MEMORY05200002
      *                                 TABLE AND SEARCH ALL, IN PLACE  05300002
      *                                 OF THE OLD DB2 JOIN.            05400002
      *    04/02/06  DKW    AR-277      ADDED THE ACCOUNT-BALANCE DATA  05500002
      *                                 BLOCK TO EVERY LETTER PER AUDIT 05600002
      *                                 REQUEST -- PRIOR VERSION SHOWED 05700002
      *                                 BALANCE IN THE BODY TEXT ONLY.  05800002
      *                                                                 05900002
       ENVIRONMENT DIVISION.                                            06000002
       CONFIGURATION SECTION.                                           06100002
       SPECIAL-NAMES.                                                   06200002
           C01 IS TOP-OF-FORM.                                          06300002
       INPUT-OUTPUT SECTION.                                            06400002
       FILE-CONTROL.                                                    06500002
           SELECT WORKLIST-IN      ASSIGN TO WORKLSTI                   06600002
                                    FILE STATUS IS WS-WORKLIST-STATUS.  06700002
           SELECT CUSMAS-IN        ASSIGN TO CUSMASIN                   06800002
                                    FILE STATUS IS WS-CUSMAS-STATUS.    06900002
           SELECT LETTERS-OUT      ASSIGN TO LETTRSO.                   07000002
      *                                                                 07100002
       DATA DIVISION.                                                   07200002
       FILE SECTION.                                                    07300002
      *                                                                 07400002
       FD  WORKLIST-IN                                                  07500002
           LABEL RECORDS ARE STANDARD                                   07600002
           RECORD CONTAINS 180 CHARACTERS.                              07700002
           COPY ARBWKLS.                                                07800002
      *                                                                 07900002
       FD  CUSMAS-IN                                                    08000002
           LABEL RECORDS ARE STANDARD                                   08100002
           RECORD CONTAINS 263 CHARACTERS.                              08200002
           COPY ARBCUST.                                                08300002
      *                                                                 08400002
       FD  LETTERS-OUT                                                  08500002
           LABEL RECORDS ARE STANDARD                                   08600002
           RECORDING MODE IS F                                          08700002
           RECORD CONTAINS 133 CHARACTERS.                              08800002
       01  LETTERS-OUT-REC              PIC X(133).                     08900002
      *                                                                 09000002
       WORKING-STORAGE SECTION.                                         09100002
      *                                                                 09200002
       77  WS-CALL-COUNT               PIC S9(4) COMP VALUE +0.         09300002
       01  WS-CALL-COUNT-DISPLAY       PIC 9(04) VALUE ZERO.            09400002
       01  WS-CCD-R  REDEFINES WS-CALL-COUNT-DISPLAY.                   09500002
           05  WS-CCD-HUNDREDS         PIC 9(02).                       09600002
           05  WS-CCD-UNITS            PIC 9(02).                       09700002
      *                                                                 09800002
       01  WS-SWITCHES.                                                 09900002
           05  WS-WORKLIST-STATUS      PIC X(02)  VALUE SPACES.         10000002
               88  WORKLIST-OK             VALUE '00'.                  10100002
               88  WORKLIST-END            VALUE '10'.                  10200002
           05  WS-CUSMAS-STATUS        PIC X(02)  VALUE SPACES.         10300002
               88  CUSMAS-OK               VALUE '00'.                  10400002
               88  CUSMAS-END              VALUE '10'.                  10500002
           05  WS-LETTER-TONE          PIC X(08)  VALUE SPACES.         10600002
               88  WS-TONE-FRIENDLY        VALUE 'FRIENDLY'.            10700002
               88  WS-TONE-FIRM             VALUE 'FIRM    '.           10800002
               88  WS-TONE-URGENT           VALUE 'URGENT  '.           10900002
               88  WS-TONE-FINAL            VALUE 'FINAL   '.           11000002
           05  FILLER                  PIC X(01)  VALUE SPACES.         11100002
      *                                                                 11200002
      *    IN-MEMORY CONTACT-NAME LOOKUP TABLE, LOADED FROM CUSMAS AND  11300002
      *    HELD IN ASCENDING CUST-ID SEQUENCE FOR SEARCH ALL -- SAME    11400002
      *    IDEA AS THE ARBCTBL TABLE ARBB02/ARBSP1 SHARE, BUT PRIVATE   11500002
      *    TO THIS PROGRAM SINCE ONLY THE CONTACT NAME IS NEEDED HERE.  11600002
      *                                                                 11700002
       01  WS-CUST-CT-TABLE.                                            11800002
           05  WS-CCT-ENTRY-CNT        PIC 9(05)      COMP VALUE ZERO.  11900002
           05  WS-CCT-ENTRY            OCCURS 2000 TIMES                12000002
                                        ASCENDING KEY IS WS-CCT-CUST-ID 12100002
                                        INDEXED BY WS-CCT-IDX.          12200002
               10  WS-CCT-CUST-ID      PIC 9(07).                       12300002
               10  WS-CCT-CONTACT-NAME PIC X(30).                       12400002
      *                                                                 12500002
       01  WS-MISCELLANEOUS-FIELDS.                                     12600002
           05  WS-LETTERS-WRITTEN-CNT  PIC S9(7) COMP-3 VALUE ZERO.     12700002
           05  WS-SKIPPED-CNT          PIC S9(7) COMP-3 VALUE ZERO.     12800002
           05  WS-FRIENDLY-CNT         PIC S9(7) COMP-3 VALUE ZERO.     12900002
           05  WS-FIRM-CNT             PIC S9(7) COMP-3 VALUE ZERO.     13000002
           05  WS-URGENT-CNT           PIC S9(7) COMP-3 VALUE ZERO.     13100002
           05  WS-FINAL-CNT            PIC S9(7) COMP-3 VALUE ZERO.     13200002
           05  FILLER                  PIC X(04)  VALUE SPACES.         13300002
      *                                                                 13400002
       01  WS-LETTERS-WRITTEN-CNT-R  REDEFINES                          13500002
                                      WS-LETTERS-WRITTEN-CNT.           13600002
           05  WS-LWC-WHOLE            PIC S9(7).                       13700002
      *                                                                 13800002
       01  WS-SKIPPED-CNT-R  REDEFINES WS-SKIPPED-CNT.                  13900002
           05  WS-SKC-WHOLE            PIC S9(7).                       14000002
      *                                                                 14100002
      *    LETTER PRINT LINES.  EACH LETTER STARTS A FRESH PAGE.        14200002
      *                                                                 14300002
       01  WS-LTR-HEADING-1.                                            14400002
           05  WS-LH1-CC               PIC X      VALUE ' '.            14500002
           05  FILLER                  PIC X(40) VALUE SPACES.          14600002
           05  FILLER                  PIC X(31) VALUE                  14700002
               'GREAT LAKES FINANCIAL SERVICES'.                        14800002
           05  FILLER                  PIC X(61) VALUE SPACES.          14900002
      *                                                                 15000002
       01  WS-LTR-HEADING-2.                                            15100002
           05  WS-LH2-CC               PIC X      VALUE ' '.            15200002
           05  FILLER                  PIC X(38) VALUE SPACES.          15300002
           05  FILLER                  PIC X(40) VALUE                  15400002
               '1200 LAKESHORE DRIVE, CHICAGO IL 60601'.                15500002
           05  FILLER                  PIC X(54) VALUE SPACES.          15600002
      *                                                                 15700002
       01  WS-LTR-BLANK-LINE.                                           15800002
           05  WS-LBL-CC               PIC X      VALUE ' '.            15900002
           05  FILLER                  PIC X(132) VALUE SPACES.         16000002
      *                                                                 16100002
       01  WS-LTR-TO-CONTACT-LINE.                                      16200002
           05  WS-LTC-CC               PIC X      VALUE ' '.            16300002
           05  FILLER                  PIC X(04) VALUE SPACES.          16400002
           05  WS-LTC-CONTACT-NAME     PIC X(30).                       16500002
           05  FILLER                  PIC X(98) VALUE SPACES.          16600002
      *                                                                 16700002
       01  WS-LTR-TO-COMPANY-LINE.                                      16800002
           05  WS-LTP-CC               PIC X      VALUE ' '.            16900002
           05  FILLER                  PIC X(04) VALUE SPACES.          17000002
           05  WS-LTP-COMPANY-NAME     PIC X(40).                       17100002
           05  FILLER                  PIC X(88) VALUE SPACES.          17200002
      *                                                                 17300002
       01  WS-LTR-SUBJECT-LINE.                                         17400002
           05  WS-LSJ-CC               PIC X      VALUE ' '.            17500002
           05  FILLER                  PIC X(04) VALUE SPACES.          17600002
           05  FILLER                  PIC X(04) VALUE 'RE: '.          17700002
           05  WS-LSJ-SUBJECT-TEXT     PIC X(60).                       17800002
           05  FILLER                  PIC X(64) VALUE SPACES.          17900002
      *                                                                 18000002
       01  WS-LTR-BODY-LINE.                                            18100002
           05  WS-LBD-CC               PIC X      VALUE ' '.            18200002
           05  FILLER                  PIC X(04) VALUE SPACES.          18300002
           05  WS-LBD-BODY-TEXT        PIC X(90).                       18400002
           05  FILLER                  PIC X(38) VALUE SPACES.          18500002
      *                                                                 18600002
       01  WS-LTR-DATA-LINE.                                            18700002
           05  WS-LDL-CC               PIC X      VALUE ' '.            18800002
           05  FILLER                  PIC X(04) VALUE SPACES.          18900002
           05  WS-LDL-LABEL            PIC X(30).                       19000002
           05  WS-LDL-VALUE            PIC X(20).                       19100002
           05  FILLER                  PIC X(78) VALUE SPACES.          19200002
      *                                                                 19300002
       01  WS-LTR-SIGNATURE-LINE.                                       19400002
           05  WS-LSG-CC               PIC X      VALUE ' '.            19500002
           05  FILLER                  PIC X(04) VALUE SPACES.          19600002
           05  FILLER                  PIC X(31) VALUE                  19700002
               'ACCOUNTS RECEIVABLE DEPARTMENT'.                        19800002
           05  FILLER                  PIC X(97) VALUE SPACES.          19900002
      *                                                                 20000002
      *    DATA-BLOCK EDITED VALUES.                                    20100002
      *                                                                 20200002
       01  WS-LTR-BALANCE-DISPLAY      PIC $Z,ZZZ,ZZZ,ZZ9.99.           20300002
       01  WS-LTR-DAYS-DISPLAY         PIC ZZZ9.                        20400002
       01  WS-LTR-INVC-DISPLAY         PIC ZZZ9.                        20500002
      *                                                                 20600002
      *    ARBS01 CALL PARAMETERS AND SHOP ERROR WORK AREA              20700002
      *                                                                 20800002
           COPY ARBS01CY.                                               20900002
           COPY ARBERRWS.                                               21000002
      *                                                                 21100002
       PROCEDURE DIVISION.                                              21200002
      *                                                                 21300002
       P00000-MAINLINE.                                                 21400002
           ADD 1 TO WS-CALL-COUNT.                                      21500002
           OPEN INPUT CUSMAS-IN.                                        21600002
           PERFORM P05000-LOAD-CUST-TABLE THRU P05000-EXIT              21700002
               UNTIL CUSMAS-END.                                        21800002
           CLOSE CUSMAS-IN.                                             21900002
           OPEN INPUT WORKLIST-IN.                                      22000002
           OPEN OUTPUT LETTERS-OUT.                                     22100002
           PERFORM P10000-PROCESS-WORKLIST THRU P10000-EXIT             22200002
               UNTIL WORKLIST-END.                                      22300002
           PERFORM P90000-PRINT-TOTALS THRU P90000-EXIT.                22400002
           CLOSE WORKLIST-IN.                                           22500002
           CLOSE LETTERS-OUT.                                           22600002
           GOBACK.                                                      22700002
      *                                                                 22800002
      *    LOADS THE CONTACT-NAME TABLE FROM CUSMAS.  CUSMAS ARRIVES    22900002
      *    IN ASCENDING CUST-ID SEQUENCE, SO THE TABLE IS BUILT ALREADY 23000002
      *    IN SEARCH ALL ORDER -- NO SORT STEP IS NEEDED.               23100002
      *                                                                 23200002
       P05000-LOAD-CUST-TABLE.                                          23300002
           READ CUSMAS-IN.                                              23400002
           IF CUSMAS-END                                                23500002
               GO TO P05000-EXIT.                                       23600002
           IF WS-CCT-ENTRY-CNT NOT < 2000                               23700002
               GO TO P05000-EXIT.                                       23800002
           ADD 1 TO WS-CCT-ENTRY-CNT.                                   23900002
           SET WS-CCT-IDX TO WS-CCT-ENTRY-CNT.                          24000002
           MOVE ARB-CUST-ID             TO WS-CCT-CUST-ID (WS-CCT-IDX). 24100002
           MOVE ARB-CUST-CONTACT-NAME                                   24200002
               TO WS-CCT-CONTACT-NAME (WS-CCT-IDX).                     24300002
       P05000-EXIT.                                                     24400002
           EXIT.                                                        24500002
      *                                                                 24600002
      *    ONE WORKLIST RECORD PER ACCOUNT.  AN ACCOUNT THAT IS NOT     24700002
      *    YET PAST DUE (MAX-DAYS-PDUE = ZERO) GETS NO LETTER.          24800002
      *                                                                 24900002
       P10000-PROCESS-WORKLIST.                                         25000002
           READ WORKLIST-IN.                                            25100002
           IF WORKLIST-END                                              25200002
               GO TO P10000-EXIT.                                       25300002
           IF ARB-WKL-MAX-DAYS-PDUE = ZERO                              25400002
               ADD 1 TO WS-SKIPPED-CNT                                  25500002
               GO TO P10000-EXIT.                                       25600002
           PERFORM P20000-SELECT-TONE THRU P20000-EXIT.                 25700002
           PERFORM P30000-LOOKUP-CONTACT THRU P30000-EXIT.              25800002
           PERFORM P40000-BUILD-LETTER THRU P40000-EXIT.                25900002
           PERFORM P50000-WRITE-LETTER THRU P50000-EXIT.                26000002
           ADD 1 TO WS-LETTERS-WRITTEN-CNT.                             26100002
       P10000-EXIT.                                                     26200002
           EXIT.                                                        26300002
      *                                                                 26400002
      *    TONE BY DAYS PAST DUE -- SEE ARBS01 FOR HOW MAX-DAYS-PDUE    26500002
      *    ITSELF WAS DERIVED (ARBB02).                                 26600002
      *                                                                 26700002
       P20000-SELECT-TONE.                                              26800002
           IF ARB-WKL-MAX-DAYS-PDUE NOT > 15                            26900002
               SET WS-TONE-FRIENDLY TO TRUE                             27000002
               ADD 1 TO WS-FRIENDLY-CNT                                 27100002
           ELSE                                                         27200002
           IF ARB-WKL-MAX-DAYS-PDUE NOT > 45                            27300002
               SET WS-TONE-FIRM TO TRUE                                 27400002
               ADD 1 TO WS-FIRM-CNT                                     27500002
           ELSE                                                         27600002
           IF ARB-WKL-MAX-DAYS-PDUE NOT > 75                            27700002
               SET WS-TONE-URGENT TO TRUE                               27800002
               ADD 1 TO WS-URGENT-CNT                                   27900002
           ELSE                                                         28000002
               SET WS-TONE-FINAL TO TRUE                                28100002
               ADD 1 TO WS-FINAL-CNT.                                   28200002
       P20000-EXIT.                                                     28300002
           EXIT.                                                        28400002
      *                                                                 28500002
      *    SEARCHES THE CONTACT-NAME TABLE LOADED AT P05000.  IF THE    28600002
      *    CUSTOMER IS SOMEHOW NOT ON FILE THE LETTER STILL GOES OUT,   28700002
      *    ADDRESSED TO THE ACCOUNTS PAYABLE CONTACT GENERICALLY.       28800002
      *                                                                 28900002
       P30000-LOOKUP-CONTACT.                                           29000002
           MOVE 'ACCOUNTS PAYABLE CONTACT'  TO WS-LTC-CONTACT-NAME.     29100002
           IF WS-CCT-ENTRY-CNT = ZERO                                   29200002
               GO TO P30000-EXIT.                                       29300002
           SET WS-CCT-IDX TO 1.                                         29400002
           SEARCH ALL WS-CCT-ENTRY                                      29500002
               AT END                                                   29600002
                   GO TO P30000-EXIT                                    29700002
               WHEN WS-CCT-CUST-ID (WS-CCT-IDX) = ARB-WKL-CUST-ID       29800002
                   MOVE WS-CCT-CONTACT-NAME (WS-CCT-IDX)                29900002
                       TO WS-LTC-CONTACT-NAME.                          30000002
       P30000-EXIT.                                                     30100002
           EXIT.                                                        30200002
      *                                                                 30300002
      *    FILLS THE SUBJECT/BODY FOR THE SELECTED TONE, THE COMPANY    30400002
      *    NAME, AND THE ACCOUNT-BALANCE DATA BLOCK.                    30500002
      *                                                                 30600002
       P40000-BUILD-LETTER.                                             30700002
           MOVE ARB-WKL-CUST-NAME       TO WS-LTP-COMPANY-NAME.         30800002
           IF WS-TONE-FRIENDLY                                          30900002
               MOVE 'YOUR RECENT STATEMENT'  TO WS-LSJ-SUBJECT-TEXT     31000002
           ELSE                                                         31100002
           IF WS-TONE-FIRM                                              31200002
               MOVE 'YOUR ACCOUNT IS PAST DUE' TO WS-LSJ-SUBJECT-TEXT   31300002
           ELSE                                                         31400002
           IF WS-TONE-URGENT                                            31500002
               MOVE 'URGENT - YOUR ACCOUNT REQUIRES IMMEDIATE ATTENTION'31600002
                   TO WS-LSJ-SUBJECT-TEXT                               31700002
           ELSE                                                         31800002
               MOVE 'FINAL NOTICE BEFORE FURTHER COLLECTION ACTION'     31900002
                   TO WS-LSJ-SUBJECT-TEXT.                              32000002
           MOVE ARB-WKL-TOTAL-AR-BAL    TO WS-LTR-BALANCE-DISPLAY.      32100002
           MOVE ARB-WKL-MAX-DAYS-PDUE   TO WS-LTR-DAYS-DISPLAY.         32200002
           MOVE ARB-WKL-OPEN-INVC-CNT   TO WS-LTR-INVC-DISPLAY.         32300002
       P40000-EXIT.                                                     32400002
           EXIT.                                                        32500002
      *                                                                 32600002
      *    WRITES ONE COMPLETE LETTER, STARTING A NEW PAGE FOR EACH.    32700002
      *                                                                 32800002
       P50000-WRITE-LETTER.                                             32900002
           WRITE LETTERS-OUT-REC FROM WS-LTR-HEADING-1                  33000002
               AFTER ADVANCING TOP-OF-FORM.                             33100002
           WRITE LETTERS-OUT-REC FROM WS-LTR-HEADING-2                  33200002
               AFTER ADVANCING 1 LINES.                                 33300002
           WRITE LETTERS-OUT-REC FROM WS-LTR-BLANK-LINE                 33400002
               AFTER ADVANCING 2 LINES.                                 33500002
           WRITE LETTERS-OUT-REC FROM WS-LTR-TO-CONTACT-LINE            33600002
               AFTER ADVANCING 1 LINES.                                 33700002
           WRITE LETTERS-OUT-REC FROM WS-LTR-TO-COMPANY-LINE            33800002
               AFTER ADVANCING 1 LINES.                                 33900002
           WRITE LETTERS-OUT-REC FROM WS-LTR-BLANK-LINE                 34000002
               AFTER ADVANCING 1 LINES.                                 34100002
           WRITE LETTERS-OUT-REC FROM WS-LTR-SUBJECT-LINE               34200002
               AFTER ADVANCING 1 LINES.                                 34300002
           WRITE LETTERS-OUT-REC FROM WS-LTR-BLANK-LINE                 34400002
               AFTER ADVANCING 1 LINES.                                 34500002
           PERFORM P51000-WRITE-BODY THRU P51000-EXIT.                  34600002
           WRITE LETTERS-OUT-REC FROM WS-LTR-BLANK-LINE                 34700002
               AFTER ADVANCING 1 LINES.                                 34800002
           MOVE 'ACCOUNT BALANCE DUE. . . . . .' TO WS-LDL-LABEL.       34900002
           MOVE WS-LTR-BALANCE-DISPLAY  TO WS-LDL-VALUE.                35000002
           WRITE LETTERS-OUT-REC FROM WS-LTR-DATA-LINE                  35100002
               AFTER ADVANCING 1 LINES.                                 35200002
           MOVE 'DAYS PAST DUE. . . . . . . . .' TO WS-LDL-LABEL.       35300002
           MOVE WS-LTR-DAYS-DISPLAY     TO WS-LDL-VALUE.                35400002
           WRITE LETTERS-OUT-REC FROM WS-LTR-DATA-LINE                  35500002
               AFTER ADVANCING 1 LINES.                                 35600002
           MOVE 'OPEN INVOICE COUNT . . . . . .' TO WS-LDL-LABEL.       35700002
           MOVE WS-LTR-INVC-DISPLAY     TO WS-LDL-VALUE.                35800002
           WRITE LETTERS-OUT-REC FROM WS-LTR-DATA-LINE                  35900002
               AFTER ADVANCING 1 LINES.                                 36000002
           WRITE LETTERS-OUT-REC FROM WS-LTR-BLANK-LINE                 36100002
               AFTER ADVANCING 2 LINES.                                 36200002
           WRITE LETTERS-OUT-REC FROM WS-LTR-SIGNATURE-LINE             36300002
               AFTER ADVANCING 1 LINES.                                 36400002
       P50000-EXIT.                                                     36500002
           EXIT.                                                        36600002
      *                                                                 36700002
      *    CANNED BODY TEXT FOR THE SELECTED TONE, THREE LINES.         36800002
      *                                                                 36900002
       P51000-WRITE-BODY.                                               37000002
           IF WS-TONE-FRIENDLY                                          37100002
               MOVE 'OUR RECORDS SHOW A BALANCE REMAINS OPEN ON YOUR'   37200002
                   TO WS-LBD-BODY-TEXT                                  37300002
               WRITE LETTERS-OUT-REC FROM WS-LTR-BODY-LINE              37400002
                   AFTER ADVANCING 1 LINES                              37500002
               MOVE 'ACCOUNT.  THIS IS JUST A FRIENDLY REMINDER -- IF'  37600002
                   TO WS-LBD-BODY-TEXT                                  37700002
               WRITE LETTERS-OUT-REC FROM WS-LTR-BODY-LINE              37800002
                   AFTER ADVANCING 1 LINES                              37900002
               MOVE 'YOU HAVE ALREADY PAID, PLEASE DISREGARD THIS NOTE.'38000002
                   TO WS-LBD-BODY-TEXT                                  38100002
               WRITE LETTERS-OUT-REC FROM WS-LTR-BODY-LINE              38200002
                   AFTER ADVANCING 1 LINES                              38300002
               GO TO P51000-EXIT.                                       38400002
           IF WS-TONE-FIRM                                              38500002
               MOVE 'YOUR ACCOUNT IS NOW PAST DUE.  PLEASE REMIT'       38600002
                   TO WS-LBD-BODY-TEXT                                  38700002
               WRITE LETTERS-OUT-REC FROM WS-LTR-BODY-LINE              38800002
                   AFTER ADVANCING 1 LINES                              38900002
               MOVE 'PAYMENT IN FULL WITHIN 10 DAYS OF THE DATE OF'     39000002
                   TO WS-LBD-BODY-TEXT                                  39100002
               WRITE LETTERS-OUT-REC FROM WS-LTR-BODY-LINE              39200002
                   AFTER ADVANCING 1 LINES                              39300002
               MOVE 'THIS LETTER TO AVOID FURTHER COLLECTION ACTION.'   39400002
                   TO WS-LBD-BODY-TEXT                                  39500002
               WRITE LETTERS-OUT-REC FROM WS-LTR-BODY-LINE              39600002
                   AFTER ADVANCING 1 LINES                              39700002
               GO TO P51000-EXIT.                                       39800002
           IF WS-TONE-URGENT                                            39900002
               MOVE 'YOUR ACCOUNT IS SERIOUSLY PAST DUE AND REQUIRES'   40000002
                   TO WS-LBD-BODY-TEXT                                  40100002
               WRITE LETTERS-OUT-REC FROM WS-LTR-BODY-LINE              40200002
                   AFTER ADVANCING 1 LINES                              40300002
               MOVE 'YOUR IMMEDIATE ATTENTION.  CONTACT OUR ACCOUNTS'   40400002
                   TO WS-LBD-BODY-TEXT                                  40500002
               WRITE LETTERS-OUT-REC FROM WS-LTR-BODY-LINE              40600002
                   AFTER ADVANCING 1 LINES                              40700002
               MOVE 'RECEIVABLE DEPARTMENT TODAY TO ARRANGE PAYMENT.'   40800002
                   TO WS-LBD-BODY-TEXT                                  40900002
               WRITE LETTERS-OUT-REC FROM WS-LTR-BODY-LINE              41000002
                   AFTER ADVANCING 1 LINES                              41100002
               GO TO P51000-EXIT.                                       41200002
           MOVE 'THIS IS OUR FINAL NOTICE.  UNLESS PAYMENT IN FULL IS'  41300002
               TO WS-LBD-BODY-TEXT.                                     41400002
           WRITE LETTERS-OUT-REC FROM WS-LTR-BODY-LINE                  41500002
               AFTER ADVANCING 1 LINES.                                 41600002
           MOVE 'RECEIVED WITHIN 5 DAYS THIS ACCOUNT WILL BE REFERRED'  41700002
               TO WS-LBD-BODY-TEXT.                                     41800002
           WRITE LETTERS-OUT-REC FROM WS-LTR-BODY-LINE                  41900002
               AFTER ADVANCING 1 LINES.                                 42000002
           MOVE 'FOR FURTHER COLLECTION ACTION WITHOUT FURTHER NOTICE.' 42100002
               TO WS-LBD-BODY-TEXT.                                     42200002
           WRITE LETTERS-OUT-REC FROM WS-LTR-BODY-LINE                  42300002
               AFTER ADVANCING 1 LINES.                                 42400002
       P51000-EXIT.                                                     42500002
           EXIT.                                                        42600002
      *                                                                 42700002
      *    END-OF-RUN COUNTS -- THIS PROGRAM'S OUTPUT IS THE LETTERS    42800002
      *    THEMSELVES, SO THE COUNTS GO TO SYSOUT AS RUN-CONTROL        42900002
      *    MESSAGES RATHER THAN A SEPARATE REPORT.                      43000002
      *                                                                 43100002
       P90000-PRINT-TOTALS.                                             43200002
           DISPLAY 'ARBB05 - LETTERS WRITTEN..... '                     43300002
               WS-LETTERS-WRITTEN-CNT.                                  43400002
           DISPLAY 'ARBB05 - ACCOUNTS SKIPPED.... ' WS-SKIPPED-CNT.     43500002
           DISPLAY 'ARBB05 - FRIENDLY TONE....... ' WS-FRIENDLY-CNT.    43600002
           DISPLAY 'ARBB05 - FIRM TONE........... ' WS-FIRM-CNT.        43700002
           DISPLAY 'ARBB05 - URGENT TONE......... ' WS-URGENT-CNT.      43800002
           DISPLAY 'ARBB05 - FINAL TONE.......... ' WS-FINAL-CNT.       43900002
       P90000-EXIT.                                                     44000002
           EXIT.                                                        44100002
