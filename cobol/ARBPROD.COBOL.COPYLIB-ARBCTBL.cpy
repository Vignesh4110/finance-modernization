      ***************************************************************** 00100001
      * IN-MEMORY CUSTOMER LOOKUP TABLE -- LOADED FROM CUSMAS         * 00200001
      * SORTED ASCENDING BY CUST-ID FOR SEARCH ALL / ARBSP1 CALLS     * 00300001
      ***************************************************************** 00400001
       01  ARB-CUST-TABLE.                                              00500001
           05  ARB-CT-ENTRY-CNT         PIC 9(05)      COMP.            00600001
           05  ARB-CT-ENTRY             OCCURS 2000 TIMES               00700001
                                        ASCENDING KEY IS ARB-CT-CUST-ID 00800001
                                        INDEXED BY ARB-CT-IDX.          00900001
               10  ARB-CT-CUST-ID       PIC 9(07).                      01000001
               10  ARB-CT-CUST-NAME     PIC X(40).                      01100001
               10  ARB-CT-SEGMENT       PIC X(01).                      01200001
               10  ARB-CT-CREDIT-LIMIT  PIC S9(9)V99.                   01300001
               10  ARB-CT-EMAIL         PIC X(50).                      01400001
               10  FILLER               PIC X(05).                      01500001
