      ***************************************************************** 00100001
      * COLLECTION PRIORITY WORKLIST RECORD -- SEQUENTIAL OUTPUT      * 00200001
      * FILE  : WORKLIST  (WRITTEN BY ARBB02, READ BY ARBB05)         * 00300001
      ***************************************************************** 00400001
       01  ARB-WORKLIST-RECORD.                                         00500001
           05  ARB-WKL-CUST-ID          PIC 9(07).                      00600001
           05  ARB-WKL-CUST-NAME        PIC X(40).                      00700001
           05  ARB-WKL-SEGMENT          PIC X(01).                      00800001
           05  ARB-WKL-OPEN-INVC-CNT    PIC 9(05).                      00900001
           05  ARB-WKL-TOTAL-AR-BAL     PIC S9(11)V99.                  01000001
           05  ARB-WKL-MAX-DAYS-PDUE    PIC S9(05).                     01100001
           05  ARB-WKL-DISPUTED-CNT     PIC 9(05).                      01200001
           05  ARB-WKL-AMOUNT-SCORE     PIC 9(03)V9.                    01300001
           05  ARB-WKL-AGING-SCORE      PIC 9(03)V9.                    01400001
           05  ARB-WKL-SEGMENT-SCORE    PIC 9(03).                      01500001
           05  ARB-WKL-PMTPROB-SCORE    PIC 9(03)V9.                    01600001
           05  ARB-WKL-PRIORITY-SCORE   PIC 9(03)V9.                    01700001
           05  ARB-WKL-PRIORITY-TIER    PIC X(06).                      01800001
               88  ARB-WKL-TIER-LOW         VALUE 'LOW   '.             01900001
               88  ARB-WKL-TIER-MEDIUM      VALUE 'MEDIUM'.             02000001
               88  ARB-WKL-TIER-HIGH        VALUE 'HIGH  '.             02100001
           05  ARB-WKL-RECOMMEND-ACTION PIC X(35).                      02200001
           05  ARB-WKL-EMAIL            PIC X(40).                      02300001
           05  FILLER                   PIC X(04).                      02400001
