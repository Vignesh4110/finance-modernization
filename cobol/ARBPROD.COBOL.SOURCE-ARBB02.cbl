       IDENTIFICATION DIVISION.                                         00100000
       PROGRAM-ID.    ARBB02.                                           00200000
       AUTHOR.        R DELVECCHIO.                                     00300000
       INSTALLATION.  GREAT LAKES FINANCIAL SERVICES - AR SYSTEMS.      00400000
       DATE-WRITTEN.  05/14/91.                                         00500000
       DATE-COMPILED.                                                   00600000
       SECURITY.      THIS PROGRAM IS THE PROPERTY OF GREAT LAKES       00700000
           FINANCIAL SERVICES.  UNAUTHORIZED USE, DISCLOSURE OR         00800000
           REPRODUCTION IS PROHIBITED.                                  00900000
      *                                                                 01000000
      ***************************************************************** 01100000
      *                                                                *01200000
      *                 ACCOUNTS RECEIVABLE BATCH SYSTEM (ARB)         *01300000
      *                 GREAT LAKES FINANCIAL SERVICES                * 01400000
      *                                                                *01500000
      ***************************************************************** 01600000
      *                                                                 01700000
      *    PROGRAM  :  ARBB02                                           01800000
      *                                                                 01900000
      *    FUNCTION :  LOADS THE CUSTOMER MASTER (CUSMAS) INTO AN       02000000
      *                IN-MEMORY TABLE, THEN READS THE INVOICE MASTER   02100000
      *                (ARMAS) AND AGGREGATES EVERY OPEN, PARTIALLY-    02200000
      *                PAID OR DISPUTED INVOICE BY CUSTOMER.  EACH      02300000
      *                CUSTOMER WITH OPEN AR IS SCORED FOR COLLECTION   02400000
      *                PRIORITY, RANKED, AND WRITTEN TO THE COLLECTION  02500000
      *                WORKLIST (TOP 20) AND THE COLLECTION PRIORITY    02600000
      *                REPORT (TOP 10 HIGH-PRIORITY DETAIL).            02700000
      *                                                                 02800000
      *    FILES    :  CUSMAS-IN    (INPUT)  - CUSTOMER MASTER EXTRACT  02900000
      *                ARMAS-IN     (INPUT)  - AR INVOICE MASTER EXTRACT03000000
      *                WORKLIST-OUT (OUTPUT) - COLLECTION WORKLIST      03100000
      *                COLRPT-OUT   (OUTPUT) - COLLECTION PRIORITY RPT, 03200000
      *                                        PRINT                    03300000
      *                                                                 03400000
      *    CALLS    :  ARBS01  (FUNCTION 'K' - AGE BUCKET/DAYS PAST DUE)03500000
      *                ARBSP1  (CUSTOMER TABLE LOOKUP BY CUSTOMER-ID)   03600000
      *                                                                 03700000
      ***************************************************************** 03800000
      *                     PROGRAM CHANGE LOG                        * 03900000
      ***************************************************************** 04000000
      *                                                                 04100000
      *    DATE      PGMR   REQUEST     DESCRIPTION                     04200000
      *    --------  -----  ----------  -----------------------------   04300000
      *    05/14/91  RJD    AR-062      ORIGINAL PROGRAM.  BUILDS THE   04400000
      *                                 COLLECTION WORKLIST AND REPORT  04500000
      *                                 FROM THE OPEN AR EXTRACT.       04600000
      *    03/14/92  MLO    AR-098      HIGH-RISK THRESHOLD ALIGNED     04700000
      *                                 WITH ARBB01 (SEE THAT LOG).     04800000
      *    01/06/99  MLO    Y2K-0037    Y2K REMEDIATION.  DATE FIELDS   04900000
      *                                 EXPANDED TO CYYMMDD THROUGHOUT. 05000000
      *    09/22/01  TCF    AR-241      CONVERTED FROM THE OLD VSAM/    05100000
      *                                 DB2 PENDING-ORDER AVAILABILITY  05200000
      *                                 REPORT TO THE COLLECTION        05300000
      *                                 PRIORITY SCORER.  ALL DB2 SQL   05400000
      *                                 AND VSAM ACCESS REMOVED.        05500000
      *    06/18/04  TCF    AR-256      SWITCHED TO ARBS01 FUNCTION 'K' 05600000
      *                                 AND ARBSP1 FOR THE CUSTOMER     05700000
      *                                 MASTER JOIN.                    05800000
      *    02/11/09  DKW    AR-310      ADDED THE SCORE-WEIGHTED SORT   05900000
      *                                 OF THE WORKLIST (WAS PREVIOUSLY 06000000
      *                                 WRITTEN IN CUSTOMER-ID ORDER).  06100000
      *                                                                 06200000
       ENVIRONMENT DIVISION.                                            06300000
       CONFIGURATION SECTION.                                           06400000
       SPECIAL-NAMES.                                                   06500000
           C01 IS TOP-OF-FORM.                                          06600000
       INPUT-OUTPUT SECTION.                                            06700000
       FILE-CONTROL.                                                    06800000
           SELECT CUSMAS-IN        ASSIGN TO CUSMASIN                   06900000
                                    FILE STATUS IS WS-CUSMAS-STATUS.    07000000
           SELECT ARMAS-IN         ASSIGN TO ARMASIN                    07100000
                                    FILE STATUS IS WS-ARMAS-STATUS.     07200000
           SELECT WORKLIST-OUT     ASSIGN TO WRKLSTO.                   07300000
           SELECT COLRPT-OUT       ASSIGN TO COLRPTO.                   07400000
      *                                                                 07500000
       DATA DIVISION.                                                   07600000
       FILE SECTION.                                                    07700000
      *                                                                 07800000
       FD  CUSMAS-IN                                                    07900000
           LABEL RECORDS ARE STANDARD                                   08000000
           RECORD CONTAINS 263 CHARACTERS.                              08100000
           COPY ARBCUST.                                                08200000
      *                                                                 08300000
       FD  ARMAS-IN                                                     08400000
           LABEL RECORDS ARE STANDARD                                   08500000
           RECORD CONTAINS 166 CHARACTERS.                              08600000
           COPY ARBINVC.                                                08700000
      *                                                                 08800000
       FD  WORKLIST-OUT                                                 08900000
           LABEL RECORDS ARE STANDARD                                   09000000
           RECORD CONTAINS 180 CHARACTERS.                              09100000
           COPY ARBWKLS.                                                09200000
      *                                                                 09300000
       FD  COLRPT-OUT                                                   09400000
           LABEL RECORDS ARE STANDARD                                   09500000
           RECORDING MODE IS F                                          09600000
           RECORD CONTAINS 133 CHARACTERS.                              09700000
       01  COLRPT-OUT-REC              PIC X(133).                      09800000
      *                                                                 09900000
       WORKING-STORAGE SECTION.                                         10000000
      *                                                                 10100000
       77  WS-CALL-COUNT               PIC S9(4) COMP VALUE +0.         10200000
       01  WS-CALL-COUNT-DISPLAY       PIC 9(04) VALUE ZERO.            10300000
       01  WS-CCD-R  REDEFINES WS-CALL-COUNT-DISPLAY.                   10400000
           05  WS-CCD-HUNDREDS         PIC 9(02).                       10500000
           05  WS-CCD-UNITS            PIC 9(02).                       10600000
      *                                                                 10700000
       01  WS-SWITCHES.                                                 10800000
           05  WS-CUSMAS-STATUS        PIC X(02)  VALUE SPACES.         10900000
               88  CUSMAS-OK               VALUE '00'.                  11000000
               88  CUSMAS-END              VALUE '10'.                  11100000
           05  WS-ARMAS-STATUS         PIC X(02)  VALUE SPACES.         11200000
               88  ARMAS-OK                VALUE '00'.                  11300000
               88  ARMAS-END               VALUE '10'.                  11400000
           05  WS-END-OF-PROCESS-SW    PIC X(01)  VALUE 'N'.            11500000
               88  END-OF-PROCESS          VALUE 'Y'.                   11600000
           05  FILLER                  PIC X(05)  VALUE SPACES.         11700000
      *                                                                 11800000
       01  WS-MISCELLANEOUS-FIELDS.                                     11900000
           05  WS-TOTAL-AR-BALANCE     PIC S9(11)V99 COMP-3 VALUE ZERO. 12000000
           05  WS-TOTAL-AR-BAL-R  REDEFINES WS-TOTAL-AR-BALANCE.        12100000
               10  WS-TAB-WHOLE         PIC S9(9).                      12200000
               10  WS-TAB-CENTS         PIC 99.                         12300000
           05  WS-MAX-AR-BALANCE       PIC S9(11)V99 COMP-3 VALUE ZERO. 12400000
           05  WS-HIGH-TIER-CNT        PIC S9(5) COMP-3 VALUE ZERO.     12500000
           05  WS-MEDIUM-TIER-CNT      PIC S9(5) COMP-3 VALUE ZERO.     12600000
           05  WS-LOW-TIER-CNT         PIC S9(5) COMP-3 VALUE ZERO.     12700000
           05  WS-WORKLIST-CNT         PIC S9(5) COMP  VALUE ZERO.      12800000
           05  WS-DETAIL-PRINTED-CNT   PIC S9(5) COMP  VALUE ZERO.      12900000
           05  WS-CAPPED-DAYS-PDUE     PIC S9(5) COMP-3 VALUE ZERO.     13000000
           05  FILLER                  PIC X(04)  VALUE SPACES.         13100000
      *                                                                 13200000
      *    BATCH AS-OF DATE (FIXED FOR THE NIGHTLY RUN -- SEE ARBS01).  13300000
      *                                                                 13400000
       01  WS-AS-OF-DATE               PIC 9(7) VALUE 1241231.          13500000
       01  WS-AOD-R  REDEFINES WS-AS-OF-DATE.                           13600000
           05  WS-AOD-CENT             PIC 9(1).                        13700000
           05  WS-AOD-YR               PIC 9(2).                        13800000
           05  WS-AOD-MO               PIC 9(2).                        13900000
           05  WS-AOD-DA               PIC 9(2).                        14000000
      *                                                                 14100000
      *    CUSTOMER AGGREGATE TABLE -- ONE ENTRY PER CUSTOMER WITH      14200000
      *    OPEN AR.  BUILT ON THE ARMAS PASS, JOINED TO THE CUSTOMER    14300000
      *    MASTER TABLE (ARBCTBL, VIA ARBSP1) AND SCORED IN PLACE.      14400000
      *                                                                 14500000
       01  WS-CUST-AGG-TABLE.                                           14600000
           05  WS-AGG-ENTRY-CNT        PIC S9(5) COMP VALUE ZERO.       14700000
           05  WS-AGG-ENTRY OCCURS 2000 TIMES                           14800000
                             INDEXED BY WS-AGG-IDX WS-AGG-IDX2.         14900000
               10  WS-AGG-CUST-ID        PIC 9(07).                     15000000
               10  WS-AGG-CUST-NAME      PIC X(40).                     15100000
               10  WS-AGG-SEGMENT        PIC X(01).                     15200000
               10  WS-AGG-EMAIL          PIC X(50).                     15300000
               10  WS-AGG-CREDIT-LIMIT   PIC S9(9)V99.                  15400000
               10  WS-AGG-OPEN-INVC-CNT  PIC S9(5) COMP-3.              15500000
               10  WS-AGG-TOTAL-AR-BAL   PIC S9(11)V99 COMP-3.          15600000
               10  WS-AGG-MAX-DAYS-PDUE  PIC S9(5) COMP-3.              15700000
               10  WS-AGG-DISPUTED-CNT   PIC S9(5) COMP-3.              15800000
               10  WS-AGG-AMOUNT-SCORE   PIC S9(3)V9 COMP-3.            15900000
               10  WS-AGG-AGING-SCORE    PIC S9(3)V9 COMP-3.            16000000
               10  WS-AGG-SEGMENT-SCORE  PIC S9(3) COMP-3.              16100000
               10  WS-AGG-PMTPROB-SCORE  PIC S9(3)V9 COMP-3.            16200000
               10  WS-AGG-PRIORITY-SCORE PIC S9(3)V9 COMP-3.            16300000
               10  WS-AGG-PRIORITY-TIER  PIC X(06).                     16400000
                   88  WS-AGG-TIER-LOW       VALUE 'LOW   '.            16500000
                   88  WS-AGG-TIER-MEDIUM    VALUE 'MEDIUM'.            16600000
                   88  WS-AGG-TIER-HIGH      VALUE 'HIGH  '.            16700000
               10  WS-AGG-RECOMMEND-ACTION PIC X(35).                   16800000
               10  FILLER                PIC X(05).                     16900000
      *                                                                 17000000
      *    SWAP BUFFER FOR THE DESCENDING PRIORITY-SCORE SORT.  A       17100000
      *    DUPLICATE LAYOUT IS USED RATHER THAN A RAW BYTE-LENGTH MOVE  17200000
      *    SO THE SWAP CANNOT DRIFT OUT OF STEP WITH THE TABLE ABOVE.   17300000
      *                                                                 17400000
       01  WS-SORT-SWAP-ENTRY.                                          17500000
           05  WS-SSE-CUST-ID          PIC 9(07).                       17600000
           05  WS-SSE-CUST-NAME        PIC X(40).                       17700000
           05  WS-SSE-SEGMENT          PIC X(01).                       17800000
           05  WS-SSE-EMAIL            PIC X(50).                       17900000
           05  WS-SSE-CREDIT-LIMIT     PIC S9(9)V99.                    18000000
           05  WS-SSE-OPEN-INVC-CNT    PIC S9(5) COMP-3.                18100000
           05  WS-SSE-TOTAL-AR-BAL     PIC S9(11)V99 COMP-3.            18200000
           05  WS-SSE-MAX-DAYS-PDUE    PIC S9(5) COMP-3.                18300000
           05  WS-SSE-DISPUTED-CNT     PIC S9(5) COMP-3.                18400000
           05  WS-SSE-AMOUNT-SCORE     PIC S9(3)V9 COMP-3.              18500000
           05  WS-SSE-AGING-SCORE      PIC S9(3)V9 COMP-3.              18600000
           05  WS-SSE-SEGMENT-SCORE    PIC S9(3) COMP-3.                18700000
           05  WS-SSE-PMTPROB-SCORE    PIC S9(3)V9 COMP-3.              18800000
           05  WS-SSE-PRIORITY-SCORE   PIC S9(3)V9 COMP-3.              18900000
           05  WS-SSE-PRIORITY-TIER    PIC X(06).                       19000000
           05  WS-SSE-RECOMMEND-ACTION PIC X(35).                       19100000
           05  FILLER                  PIC X(05).                       19200000
      *                                                                 19300000
       77  WS-SORT-I                   PIC S9(5) COMP VALUE ZERO.       19400000
       77  WS-SORT-J                   PIC S9(5) COMP VALUE ZERO.       19500000
       77  WS-SORT-LIMIT               PIC S9(5) COMP VALUE ZERO.       19600000
      *                                                                 19700000
      *    CUSTOMER TABLE LOOKUP WORK AREA -- PASSED TO ARBSP1.         19800000
      *                                                                 19900000
       01  WS-LOOKUP-CUST-ID           PIC 9(07).                       20000000
       01  WS-LOOKUP-FOUND-FLAG        PIC X(01).                       20100000
           88  WS-LOOKUP-FOUND             VALUE 'Y'.                   20200000
       01  WS-LOOKUP-CUST-NAME         PIC X(40).                       20300000
       01  WS-LOOKUP-SEGMENT           PIC X(01).                       20400000
       01  WS-LOOKUP-CREDIT-LIMIT      PIC S9(9)V99.                    20500000
       01  WS-LOOKUP-EMAIL             PIC X(50).                       20600000
      *                                                                 20700000
      *    PRINT LINES                                                  20800000
      *                                                                 20900000
       01  WS-RPT-TITLE.                                                21000000
           05  WS-RT-CC                PIC X      VALUE ' '.            21100000
           05  FILLER                  PIC X(28) VALUE SPACES.          21200000
           05  FILLER                  PIC X(30) VALUE                  21300000
               'GREAT LAKES FINANCIAL SVCS'.                            21400000
           05  FILLER                  PIC X(74) VALUE SPACES.          21500000
      *                                                                 21600000
       01  WS-RPT-HEADING-1.                                            21700000
           05  WS-RH1-CC               PIC X      VALUE ' '.            21800000
           05  FILLER                  PIC X(35) VALUE SPACES.          21900000
           05  FILLER                  PIC X(27) VALUE                  22000000
               'COLLECTION PRIORITY REPORT'.                            22100000
           05  FILLER                  PIC X(70) VALUE SPACES.          22200000
      *                                                                 22300000
       01  WS-RPT-HEADING-2.                                            22400000
           05  WS-RH2-CC               PIC X      VALUE ' '.            22500000
           05  FILLER                  PIC X(35) VALUE SPACES.          22600000
           05  FILLER                  PIC X(07) VALUE 'AS OF: '.       22700000
           05  WS-RH2-YEAR              PIC 9(4).                       22800000
           05  FILLER                  PIC X      VALUE '-'.            22900000
           05  WS-RH2-MONTH             PIC 99.                         23000000
           05  FILLER                  PIC X      VALUE '-'.            23100000
           05  WS-RH2-DAY               PIC 99.                         23200000
           05  FILLER                  PIC X(80) VALUE SPACES.          23300000
      *                                                                 23400000
       01  WS-RPT-COUNT-LINE.                                           23500000
           05  WS-RCL-CC               PIC X      VALUE ' '.            23600000
           05  FILLER                  PIC X(04) VALUE SPACES.          23700000
           05  WS-RCL-LABEL            PIC X(30) VALUE SPACES.          23800000
           05  WS-RCL-VALUE            PIC ZZZ,ZZ9.                     23900000
           05  FILLER                  PIC X(91) VALUE SPACES.          24000000
      *                                                                 24100000
       01  WS-RPT-AMOUNT-LINE.                                          24200000
           05  WS-RAL-CC               PIC X      VALUE ' '.            24300000
           05  FILLER                  PIC X(04) VALUE SPACES.          24400000
           05  WS-RAL-LABEL            PIC X(30) VALUE SPACES.          24500000
           05  WS-RAL-VALUE            PIC $Z,ZZZ,ZZZ,ZZ9.99.           24600000
           05  FILLER                  PIC X(81) VALUE SPACES.          24700000
      *                                                                 24800000
       01  WS-RPT-BLANK-LINE.                                           24900000
           05  WS-RBL-CC               PIC X      VALUE ' '.            25000000
           05  FILLER                  PIC X(132) VALUE SPACES.         25100000
      *                                                                 25200000
       01  WS-RPT-COLHDG-LINE.                                          25300000
           05  WS-RCH-CC               PIC X      VALUE ' '.            25400000
           05  FILLER                  PIC X(35) VALUE SPACES.          25500000
           05  FILLER                  PIC X(46) VALUE                  25600000
               'TOP 10 HIGH PRIORITY ACCOUNTS'.                         25700000
           05  FILLER                  PIC X(51) VALUE SPACES.          25800000
      *                                                                 25900000
       01  WS-RPT-COLLABEL-LINE.                                        26000000
           05  WS-RCB-CC               PIC X      VALUE ' '.            26100000
           05  FILLER                  PIC X(04) VALUE SPACES.          26200000
           05  FILLER                  PIC X(30) VALUE                  26300000
               'ACCOUNT NAME'.                                          26400000
           05  FILLER                  PIC X(02) VALUE SPACES.          26500000
           05  FILLER                  PIC X(12) VALUE                  26600000
               '     BALANCE'.                                          26700000
           05  FILLER                  PIC X(02) VALUE SPACES.          26800000
           05  FILLER                  PIC X(03) VALUE 'DPD'.           26900000
           05  FILLER                  PIC X(02) VALUE SPACES.          27000000
           05  FILLER                  PIC X(03) VALUE 'SCR'.           27100000
           05  FILLER                  PIC X(74) VALUE SPACES.          27200000
      *                                                                 27300000
       01  WS-RPT-DETAIL-LINE.                                          27400000
           05  WS-RDL-CC               PIC X      VALUE ' '.            27500000
           05  FILLER                  PIC X(04) VALUE SPACES.          27600000
           05  WS-RDL-NAME             PIC X(30).                       27700000
           05  FILLER                  PIC X(02) VALUE SPACES.          27800000
           05  WS-RDL-BALANCE          PIC Z,ZZZ,ZZ9.99.                27900000
           05  FILLER                  PIC X(02) VALUE SPACES.          28000000
           05  WS-RDL-DAYS-PDUE        PIC ZZ9.                         28100000
           05  FILLER                  PIC X(02) VALUE SPACES.          28200000
           05  WS-RDL-SCORE            PIC ZZ9.                         28300000
           05  FILLER                  PIC X(74) VALUE SPACES.          28400000
      *                                                                 28500000
      *    ARBS01 CALL PARAMETERS AND SHOP ERROR WORK AREA              28600000
      *                                                                 28700000
           COPY ARBS01CY.                                               28800000
           COPY ARBCTBL.                                                28900000
           COPY ARBERRWS.                                               29000000
      *                                                                 29100000
       PROCEDURE DIVISION.                                              29200000
      *                                                                 29300000
       P00000-MAINLINE.                                                 29400000
           ADD 1 TO WS-CALL-COUNT.                                      29500000
           OPEN INPUT CUSMAS-IN.                                        29600000
           OPEN INPUT ARMAS-IN.                                         29700000
           OPEN OUTPUT WORKLIST-OUT.                                    29800000
           OPEN OUTPUT COLRPT-OUT.                                      29900000
           PERFORM P10000-LOAD-CUST-TABLE THRU P10000-EXIT              30000000
               UNTIL CUSMAS-END.                                        30100000
           PERFORM P20000-AGGREGATE-INVOICES THRU P20000-EXIT           30200000
               UNTIL ARMAS-END.                                         30300000
           PERFORM P25000-FIND-MAX-BALANCE THRU P25000-EXIT.            30400000
           PERFORM P30000-SCORE-CUST THRU P30000-EXIT                   30500000
               VARYING WS-AGG-IDX FROM 1 BY 1                           30600000
               UNTIL WS-AGG-IDX > WS-AGG-ENTRY-CNT.                     30700000
           PERFORM P40000-SORT-BY-SCORE THRU P40000-EXIT.               30800000
           PERFORM P50000-WRITE-WORKLIST THRU P50000-EXIT               30900000
               VARYING WS-AGG-IDX FROM 1 BY 1                           31000000
               UNTIL WS-AGG-IDX > 20                                    31100000
                  OR WS-AGG-IDX > WS-AGG-ENTRY-CNT.                     31200000
           PERFORM P60000-PRINT-COLRPT THRU P60000-EXIT.                31300000
           CLOSE CUSMAS-IN.                                             31400000
           CLOSE ARMAS-IN.                                              31500000
           CLOSE WORKLIST-OUT.                                          31600000
           CLOSE COLRPT-OUT.                                            31700000
           GOBACK.                                                      31800000
      *                                                                 31900000
      *    LOADS THE CUSTOMER TABLE THAT ARBSP1 SEARCHES.  CUSMAS IS A  32000000
      *    MASTER FILE AND ARRIVES IN ASCENDING CUSTOMER-ID SEQUENCE,   32100000
      *    SO SIMPLY APPENDING RECORDS IN FILE ORDER SATISFIES THE      32200000
      *    ASCENDING-KEY REQUIREMENT ARBSP1'S SEARCH ALL DEPENDS ON.    32300000
      *                                                                 32400000
       P10000-LOAD-CUST-TABLE.                                          32500000
           READ CUSMAS-IN.                                              32600000
           IF CUSMAS-END                                                32700000
               GO TO P10000-EXIT.                                       32800000
           IF ARB-CT-ENTRY-CNT < 2000                                   32900000
               ADD 1 TO ARB-CT-ENTRY-CNT                                33000000
               SET ARB-CT-IDX TO ARB-CT-ENTRY-CNT                       33100000
               MOVE ARB-CUST-ID          TO ARB-CT-CUST-ID (ARB-CT-IDX) 33200000
               MOVE ARB-CUST-NAME        TO                             33300000
                   ARB-CT-CUST-NAME (ARB-CT-IDX)                        33400000
               MOVE ARB-CUST-SEGMENT     TO ARB-CT-SEGMENT (ARB-CT-IDX) 33500000
               MOVE ARB-CUST-CREDIT-LIMIT                               33600000
                   TO ARB-CT-CREDIT-LIMIT (ARB-CT-IDX)                  33700000
               MOVE ARB-CUST-EMAIL       TO ARB-CT-EMAIL (ARB-CT-IDX).  33800000
       P10000-EXIT.                                                     33900000
           EXIT.                                                        34000000
      *                                                                 34100000
      *    AGGREGATES EVERY OPEN, PARTIALLY-PAID OR DISPUTED INVOICE BY 34200000
      *    CUSTOMER-ID.  NAME/SEGMENT/CREDIT LIMIT/E-MAIL ARE JOINED    34300000
      *    LATER, IN THE SCORING PASS, VIA ARBSP1.                      34400000
      *                                                                 34500000
       P20000-AGGREGATE-INVOICES.                                       34600000
           READ ARMAS-IN.                                               34700000
           IF ARMAS-END                                                 34800000
               GO TO P20000-EXIT.                                       34900000
           IF NOT ARB-INVC-OPEN-AR                                      35000000
               GO TO P20000-EXIT.                                       35100000
           MOVE ARB-INVC-DUE-DATE TO ARBS01-CYYMMDD-1.                  35200000
           SET ARBS01-FN-AGE-BUCKET TO TRUE.                            35300000
           CALL 'ARBS01' USING ARBS01-PARMS.                            35400000
           SET WS-AGG-IDX TO 1.                                         35500000
           IF WS-AGG-ENTRY-CNT = ZERO                                   35600000
               GO TO P20000-NOT-FOUND.                                  35700000
       P20000-SCAN.                                                     35800000
           IF WS-AGG-CUST-ID (WS-AGG-IDX) = ARB-INVC-CUST-ID            35900000
               GO TO P20000-FOUND.                                      36000000
           SET WS-AGG-IDX UP BY 1.                                      36100000
           IF WS-AGG-IDX NOT > WS-AGG-ENTRY-CNT                         36200000
               GO TO P20000-SCAN.                                       36300000
       P20000-NOT-FOUND.                                                36400000
           IF WS-AGG-ENTRY-CNT < 2000                                   36500000
               ADD 1 TO WS-AGG-ENTRY-CNT                                36600000
               SET WS-AGG-IDX TO WS-AGG-ENTRY-CNT                       36700000
               MOVE ARB-INVC-CUST-ID TO WS-AGG-CUST-ID (WS-AGG-IDX)     36800000
               MOVE ZERO TO WS-AGG-OPEN-INVC-CNT (WS-AGG-IDX)           36900000
               MOVE ZERO TO WS-AGG-TOTAL-AR-BAL (WS-AGG-IDX)            37000000
               MOVE ZERO TO WS-AGG-MAX-DAYS-PDUE (WS-AGG-IDX)           37100000
               MOVE ZERO TO WS-AGG-DISPUTED-CNT (WS-AGG-IDX).           37200000
       P20000-FOUND.                                                    37300000
           ADD 1 TO WS-AGG-OPEN-INVC-CNT (WS-AGG-IDX).                  37400000
           ADD ARB-INVC-CURRENT-BAL TO WS-AGG-TOTAL-AR-BAL (WS-AGG-IDX).37500000
           IF ARB-INVC-DISPUTED                                         37600000
               ADD 1 TO WS-AGG-DISPUTED-CNT (WS-AGG-IDX).               37700000
           IF ARBS01-DAY-SPAN > WS-AGG-MAX-DAYS-PDUE (WS-AGG-IDX)       37800000
               MOVE ARBS01-DAY-SPAN TO                                  37900000
                   WS-AGG-MAX-DAYS-PDUE (WS-AGG-IDX).                   38000000
       P20000-EXIT.                                                     38100000
           EXIT.                                                        38200000
      *                                                                 38300000
      *    AMOUNT SCORE NEEDS THE LARGEST TOTAL-AR-BALANCE ACROSS ALL   38400000
      *    SCORED CUSTOMERS AS ITS DENOMINATOR -- FOUND HERE, ONE PASS, 38500000
      *    BEFORE ANY CUSTOMER IS ACTUALLY SCORED.  THE GRAND TOTAL AR  38600000
      *    BALANCE FOR THE REPORT SUMMARY IS ACCUMULATED THE SAME PASS. 38700000
      *                                                                 38800000
       P25000-FIND-MAX-BALANCE.                                         38900000
           IF WS-AGG-ENTRY-CNT = ZERO                                   39000000
               GO TO P25000-EXIT.                                       39100000
           SET WS-AGG-IDX TO 1.                                         39200000
       P25000-LOOP.                                                     39300000
           ADD WS-AGG-TOTAL-AR-BAL (WS-AGG-IDX) TO WS-TOTAL-AR-BALANCE. 39400000
           IF WS-AGG-TOTAL-AR-BAL (WS-AGG-IDX) > WS-MAX-AR-BALANCE      39500000
               MOVE WS-AGG-TOTAL-AR-BAL (WS-AGG-IDX)                    39600000
                   TO WS-MAX-AR-BALANCE.                                39700000
           SET WS-AGG-IDX UP BY 1.                                      39800000
           IF WS-AGG-IDX NOT > WS-AGG-ENTRY-CNT                         39900000
               GO TO P25000-LOOP.                                       40000000
       P25000-EXIT.                                                     40100000
           EXIT.                                                        40200000
      *                                                                 40300000
      *    SCORES ONE CUSTOMER.  PAYMENT-PROBABILITY IS THE RULE-BASED  40400000
      *    CONSTANT THE SOURCE SYSTEM USES WHEN ITS ML MODEL IS NOT     40500000
      *    AVAILABLE -- THIS SHOP HAS NO ML MODEL, SO IT IS ALWAYS 50.0.40600000
      *                                                                 40700000
       P30000-SCORE-CUST.                                               40800000
           MOVE WS-AGG-CUST-ID (WS-AGG-IDX) TO WS-LOOKUP-CUST-ID.       40900000
           CALL 'ARBSP1' USING ARB-CUST-TABLE                           41000000
                                WS-LOOKUP-CUST-ID                       41100000
                                WS-LOOKUP-FOUND-FLAG                    41200000
                                WS-LOOKUP-CUST-NAME                     41300000
                                WS-LOOKUP-SEGMENT                       41400000
                                WS-LOOKUP-CREDIT-LIMIT                  41500000
                                WS-LOOKUP-EMAIL.                        41600000
           MOVE WS-LOOKUP-CUST-NAME    TO WS-AGG-CUST-NAME (WS-AGG-IDX).41700000
           MOVE WS-LOOKUP-SEGMENT      TO WS-AGG-SEGMENT (WS-AGG-IDX).  41800000
           MOVE WS-LOOKUP-CREDIT-LIMIT TO                               41900000
               WS-AGG-CREDIT-LIMIT (WS-AGG-IDX).                        42000000
           MOVE WS-LOOKUP-EMAIL        TO WS-AGG-EMAIL (WS-AGG-IDX).    42100000
      *                                                                 42200000
           IF WS-MAX-AR-BALANCE = ZERO                                  42300000
               MOVE ZERO TO WS-AGG-AMOUNT-SCORE (WS-AGG-IDX)            42400000
           ELSE                                                         42500000
               COMPUTE WS-AGG-AMOUNT-SCORE (WS-AGG-IDX) ROUNDED =       42600000
                   WS-AGG-TOTAL-AR-BAL (WS-AGG-IDX) / WS-MAX-AR-BALANCE 42700000
                       * 100.                                           42800000
      *                                                                 42900000
           IF WS-AGG-MAX-DAYS-PDUE (WS-AGG-IDX) > 180                   43000000
               MOVE 180 TO WS-CAPPED-DAYS-PDUE                          43100000
           ELSE                                                         43200000
               MOVE WS-AGG-MAX-DAYS-PDUE (WS-AGG-IDX)                   43300000
                   TO WS-CAPPED-DAYS-PDUE.                              43400000
           COMPUTE WS-AGG-AGING-SCORE (WS-AGG-IDX) ROUNDED =            43500000
               WS-CAPPED-DAYS-PDUE / 180 * 100.                         43600000
      *                                                                 43700000
           IF WS-AGG-SEGMENT (WS-AGG-IDX) = 'E'                         43800000
               MOVE 100 TO WS-AGG-SEGMENT-SCORE (WS-AGG-IDX)            43900000
           ELSE                                                         44000000
           IF WS-AGG-SEGMENT (WS-AGG-IDX) = 'M'                         44100000
               MOVE 75 TO WS-AGG-SEGMENT-SCORE (WS-AGG-IDX)             44200000
           ELSE                                                         44300000
           IF WS-AGG-SEGMENT (WS-AGG-IDX) = 'S'                         44400000
               MOVE 50 TO WS-AGG-SEGMENT-SCORE (WS-AGG-IDX)             44500000
           ELSE                                                         44600000
           IF WS-AGG-SEGMENT (WS-AGG-IDX) = 'T'                         44700000
               MOVE 25 TO WS-AGG-SEGMENT-SCORE (WS-AGG-IDX)             44800000
           ELSE                                                         44900000
               MOVE 25 TO WS-AGG-SEGMENT-SCORE (WS-AGG-IDX).            45000000
      *                                                                 45100000
           MOVE 50.0 TO WS-AGG-PMTPROB-SCORE (WS-AGG-IDX).              45200000
      *                                                                 45300000
           COMPUTE WS-AGG-PRIORITY-SCORE (WS-AGG-IDX) ROUNDED =         45400000
               WS-AGG-PMTPROB-SCORE (WS-AGG-IDX) * 0.30 +               45500000
               WS-AGG-AMOUNT-SCORE (WS-AGG-IDX)  * 0.30 +               45600000
               WS-AGG-AGING-SCORE (WS-AGG-IDX)   * 0.25 +               45700000
               WS-AGG-SEGMENT-SCORE (WS-AGG-IDX) * 0.15.                45800000
      *                                                                 45900000
           IF WS-AGG-PRIORITY-SCORE (WS-AGG-IDX) > 66                   46000000
               SET WS-AGG-TIER-HIGH (WS-AGG-IDX) TO TRUE                46100000
               ADD 1 TO WS-HIGH-TIER-CNT                                46200000
           ELSE                                                         46300000
           IF WS-AGG-PRIORITY-SCORE (WS-AGG-IDX) > 33                   46400000
               SET WS-AGG-TIER-MEDIUM (WS-AGG-IDX) TO TRUE              46500000
               ADD 1 TO WS-MEDIUM-TIER-CNT                              46600000
           ELSE                                                         46700000
               SET WS-AGG-TIER-LOW (WS-AGG-IDX) TO TRUE                 46800000
               ADD 1 TO WS-LOW-TIER-CNT.                                46900000
      *                                                                 47000000
           IF WS-AGG-TIER-HIGH (WS-AGG-IDX)                             47100000
               IF WS-AGG-MAX-DAYS-PDUE (WS-AGG-IDX) > 90                47200000
                   MOVE 'URGENT: ESCALATE TO MANAGEMENT'                47300000
                       TO WS-AGG-RECOMMEND-ACTION (WS-AGG-IDX)          47400000
               ELSE                                                     47500000
               IF WS-AGG-DISPUTED-CNT (WS-AGG-IDX) > 0                  47600000
                   MOVE 'REVIEW DISPUTES, THEN CALL'                    47700000
                       TO WS-AGG-RECOMMEND-ACTION (WS-AGG-IDX)          47800000
               ELSE                                                     47900000
                   MOVE 'CALL IMMEDIATELY'                              48000000
                       TO WS-AGG-RECOMMEND-ACTION (WS-AGG-IDX)          48100000
           ELSE                                                         48200000
           IF WS-AGG-TIER-MEDIUM (WS-AGG-IDX)                           48300000
               IF WS-AGG-MAX-DAYS-PDUE (WS-AGG-IDX) > 60                48400000
                   MOVE 'SEND REMINDER + FOLLOW-UP CALL'                48500000
                       TO WS-AGG-RECOMMEND-ACTION (WS-AGG-IDX)          48600000
               ELSE                                                     48700000
                   MOVE 'SEND PAYMENT REMINDER EMAIL'                   48800000
                       TO WS-AGG-RECOMMEND-ACTION (WS-AGG-IDX)          48900000
           ELSE                                                         49000000
               MOVE 'MONITOR - SEND STATEMENT'                          49100000
                   TO WS-AGG-RECOMMEND-ACTION (WS-AGG-IDX).             49200000
       P30000-EXIT.                                                     49300000
           EXIT.                                                        49400000
      *                                                                 49500000
      *    DESCENDING BUBBLE SORT OF THE SCORED ENTRIES BY PRIORITY     49600000
      *    SCORE.  THE TABLE IS SMALL ENOUGH (2000 ENTRIES MAXIMUM)     49700000
      *    THAT A BUBBLE SORT NEEDS NO SORT/MERGE UTILITY.              49800000
      *                                                                 49900000
       P40000-SORT-BY-SCORE.                                            50000000
           IF WS-AGG-ENTRY-CNT < 2                                      50100000
               GO TO P40000-EXIT.                                       50200000
           PERFORM P41000-OUTER-PASS THRU P41000-EXIT                   50300000
               VARYING WS-SORT-I FROM 1 BY 1                            50400000
               UNTIL WS-SORT-I > WS-AGG-ENTRY-CNT - 1.                  50500000
       P40000-EXIT.                                                     50600000
           EXIT.                                                        50700000
      *                                                                 50800000
       P41000-OUTER-PASS.                                               50900000
           COMPUTE WS-SORT-LIMIT = WS-AGG-ENTRY-CNT - WS-SORT-I.        51000000
           PERFORM P42000-INNER-PASS THRU P42000-EXIT                   51100000
               VARYING WS-SORT-J FROM 1 BY 1                            51200000
               UNTIL WS-SORT-J > WS-SORT-LIMIT.                         51300000
       P41000-EXIT.                                                     51400000
           EXIT.                                                        51500000
      *                                                                 51600000
       P42000-INNER-PASS.                                               51700000
           SET WS-AGG-IDX  TO WS-SORT-J.                                51800000
           SET WS-AGG-IDX2 TO WS-SORT-J.                                51900000
           SET WS-AGG-IDX2 UP BY 1.                                     52000000
           IF WS-AGG-PRIORITY-SCORE (WS-AGG-IDX) <                      52100000
              WS-AGG-PRIORITY-SCORE (WS-AGG-IDX2)                       52200000
               MOVE WS-AGG-ENTRY (WS-AGG-IDX)  TO WS-SORT-SWAP-ENTRY    52300000
               MOVE WS-AGG-ENTRY (WS-AGG-IDX2)                          52400000
                   TO WS-AGG-ENTRY (WS-AGG-IDX)                         52500000
               MOVE WS-SORT-SWAP-ENTRY TO WS-AGG-ENTRY (WS-AGG-IDX2).   52600000
       P42000-EXIT.                                                     52700000
           EXIT.                                                        52800000
      *                                                                 52900000
      *    WRITES THE TOP 20 SCORED CUSTOMERS TO THE WORKLIST FILE.     53000000
      *                                                                 53100000
       P50000-WRITE-WORKLIST.                                           53200000
           SET WS-AGG-IDX2 TO WS-AGG-IDX.                               53300000
           MOVE WS-AGG-CUST-ID (WS-AGG-IDX2)  TO ARB-WKL-CUST-ID.       53400000
           MOVE WS-AGG-CUST-NAME (WS-AGG-IDX2) TO ARB-WKL-CUST-NAME.    53500000
           MOVE WS-AGG-SEGMENT (WS-AGG-IDX2)  TO ARB-WKL-SEGMENT.       53600000
           MOVE WS-AGG-OPEN-INVC-CNT (WS-AGG-IDX2)                      53700000
               TO ARB-WKL-OPEN-INVC-CNT.                                53800000
           MOVE WS-AGG-TOTAL-AR-BAL (WS-AGG-IDX2)                       53900000
               TO ARB-WKL-TOTAL-AR-BAL.                                 54000000
           MOVE WS-AGG-MAX-DAYS-PDUE (WS-AGG-IDX2)                      54100000
               TO ARB-WKL-MAX-DAYS-PDUE.                                54200000
           MOVE WS-AGG-DISPUTED-CNT (WS-AGG-IDX2)                       54300000
               TO ARB-WKL-DISPUTED-CNT.                                 54400000
           MOVE WS-AGG-AMOUNT-SCORE (WS-AGG-IDX2)                       54500000
               TO ARB-WKL-AMOUNT-SCORE.                                 54600000
           MOVE WS-AGG-AGING-SCORE (WS-AGG-IDX2)                        54700000
               TO ARB-WKL-AGING-SCORE.                                  54800000
           MOVE WS-AGG-SEGMENT-SCORE (WS-AGG-IDX2)                      54900000
               TO ARB-WKL-SEGMENT-SCORE.                                55000000
           MOVE WS-AGG-PMTPROB-SCORE (WS-AGG-IDX2)                      55100000
               TO ARB-WKL-PMTPROB-SCORE.                                55200000
           MOVE WS-AGG-PRIORITY-SCORE (WS-AGG-IDX2)                     55300000
               TO ARB-WKL-PRIORITY-SCORE.                               55400000
           MOVE WS-AGG-PRIORITY-TIER (WS-AGG-IDX2)                      55500000
               TO ARB-WKL-PRIORITY-TIER.                                55600000
           MOVE WS-AGG-RECOMMEND-ACTION (WS-AGG-IDX2)                   55700000
               TO ARB-WKL-RECOMMEND-ACTION.                             55800000
           MOVE WS-AGG-EMAIL (WS-AGG-IDX2)    TO ARB-WKL-EMAIL.         55900000
           WRITE ARB-WORKLIST-RECORD.                                   56000000
           ADD 1 TO WS-WORKLIST-CNT.                                    56100000
       P50000-EXIT.                                                     56200000
           EXIT.                                                        56300000
      *                                                                 56400000
      *    PRINTS THE COLLECTION PRIORITY REPORT -- SUMMARY SECTION     56500000
      *    FOLLOWED BY THE TOP 10 HIGH-PRIORITY ACCOUNTS, IN THE        56600000
      *    DESCENDING PRIORITY-SCORE SEQUENCE THE TABLE IS ALREADY IN.  56700000
      *                                                                 56800000
       P60000-PRINT-COLRPT.                                             56900000
           PERFORM P61000-WRITE-HEADINGS THRU P61000-EXIT.              57000000
           MOVE 'ACCOUNTS WITH OPEN AR' TO WS-RCL-LABEL.                57100000
           MOVE WS-AGG-ENTRY-CNT TO WS-RCL-VALUE.                       57200000
           WRITE COLRPT-OUT-REC FROM WS-RPT-COUNT-LINE                  57300000
               AFTER ADVANCING 2 LINES.                                 57400000
           MOVE 'TOTAL AR BALANCE' TO WS-RAL-LABEL.                     57500000
           MOVE WS-TOTAL-AR-BALANCE TO WS-RAL-VALUE.                    57600000
           WRITE COLRPT-OUT-REC FROM WS-RPT-AMOUNT-LINE                 57700000
               AFTER ADVANCING 1 LINES.                                 57800000
           MOVE 'HIGH PRIORITY ACCOUNTS' TO WS-RCL-LABEL.               57900000
           MOVE WS-HIGH-TIER-CNT TO WS-RCL-VALUE.                       58000000
           WRITE COLRPT-OUT-REC FROM WS-RPT-COUNT-LINE                  58100000
               AFTER ADVANCING 1 LINES.                                 58200000
           MOVE 'MEDIUM PRIORITY ACCOUNTS' TO WS-RCL-LABEL.             58300000
           MOVE WS-MEDIUM-TIER-CNT TO WS-RCL-VALUE.                     58400000
           WRITE COLRPT-OUT-REC FROM WS-RPT-COUNT-LINE                  58500000
               AFTER ADVANCING 1 LINES.                                 58600000
           MOVE 'LOW PRIORITY ACCOUNTS' TO WS-RCL-LABEL.                58700000
           MOVE WS-LOW-TIER-CNT TO WS-RCL-VALUE.                        58800000
           WRITE COLRPT-OUT-REC FROM WS-RPT-COUNT-LINE                  58900000
               AFTER ADVANCING 1 LINES.                                 59000000
           WRITE COLRPT-OUT-REC FROM WS-RPT-BLANK-LINE                  59100000
               AFTER ADVANCING 2 LINES.                                 59200000
           WRITE COLRPT-OUT-REC FROM WS-RPT-COLHDG-LINE                 59300000
               AFTER ADVANCING 1 LINES.                                 59400000
           WRITE COLRPT-OUT-REC FROM WS-RPT-COLLABEL-LINE               59500000
               AFTER ADVANCING 1 LINES.                                 59600000
           MOVE ZERO TO WS-DETAIL-PRINTED-CNT.                          59700000
           IF WS-AGG-ENTRY-CNT = ZERO                                   59800000
               GO TO P60000-EXIT.                                       59900000
           SET WS-AGG-IDX TO 1.                                         60000000
       P60000-LOOP.                                                     60100000
           IF WS-AGG-TIER-HIGH (WS-AGG-IDX)                             60200000
               MOVE WS-AGG-CUST-NAME (WS-AGG-IDX) TO WS-RDL-NAME        60300000
               MOVE WS-AGG-TOTAL-AR-BAL (WS-AGG-IDX) TO WS-RDL-BALANCE  60400000
               MOVE WS-AGG-MAX-DAYS-PDUE (WS-AGG-IDX)                   60500000
                   TO WS-RDL-DAYS-PDUE                                  60600000
               MOVE WS-AGG-PRIORITY-SCORE (WS-AGG-IDX) TO WS-RDL-SCORE  60700000
               WRITE COLRPT-OUT-REC FROM WS-RPT-DETAIL-LINE             60800000
                   AFTER ADVANCING 1 LINES                              60900000
               ADD 1 TO WS-DETAIL-PRINTED-CNT.                          61000000
           SET WS-AGG-IDX UP BY 1.                                      61100000
           IF WS-AGG-IDX NOT > WS-AGG-ENTRY-CNT                         61200000
              AND WS-DETAIL-PRINTED-CNT < 10                            61300000
               GO TO P60000-LOOP.                                       61400000
       P60000-EXIT.                                                     61500000
           EXIT.                                                        61600000
      *                                                                 61700000
       P61000-WRITE-HEADINGS.                                           61800000
           WRITE COLRPT-OUT-REC FROM WS-RPT-TITLE                       61900000
               AFTER ADVANCING TOP-OF-FORM.                             62000000
           WRITE COLRPT-OUT-REC FROM WS-RPT-HEADING-1                   62100000
               AFTER ADVANCING 1 LINES.                                 62200000
           IF WS-AOD-CENT = 0                                           62300000
               COMPUTE WS-RH2-YEAR = 1900 + WS-AOD-YR                   62400000
           ELSE                                                         62500000
               COMPUTE WS-RH2-YEAR = 2000 + WS-AOD-YR.                  62600000
           MOVE WS-AOD-MO TO WS-RH2-MONTH.                              62700000
           MOVE WS-AOD-DA TO WS-RH2-DAY.                                62800000
           WRITE COLRPT-OUT-REC FROM WS-RPT-HEADING-2                   62900000
               AFTER ADVANCING 1 LINES.                                 63000000
       P61000-EXIT.                                                     63100000
           EXIT.                                                        63200000
