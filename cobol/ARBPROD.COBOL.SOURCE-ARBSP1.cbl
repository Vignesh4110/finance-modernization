       ID DIVISION.                                                     00100000
       PROGRAM-ID.    ARBSP1.                                           00200000
       AUTHOR.        M ODUYA.                                          00300000
       INSTALLATION.  GREAT LAKES FINANCIAL SERVICES - AR SYSTEMS.      00400000
       DATE-WRITTEN.  05/02/89.                                         00500000
       DATE-COMPILED.                                                   00600000
       SECURITY.      THIS PROGRAM IS THE PROPERTY OF GREAT LAKES       00700000
           FINANCIAL SERVICES.  UNAUTHORIZED USE, DISCLOSURE OR         00800000
           REPRODUCTION IS PROHIBITED.                                  00900000
      *                                                                 01000000
      ***************************************************************** 01100000
      *                 ACCOUNTS RECEIVABLE BATCH SYSTEM (ARB)        * 01200000
      *                 GREAT LAKES FINANCIAL SERVICES                * 01300000
      *                                                                *01400000
      *    PROGRAM  :  ARBSP1                                         * 01500000
      *                                                                *01600000
      *    FUNCTION :  LOOKS UP ONE CUSTOMER BY CUSTOMER-ID IN THE    * 01700000
      *                CALLER'S IN-MEMORY CUSTOMER TABLE (LOADED FROM * 01800000
      *                CUSMAS) AND RETURNS THE NAME, SEGMENT, CREDIT   *01900000
      *                LIMIT AND E-MAIL ADDRESS.  THE TABLE MUST BE    *02000000
      *                IN ASCENDING CUSTOMER-ID SEQUENCE -- A BINARY   *02100000
      *                SEARCH IS USED.                                * 02200000
      *                                                                *02300000
      *    CALLED BY:  ARBB02                                         * 02400000
      *                                                                *02500000
      ***************************************************************** 02600000
      *                     PROGRAM CHANGE LOG                        * 02700000
      ***************************************************************** 02800000
      *                                                                 02900000
      *    DATE      PGMR   REQUEST     DESCRIPTION                     03000000
      *    --------  -----  ----------  -----------------------------   03100000
      *    05/02/89  MLO    AR-005      ORIGINAL PROGRAM.               03200000
      *    01/06/99  MLO    Y2K-0037    Y2K REMEDIATION -- NO DATE      03300000
      *                                 FIELDS IN THIS PROGRAM, REVIEWED03400000
      *                                 AND CLOSED WITH NO CHANGES.     03500000
      *    09/22/01  TCF    AR-241      REWRITTEN FROM THE OLD DB2      03600000
      *                                 USERID-TABLE LOOKUP (PDASP2) TO 03700000
      *                                 SEARCH THE IN-MEMORY CUSTOMER   03800000
      *                                 TABLE BUILT BY ARBB02.          03900000
      *                                                                 04000000
       ENVIRONMENT DIVISION.                                            04100000
       CONFIGURATION SECTION.                                           04200000
       SPECIAL-NAMES.                                                   04300000
           UPSI-0 ON STATUS IS ARBSP1-TRACE-ON                          04400000
                  OFF STATUS IS ARBSP1-TRACE-OFF.                       04500000
       INPUT-OUTPUT SECTION.                                            04600000
      *                                                                 04700000
       DATA DIVISION.                                                   04800000
       WORKING-STORAGE SECTION.                                         04900000
      *                                                                 05000000
       77  WS-CALL-COUNT               PIC S9(4) COMP VALUE +0.         05100000
       01  WS-CALL-COUNT-DISPLAY       PIC 9(04) VALUE ZERO.            05200000
       01  WS-CCD-R  REDEFINES WS-CALL-COUNT-DISPLAY.                   05300000
           05  WS-CCD-HUNDREDS         PIC 9(02).                       05400000
           05  WS-CCD-UNITS            PIC 9(02).                       05500000
      *                                                                 05600000
       01  WS-SWITCHES.                                                 05700000
           05  WS-TRACE-SW             PIC X(01) VALUE 'N'.             05800000
           05  FILLER                  PIC X(04) VALUE SPACES.          05900000
      *                                                                 06000000
       LINKAGE SECTION.                                                 06100000
      *                                                                 06200000
           COPY ARBCTBL.                                                06300000
      *                                                                 06400000
       01  LS-LOOKUP-CUST-ID           PIC 9(07).                       06500000
       01  LS-LOOKUP-CUST-ID-R  REDEFINES LS-LOOKUP-CUST-ID.            06600000
           05  LS-LKC-BRANCH           PIC 9(03).                       06700000
           05  LS-LKC-SEQUENCE         PIC 9(04).                       06800000
      *                                                                 06900000
       01  LS-FOUND-FLAG                PIC X(01).                      07000000
           88  LS-CUST-FOUND                VALUE 'Y'.                  07100000
           88  LS-CUST-NOT-FOUND             VALUE 'N'.                 07200000
      *                                                                 07300000
       01  LS-CUST-NAME                PIC X(40).                       07400000
       01  LS-CUST-SEGMENT             PIC X(01).                       07500000
       01  LS-CUST-CREDIT-LIMIT        PIC S9(9)V99.                    07600000
       01  LS-CUST-CREDIT-LIMIT-R  REDEFINES LS-CUST-CREDIT-LIMIT.      07700000
           05  LS-CCL-WHOLE            PIC S9(9).                       07800000
           05  LS-CCL-CENTS            PIC 99.                          07900000
       01  LS-CUST-EMAIL                PIC X(50).                      08000000
      *                                                                 08100000
       PROCEDURE DIVISION USING ARB-CUST-TABLE                          08200000
                                 LS-LOOKUP-CUST-ID                      08300000
                                 LS-FOUND-FLAG                          08400000
                                 LS-CUST-NAME                           08500000
                                 LS-CUST-SEGMENT                        08600000
                                 LS-CUST-CREDIT-LIMIT                   08700000
                                 LS-CUST-EMAIL.                         08800000
      *                                                                 08900000
       P00000-MAINLINE.                                                 09000000
           ADD 1 TO WS-CALL-COUNT.                                      09100000
           MOVE WS-CALL-COUNT TO WS-CALL-COUNT-DISPLAY.                 09200000
           IF ARBSP1-TRACE-ON                                           09300000
               DISPLAY 'ARBSP1 CALL NUMBER ' WS-CALL-COUNT-DISPLAY      09400000
                   ' LOOKING UP CUST-ID ' LS-LOOKUP-CUST-ID.            09500000
           SET LS-CUST-NOT-FOUND TO TRUE.                               09600000
           MOVE SPACES TO LS-CUST-NAME.                                 09700000
           MOVE SPACES TO LS-CUST-SEGMENT.                              09800000
           MOVE SPACES TO LS-CUST-EMAIL.                                09900000
           MOVE ZERO TO LS-CUST-CREDIT-LIMIT.                           10000000
           IF ARB-CT-ENTRY-CNT = ZERO                                   10100000
               GO TO P00000-RETURN.                                     10200000
           SET ARB-CT-IDX TO 1.                                         10300000
           SEARCH ALL ARB-CT-ENTRY                                      10400000
               AT END                                                   10500000
                   GO TO P00000-RETURN                                  10600000
               WHEN ARB-CT-CUST-ID (ARB-CT-IDX) = LS-LOOKUP-CUST-ID     10700000
                   SET LS-CUST-FOUND TO TRUE                            10800000
                   MOVE ARB-CT-CUST-NAME (ARB-CT-IDX) TO LS-CUST-NAME   10900000
                   MOVE ARB-CT-SEGMENT (ARB-CT-IDX) TO LS-CUST-SEGMENT  11000000
                   MOVE ARB-CT-CREDIT-LIMIT (ARB-CT-IDX)                11100000
                       TO LS-CUST-CREDIT-LIMIT                          11200000
                   MOVE ARB-CT-EMAIL (ARB-CT-IDX) TO LS-CUST-EMAIL.     11300000
       P00000-RETURN.                                                   11400000
           GOBACK.                                                      11500000
