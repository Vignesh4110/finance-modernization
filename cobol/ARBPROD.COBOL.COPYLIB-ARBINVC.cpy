      ***************************************************************** 00100001
      * AR INVOICE MASTER RECORD -- FIXED-WIDTH SEQUENTIAL EXTRACT    * 00200001
      * FILE  : ARMAS                                                 * 00300001
      ***************************************************************** 00400001
       01  ARB-INVOICE-RECORD.                                          00500001
           05  ARB-INVC-NUMBER          PIC 9(09).                      00600001
           05  ARB-INVC-CUST-ID         PIC 9(07).                      00700001
           05  ARB-INVC-DATE            PIC 9(07).                      00800001
           05  ARB-INVC-DATE-R          REDEFINES                       00900001
               ARB-INVC-DATE.                                           01000001
               10  ARB-INVC-DT-CENT     PIC 9(01).                      01100001
               10  ARB-INVC-DT-YR       PIC 9(02).                      01200001
               10  ARB-INVC-DT-MO       PIC 9(02).                      01300001
               10  ARB-INVC-DT-DA       PIC 9(02).                      01400001
           05  ARB-INVC-DUE-DATE        PIC 9(07).                      01500001
           05  ARB-INVC-SHIP-DATE       PIC 9(07).                      01600001
           05  ARB-INVC-PO-NUMBER       PIC X(10).                      01700001
           05  ARB-INVC-AMOUNT          PIC S9(9)V99.                   01800001
           05  ARB-INVC-TAX-AMOUNT      PIC S9(9)V99.                   01900001
           05  ARB-INVC-FREIGHT-AMOUNT  PIC S9(9)V99.                   02000001
           05  ARB-INVC-DISCOUNT-AMOUNT PIC S9(9)V99.                   02100001
           05  ARB-INVC-AMOUNT-PAID     PIC S9(9)V99.                   02200001
           05  ARB-INVC-CURRENT-BAL     PIC S9(9)V99.                   02300001
           05  ARB-INVC-STATUS          PIC X(02).                      02400001
               88  ARB-INVC-OPEN            VALUE 'OP'.                 02500001
               88  ARB-INVC-PAID            VALUE 'PD'.                 02600001
               88  ARB-INVC-PARTIAL         VALUE 'PP'.                 02700001
               88  ARB-INVC-DISPUTED        VALUE 'DP'.                 02800001
               88  ARB-INVC-WRITTEN-OFF     VALUE 'WO'.                 02900001
               88  ARB-INVC-OPEN-AR         VALUE 'OP' 'PP' 'DP'.       03000001
           05  ARB-INVC-HOLD-FLAG       PIC X(01).                      03100001
           05  ARB-INVC-DISPUTE-FLAG    PIC X(01).                      03200001
           05  ARB-INVC-DISPUTE-REASON  PIC X(03).                      03300001
           05  ARB-INVC-PAYMENT-TERMS   PIC 9(03).                      03400001
           05  ARB-INVC-DOCUMENT-TYPE   PIC X(02).                      03500001
           05  ARB-INVC-DIVISION        PIC X(03).                      03600001
           05  ARB-INVC-GL-ACCOUNT      PIC X(04).                      03700001
           05  ARB-INVC-GL-POST-DATE    PIC 9(07).                      03800001
           05  ARB-INVC-GL-POSTED-FLAG  PIC X(01).                      03900001
           05  ARB-INVC-BATCH-SESSION   PIC 9(06).                      04000001
           05  FILLER                   PIC X(20).                      04100001
