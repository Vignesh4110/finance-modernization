       IDENTIFICATION DIVISION.                                         00100002
       PROGRAM-ID.    ARBB03.                                           00200002
       AUTHOR.        R DELVECCHIO.                                     00300002
       INSTALLATION.  GREAT LAKES FINANCIAL SERVICES - AR SYSTEMS.      00400002
       DATE-WRITTEN.  06/05/89.                                         00500002
       DATE-COMPILED.                                                   00600002
       SECURITY.      THIS PROGRAM IS THE PROPERTY OF GREAT LAKES       00700002
           FINANCIAL SERVICES.  UNAUTHORIZED USE, DISCLOSURE OR         00800002
           REPRODUCTION IS PROHIBITED.                                  00900002
      *                                                                 01000002
      ***************************************************************** 01100002
      *                                                                *01200002
      *                 ACCOUNTS RECEIVABLE BATCH SYSTEM (ARB)         *01300002
      *                 GREAT LAKES FINANCIAL SERVICES                * 01400002
      *                                                                *01500002
      ***************************************************************** 01600002
      *                                                                 01700002
      *    PROGRAM  :  ARBB03                                           01800002
      *                                                                 01900002
      *    FUNCTION :  GL POSTING ENGINE.  READS THE INVOICE MASTER     02000002
      *                (ARMAS) AND POSTS ONE BALANCED JOURNAL PER       02100002
      *                INVOICE (DEBIT AR 1200 / CREDIT REVENUE 4100     02200002
      *                FOR INVOICE AMOUNT PLUS TAX).  THEN READS THE    02300002
      *                PAYMENT EXTRACT (PAYTRAN) AND POSTS ONE          02400002
      *                BALANCED JOURNAL FOR EVERY APPLIED PAYMENT       02500002
      *                (DEBIT CASH 1100 / CREDIT AR 1200).  JOURNAL     02600002
      *                IDS ARE ASSIGNED SEQUENTIALLY STARTING AT        02700002
      *                1000000.  RUNNING DEBIT AND CREDIT TOTALS ARE    02800002
      *                ACCUMULATED AND MUST BALANCE AT END OF RUN.      02900002
      *                                                                 03000002
      *    FILES    :  ARMAS-IN    (INPUT)  - AR INVOICE MASTER EXTRACT 03100002
      *                PAYTRAN-IN  (INPUT)  - PAYMENT TRANSACTION       03200002
      *                                       EXTRACT                   03300002
      *                GLJRN-OUT   (OUTPUT) - GL JOURNAL LINE FILE      03400002
      *                                                                 03500002
      *    CALLS    :  ARBS01  (FUNCTION 'D' - EDIT DATE, EXPAND        03600002
      *                         POSTING PERIOD/FISCAL YEAR)             03700002
      *                                                                 03800002
      ***************************************************************** 03900002
      *                     PROGRAM CHANGE LOG                        * 04000002
      ***************************************************************** 04100002
      *                                                                 04200002
      *    DATE      PGMR   REQUEST     DESCRIPTION                     04300002
      *    --------  -----  ----------  -----------------------------   04400002
      *    06/05/89  RJD    AR-071      ORIGINAL PROGRAM -- GL POSTING  04500002
      *                                 FROM ARMAS.                     04600002
      *    02/14/91  RJD    AR-089      ADDED PAYMENT-TRANSACTION       04700002
      *                                 POSTING (PAYTRAN CASH RECEIPTS) 04800002
      *                                 SO THE GL PICKS UP BOTH SIDES   04900002
      *                                 OF EACH CUSTOMER'S ACCOUNT.     05000002
      *    01/06/99  MLO    Y2K-0037    Y2K REMEDIATION.  DATE FIELDS   05100002
      *                                 EXPANDED TO CYYMMDD THROUGHOUT. 05200002
      *    09/22/01  TCF    AR-241      CONVERTED FROM THE OLD VSAM/    05300002
      *                                 DB2 PENDING-ORDER TOTAL CALC    05400002
      *                                 TO THE GL JOURNAL POSTING       05500002
      *                                 ENGINE.  ALL SQL AND VSAM       05600002
      *                                 ACCESS REMOVED.                 05700002
      *    06/18/04  TCF    AR-259      SWITCHED TO ARBS01 FUNCTION 'D' 05800002
      *                                 FOR THE POSTING PERIOD/FISCAL   05900002
      *                                 YEAR DERIVATION IN PLACE OF     06000002
      *                                 IN-LINE DATE MATH.              06100002
      *    03/30/07  DKW    AR-284      ADDED THE END-OF-RUN DEBIT/     06200002
      *                                 CREDIT BALANCE ASSERTION AND    06300002
      *                                 TOTALS DISPLAY PER INTERNAL     06400002
      *                                 AUDIT REQUEST.                  06500002
      *                                                                 06600002
       ENVIRONMENT DIVISION.                                            06700002
       CONFIGURATION SECTION.                                           06800002
       SPECIAL-NAMES.                                                   06900002
           UPSI-0 ON STATUS IS ARBB03-TRACE-ON                          07000002
                  OFF STATUS IS ARBB03-TRACE-OFF.                       07100002
       INPUT-OUTPUT SECTION.                                            07200002
       FILE-CONTROL.                                                    07300002
           SELECT ARMAS-IN         ASSIGN TO ARMASIN                    07400002
                                    FILE STATUS IS WS-ARMAS-STATUS.     07500002
           SELECT PAYTRAN-IN       ASSIGN TO PAYTRANI                   07600002
                                    FILE STATUS IS WS-PAYTRAN-STATUS.   07700002
           SELECT GLJRN-OUT        ASSIGN TO GLJRNO.                    07800002
      *                                                                 07900002
       DATA DIVISION.                                                   08000002
       FILE SECTION.                                                    08100002
      *                                                                 08200002
       FD  ARMAS-IN                                                     08300002
           LABEL RECORDS ARE STANDARD                                   08400002
           RECORD CONTAINS 166 CHARACTERS.                              08500002
           COPY ARBINVC.                                                08600002
      *                                                                 08700002
       FD  PAYTRAN-IN                                                   08800002
           LABEL RECORDS ARE STANDARD                                   08900002
           RECORD CONTAINS 131 CHARACTERS.                              09000002
           COPY ARBPAYT.                                                09100002
      *                                                                 09200002
       FD  GLJRN-OUT                                                    09300002
           LABEL RECORDS ARE STANDARD                                   09400002
           RECORD CONTAINS 120 CHARACTERS.                              09500002
           COPY ARBGLJR.                                                09600002
      *                                                                 09700002
       WORKING-STORAGE SECTION.                                         09800002
      *                                                                 09900002
       77  WS-CALL-COUNT               PIC S9(4) COMP VALUE +0.         10000002
      *                                                                 10100002
       01  WS-SWITCHES.                                                 10200002
           05  WS-ARMAS-STATUS         PIC X(02)  VALUE SPACES.         10300002
               88  ARMAS-OK                VALUE '00'.                  10400002
               88  ARMAS-END               VALUE '10'.                  10500002
           05  WS-PAYTRAN-STATUS       PIC X(02)  VALUE SPACES.         10600002
               88  PAYTRAN-OK              VALUE '00'.                  10700002
               88  PAYTRAN-END             VALUE '10'.                  10800002
           05  WS-END-OF-PROCESS-SW    PIC X(01)  VALUE 'N'.            10900002
               88  END-OF-PROCESS          VALUE 'Y'.                   11000002
           05  FILLER                  PIC X(03)  VALUE SPACES.         11100002
      *                                                                 11200002
       01  WS-MISCELLANEOUS-FIELDS.                                     11300002
           05  WS-NEXT-JRNL-ID         PIC S9(9) COMP-3 VALUE +1000000. 11400002
           05  WS-JOURNAL-CNT          PIC S9(7) COMP VALUE ZERO.       11500002
           05  WS-JRNL-AMOUNT          PIC S9(11)V99 COMP-3 VALUE ZERO. 11600002
           05  WS-TOTAL-DEBITS         PIC S9(13)V99 COMP-3 VALUE ZERO. 11700002
           05  WS-TOTAL-CREDITS        PIC S9(13)V99 COMP-3 VALUE ZERO. 11800002
           05  FILLER                  PIC X(04)  VALUE SPACES.         11900002
      *                                                                 12000002
       01  WS-TOTAL-DEBITS-R  REDEFINES WS-TOTAL-DEBITS.                12100002
           05  WS-TDR-WHOLE            PIC S9(13).                      12200002
           05  WS-TDR-CENTS            PIC 99.                          12300002
      *                                                                 12400002
       01  WS-TOTAL-CREDITS-R  REDEFINES WS-TOTAL-CREDITS.              12500002
           05  WS-TCR-WHOLE            PIC S9(13).                      12600002
           05  WS-TCR-CENTS            PIC 99.                          12700002
      *                                                                 12800002
      *    JOURNAL-PAIR WORK FIELDS -- SET BY THE INVOICE OR PAYMENT    12900002
      *    PARAGRAPH BEFORE PERFORMING P30000-WRITE-JOURNAL-PAIR.       13000002
      *                                                                 13100002
       01  WS-JRNL-POST-DATE-VALUE     PIC 9(7)   VALUE ZERO.           13200002
       01  WS-JPDV-R  REDEFINES WS-JRNL-POST-DATE-VALUE.                13300002
           05  WS-JPDV-CENT            PIC 9(1).                        13400002
           05  WS-JPDV-YR              PIC 9(2).                        13500002
           05  WS-JPDV-MO              PIC 9(2).                        13600002
           05  WS-JPDV-DA              PIC 9(2).                        13700002
       01  WS-JRNL-DEBIT-ACCT          PIC X(04)  VALUE SPACES.         13800002
       01  WS-JRNL-CREDIT-ACCT         PIC X(04)  VALUE SPACES.         13900002
       01  WS-JRNL-DESC-CURRENT        PIC X(30)  VALUE SPACES.         14000002
       01  WS-JRNL-REF-CURRENT         PIC X(10)  VALUE SPACES.         14100002
       01  WS-JRNL-DOC-TYPE-CURRENT    PIC X(03)  VALUE SPACES.         14200002
       01  WS-JRNL-BATCH-CURRENT       PIC 9(06)  VALUE ZERO.           14300002
      *                                                                 14400002
       01  WS-JRNL-DESC-INVOICE.                                        14500002
           05  FILLER                  PIC X(08) VALUE 'INVOICE '.      14600002
           05  WS-JDI-NUMBER           PIC 9(09).                       14700002
           05  FILLER                  PIC X(13) VALUE SPACES.          14800002
      *                                                                 14900002
       01  WS-JRNL-DESC-PAYMENT.                                        15000002
           05  FILLER                  PIC X(08) VALUE 'PAYMENT '.      15100002
           05  WS-JDP-NUMBER           PIC 9(09).                       15200002
           05  FILLER                  PIC X(13) VALUE SPACES.          15300002
      *                                                                 15400002
      *    END-OF-RUN TOTALS -- THIS PROGRAM HAS NO PRINT FILE, SO      15500002
      *    THE RUN TOTALS GO TO SYSOUT VIA DISPLAY, THE SAME AS THE     15600002
      *    JCL STEP'S OTHER RUN-CONTROL MESSAGES.                       15700002
      *                                                                 15800002
       01  WS-JOURNAL-CNT-DISPLAY      PIC ZZZ,ZZ9.                     15900002
       01  WS-TOTAL-DEBITS-DISPLAY     PIC $Z,ZZZ,ZZZ,ZZZ,ZZ9.99.       16000002
       01  WS-TOTAL-CREDITS-DISPLAY    PIC $Z,ZZZ,ZZZ,ZZZ,ZZ9.99.       16100002
      *                                                                 16200002
      *    ARBS01 CALL PARAMETERS AND SHOP ERROR WORK AREA              16300002
      *                                                                 16400002
           COPY ARBS01CY.                                               16500002
           COPY ARBERRWS.                                               16600002
      *                                                                 16700002
       PROCEDURE DIVISION.                                              16800002
      *                                                                 16900002
       P00000-MAINLINE.                                                 17000002
           ADD 1 TO WS-CALL-COUNT.                                      17100002
           OPEN INPUT ARMAS-IN.                                         17200002
           OPEN INPUT PAYTRAN-IN.                                       17300002
           OPEN OUTPUT GLJRN-OUT.                                       17400002
           PERFORM P10000-POST-INVOICES THRU P10000-EXIT                17500002
               UNTIL ARMAS-END.                                         17600002
           PERFORM P20000-POST-PAYMENTS THRU P20000-EXIT                17700002
               UNTIL PAYTRAN-END.                                       17800002
           PERFORM P90000-PRINT-TOTALS THRU P90000-EXIT.                17900002
           CLOSE ARMAS-IN.                                              18000002
           CLOSE PAYTRAN-IN.                                            18100002
           CLOSE GLJRN-OUT.                                             18200002
           GOBACK.                                                      18300002
      *                                                                 18400002
      *    ONE JOURNAL PER INVOICE -- DEBIT AR 1200, CREDIT REVENUE     18500002
      *    4100, FOR INVOICE-AMOUNT PLUS TAX-AMOUNT.  FREIGHT AND       18600002
      *    DISCOUNT ARE NOT POSTED.                                     18700002
      *                                                                 18800002
       P10000-POST-INVOICES.                                            18900002
           READ ARMAS-IN.                                               19000002
           IF ARMAS-END                                                 19100002
               GO TO P10000-EXIT.                                       19200002
           COMPUTE WS-JRNL-AMOUNT =                                     19300002
               ARB-INVC-AMOUNT + ARB-INVC-TAX-AMOUNT.                   19400002
           MOVE ARB-INVC-DATE          TO WS-JRNL-POST-DATE-VALUE.      19500002
           MOVE ARB-INVC-DATE          TO ARBS01-CYYMMDD-1.             19600002
           SET ARBS01-FN-EDIT-DATE TO TRUE.                             19700002
           CALL 'ARBS01' USING ARBS01-PARMS.                            19800002
           MOVE '1200'                 TO WS-JRNL-DEBIT-ACCT.           19900002
           MOVE '4100'                 TO WS-JRNL-CREDIT-ACCT.          20000002
           MOVE ARB-INVC-NUMBER        TO WS-JDI-NUMBER.                20100002
           MOVE WS-JRNL-DESC-INVOICE   TO WS-JRNL-DESC-CURRENT.         20200002
           MOVE ARB-INVC-NUMBER        TO WS-JRNL-REF-CURRENT.          20300002
           MOVE 'INV'                  TO WS-JRNL-DOC-TYPE-CURRENT.     20400002
           MOVE ARB-INVC-BATCH-SESSION TO WS-JRNL-BATCH-CURRENT.        20500002
           PERFORM P30000-WRITE-JOURNAL-PAIR THRU P30000-EXIT.          20600002
       P10000-EXIT.                                                     20700002
           EXIT.                                                        20800002
      *                                                                 20900002
      *    ONE JOURNAL FOR EVERY APPLIED PAYMENT -- DEBIT CASH 1100,    21000002
      *    CREDIT AR 1200, FOR THE PAYMENT AMOUNT.  UNAPPLIED PAYMENTS  21100002
      *    (APPLIED-FLAG NOT = 'Y') PRODUCE NO JOURNAL.                 21200002
      *                                                                 21300002
       P20000-POST-PAYMENTS.                                            21400002
           READ PAYTRAN-IN.                                             21500002
           IF PAYTRAN-END                                               21600002
               GO TO P20000-EXIT.                                       21700002
           IF NOT ARB-PMT-IS-APPLIED                                    21800002
               GO TO P20000-EXIT.                                       21900002
           MOVE ARB-PMT-AMOUNT         TO WS-JRNL-AMOUNT.               22000002
           MOVE ARB-PMT-DATE           TO WS-JRNL-POST-DATE-VALUE.      22100002
           MOVE ARB-PMT-DATE           TO ARBS01-CYYMMDD-1.             22200002
           SET ARBS01-FN-EDIT-DATE TO TRUE.                             22300002
           CALL 'ARBS01' USING ARBS01-PARMS.                            22400002
           MOVE '1100'                 TO WS-JRNL-DEBIT-ACCT.           22500002
           MOVE '1200'                 TO WS-JRNL-CREDIT-ACCT.          22600002
           MOVE ARB-PMT-ID             TO WS-JDP-NUMBER.                22700002
           MOVE WS-JRNL-DESC-PAYMENT   TO WS-JRNL-DESC-CURRENT.         22800002
           MOVE ARB-PMT-ID             TO WS-JRNL-REF-CURRENT.          22900002
           MOVE 'PMT'                  TO WS-JRNL-DOC-TYPE-CURRENT.     23000002
           MOVE ARB-PMT-BATCH-SESSION  TO WS-JRNL-BATCH-CURRENT.        23100002
           PERFORM P30000-WRITE-JOURNAL-PAIR THRU P30000-EXIT.          23200002
       P20000-EXIT.                                                     23300002
           EXIT.                                                        23400002
      *                                                                 23500002
      *    WRITES THE DEBIT LINE (LINE-NUMBER 1) AND THE CREDIT LINE    23600002
      *    (LINE-NUMBER 2) OF ONE JOURNAL, THEN ADVANCES THE JOURNAL    23700002
      *    ID.  BOTH LINES CARRY THE SAME AMOUNT BY CONSTRUCTION, SO    23800002
      *    THE JOURNAL BALANCES.                                        23900002
      *                                                                 24000002
       P30000-WRITE-JOURNAL-PAIR.                                       24100002
           IF ARBB03-TRACE-ON                                           24200002
               DISPLAY 'ARBB03 POSTING JOURNAL '                        24300002
                   WS-NEXT-JRNL-ID ' AMOUNT ' WS-JRNL-AMOUNT.           24400002
      *                                                                 24500002
           MOVE WS-NEXT-JRNL-ID        TO ARB-JRNL-ID.                  24600002
           MOVE 1                      TO ARB-JRNL-LINE-NUMBER.         24700002
           MOVE WS-JRNL-POST-DATE-VALUE TO ARB-JRNL-POST-DATE.          24800002
           MOVE ARBS01-CALC-YEAR       TO ARB-JRNL-FISCAL-YEAR.         24900002
           COMPUTE ARB-JRNL-PERIOD =                                    25000002
               (ARBS01-CALC-YEAR * 100) + ARBS01-CALC-MONTH.            25100002
           MOVE WS-JRNL-DEBIT-ACCT     TO ARB-JRNL-GL-ACCOUNT.          25200002
           MOVE '0000'                 TO ARB-JRNL-DEPARTMENT.          25300002
           MOVE WS-JRNL-AMOUNT         TO ARB-JRNL-DEBIT-AMOUNT.        25400002
           MOVE ZERO                   TO ARB-JRNL-CREDIT-AMOUNT.       25500002
           MOVE WS-JRNL-DESC-CURRENT   TO ARB-JRNL-DESCRIPTION.         25600002
           MOVE WS-JRNL-REF-CURRENT    TO ARB-JRNL-REFERENCE.           25700002
           MOVE 'AR'                   TO ARB-JRNL-SOURCE.              25800002
           MOVE WS-JRNL-DOC-TYPE-CURRENT TO ARB-JRNL-DOCUMENT-TYPE.     25900002
           MOVE 'P'                    TO ARB-JRNL-STATUS.              26000002
           MOVE 'N'                    TO ARB-JRNL-REVERSAL-FLAG.       26100002
           MOVE WS-JRNL-BATCH-CURRENT  TO ARB-JRNL-BATCH-SESSION.       26200002
           WRITE ARB-JOURNAL-LINE.                                      26300002
           ADD WS-JRNL-AMOUNT          TO WS-TOTAL-DEBITS.              26400002
      *                                                                 26500002
           MOVE 2                      TO ARB-JRNL-LINE-NUMBER.         26600002
           MOVE WS-JRNL-CREDIT-ACCT    TO ARB-JRNL-GL-ACCOUNT.          26700002
           MOVE ZERO                   TO ARB-JRNL-DEBIT-AMOUNT.        26800002
           MOVE WS-JRNL-AMOUNT         TO ARB-JRNL-CREDIT-AMOUNT.       26900002
           WRITE ARB-JOURNAL-LINE.                                      27000002
           ADD WS-JRNL-AMOUNT          TO WS-TOTAL-CREDITS.             27100002
      *                                                                 27200002
           ADD 1 TO WS-NEXT-JRNL-ID.                                    27300002
           ADD 1 TO WS-JOURNAL-CNT.                                     27400002
       P30000-EXIT.                                                     27500002
           EXIT.                                                        27600002
      *                                                                 27700002
      *    END-OF-RUN BALANCE ASSERTION AND TOTALS.  BY CONSTRUCTION    27800002
      *    EVERY JOURNAL PAIR ABOVE POSTS THE SAME AMOUNT ON BOTH       27900002
      *    LINES, SO THIS SHOULD NEVER FIRE -- IT REMAINS AS THE        28000002
      *    AUDIT DEPARTMENT'S REQUIRED CONTROL CHECK.                   28100002
      *                                                                 28200002
       P90000-PRINT-TOTALS.                                             28300002
           IF WS-TOTAL-DEBITS NOT = WS-TOTAL-CREDITS                    28400002
               MOVE WS-TOTAL-DEBITS    TO WABE-TOTAL-DEBITS             28500002
               MOVE WS-TOTAL-CREDITS   TO WABE-TOTAL-CREDITS            28600002
               DISPLAY WS-ARB-BAL-ERROR-01                              28700002
           ELSE                                                         28800002
               DISPLAY 'ARBB03 - GL POSTING BALANCED - '                28900002
                   'DEBITS EQUAL CREDITS'.                              29000002
           MOVE WS-JOURNAL-CNT         TO WS-JOURNAL-CNT-DISPLAY.       29100002
           MOVE WS-TOTAL-DEBITS        TO WS-TOTAL-DEBITS-DISPLAY.      29200002
           MOVE WS-TOTAL-CREDITS       TO WS-TOTAL-CREDITS-DISPLAY.     29300002
           DISPLAY 'ARBB03 - JOURNALS WRITTEN..... '                    29400002
               WS-JOURNAL-CNT-DISPLAY.                                  29500002
           DISPLAY 'ARBB03 - TOTAL DEBITS POSTED.. '                    29600002
               WS-TOTAL-DEBITS-DISPLAY.                                 29700002
           DISPLAY 'ARBB03 - TOTAL CREDITS POSTED. '                    29800002
               WS-TOTAL-CREDITS-DISPLAY.                                29900002
       P90000-EXIT.                                                     30000002
           EXIT.                                                        30100002
